000100*-----------------------------------------------------------------
000200* WPR -- SHARED PAGE-CONTROL WORKING STORAGE FOR THE WAR-REPORT
000300* AND AUCTION-REPORT PRINT ROUTINES.  SAME FIELD NAMES AS THE
000400* SHOP'S STANDARD PRINTER-CONTROL BLOCK SO A PRINT PROGRAMMER CAN
000500* MOVE FROM ONE JOB TO ANOTHER WITHOUT RELEARNING THE FIELDS.
000600*-----------------------------------------------------------------
000700 01  WPR-PRINTER-CONTROL-FIELDS.
000800     05  WPR-LINE-SPACEING             PIC 9         VALUE 1.
000900     05  WPR-LINE-COUNT                 PIC 9(02)     VALUE 0.
001000     05  WPR-LINES-ON-PAGE              PIC 9(02)     VALUE 55.
001100     05  WPR-PAGE-COUNT                 PIC 9(03)     VALUE 0.
001200     05  WPR-TOP-OF-PAGE                PIC X         VALUE 'Y'.
001300         88  WPR-AT-TOP-OF-PAGE          VALUE 'Y'.
001400     05  FILLER                        PIC X(10).
001500*-----------------------------------------------------------------
001600* WPR-SPACING-SWITCH -- 88-LEVELS OVER THE SPACING BYTE, THE WAY
001700* THE REPORT PARAGRAPHS ASK FOR SINGLE/DOUBLE/TRIPLE/OVERPRINT
001800* WITHOUT A MOVE OF A LITERAL NUMBER AT EVERY PRINT STATEMENT.
001900*-----------------------------------------------------------------
002000 01  WPR-SPACING-SWITCH REDEFINES WPR-PRINTER-CONTROL-FIELDS.
002100     05  WPR-SPACING-BYTE              PIC 9.
002200         88  WPR-SINGLE-SPACE            VALUE 1.
002300         88  WPR-DOUBLE-SPACE            VALUE 2.
002400         88  WPR-TRIPLE-SPACE            VALUE 3.
002500         88  WPR-OVERPRINT               VALUE 0.
002600     05  FILLER                        PIC X(18).
002700*-----------------------------------------------------------------
002800* WPR-PAGE-ALPHA -- EDITED, ZERO-SUPPRESSED VIEW OF THE PAGE
002900* COUNTER FOR THE 'PAGE NNN' LITERAL IN THE HEADING LINE.
003000* WEG 04/1992.
003100*-----------------------------------------------------------------
003200 01  WPR-PAGE-ALPHA REDEFINES WPR-PRINTER-CONTROL-FIELDS.
003300     05  FILLER                        PIC X(05).
003400     05  WPR-PAGE-EDIT                 PIC ZZ9.
003500     05  FILLER                        PIC X(11).
