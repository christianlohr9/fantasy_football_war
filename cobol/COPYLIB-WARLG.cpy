000100*-----------------------------------------------------------------
000200* WLG -- LEAGUE AND ROSTER CONFIGURATION CONSTANTS.  SIZE OF THE
000300* LEAGUE AND SHAPE OF A STARTING ROSTER ARE COMPILED IN, THE SAME
000400* AS THE SCORING RATES IN WARRATE -- A RULE CHANGE IS A RECOMPILE.
000500*-----------------------------------------------------------------
000600 01  WLG-LEAGUE-CONSTANTS.
000700     05  WLG-TEAMS                     PIC 9(02)   VALUE 16.
000800     05  WLG-BUDGET-PER-TEAM           PIC 9(05)V99
000900                                                  VALUE 200.00.
001000     05  WLG-AUCTION-POOL-PCT          PIC 9V99    VALUE 0.65.
001100     05  WLG-REG-SEASON-FIRST-WK       PIC 9(02)   VALUE 01.
001200     05  WLG-REG-SEASON-LAST-WK        PIC 9(02)   VALUE 12.
001300     05  WLG-PLAYOFF-FIRST-WK          PIC 9(02)   VALUE 13.
001400     05  WLG-PLAYOFF-LAST-WK           PIC 9(02)   VALUE 17.
001500     05  WLG-MIN-GAMES-TO-QUALIFY      PIC 9       VALUE 1.
001600*    MAX-STARTERS TABLE -- ONE ENTRY PER ROSTERED POSITION, IN
001700*    ASCENDING POSITION-CODE ORDER SO WARCTX-2050-FIND-POSITION
001800*    CAN SEARCH ALL RATHER THAN WALK THE TABLE LINEARLY.  A
001900*    POSITION WITH A ZERO HERE IS NOT STARTED IN THIS LEAGUE.
002000     05  WLG-MAX-STARTERS-TABLE OCCURS 11 TIMES
002100             ASCENDING KEY IS WLG-ROSTER-POS-CODE
002200             INDEXED BY WLG-POS-NDX.
002300         10  WLG-ROSTER-POS-CODE        PIC X(02).
002400         10  WLG-MAX-STARTERS           PIC 9(02).
002500     05  FILLER                        PIC X(10).
002600*-----------------------------------------------------------------
002700* TICKET WAR-0270, PTO 10/2003 -- REMOVED WLG-IDP-FLAGS, A
002800* REDEFINED VIEW THAT CLAIMED TO SPLIT THE TABLE ABOVE INTO AN
002850* IDP SIDE AND AN OFFENSIVE SIDE FOR WARAUCT'S SCARCITY MULTS.
003000* WARAUCT'S SCARCITY CALCULATION IS PER POSITION ONLY -- THERE
003100* NEVER WAS AN IDP/OFFENSE SPLIT ANYWHERE IN THE BATCH, AND
003200* NOTHING REFERENCED THIS VIEW.  DHQ 07/1996 ORIGINAL.
003300*-----------------------------------------------------------------
