000100*****************************************************************
000200* PROGRAM NAME:     WARSCOR
000300* ORIGINAL AUTHOR:  RAY G. COLEMAN
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000700* ---------- ---------------- ----------------------------------
000800* 03/18/1991 RAY G. COLEMAN   CREATED FOR THE FANTASY LEAGUE WAR
000900*                             CALCULATOR -- FIRST STEP OF THE
001000*                             WEEKLY BATCH, SCORES EVERY PLAYER-
001100*                             WEEK AND BUILDS THE WORK FILE THE
001200*                             REST OF THE RUN READS.
001300* 09/02/1991 RAY G. COLEMAN   ADDED THE DEFENSIVE SORT -- LEAGUE
001400*                             OFFICE STOPPED GUARANTEEING THE
001500*                             FEED WAS IN PLAYER-ID ORDER.
001600* 01/14/1993 W. E. GRANGER    ADDED THE IDP DISPATCH (TACKLE/
001700*                             ASSIST/PASS-DEFENDED TABLE) WHEN
001800*                             THE LEAGUE WENT TO TWO-WAY ROSTERS.
001900* 06/30/1994 J. W. KRAUSE     RECOMPILED UNDER THE NEW PROCEDURE
002000*                             LIBRARY, NO LOGIC CHANGE.
002100* 11/05/1996 D. H. QUILLEN    ADDED THE STRAIGHT-PPR COMPARISON
002200*                             COLUMN FOR THE RULES COMMITTEE.
002300* 08/19/1998 D. H. QUILLEN    YEAR-2000 REVIEW -- WST-SEASON IS
002400*                             ALREADY FOUR DIGITS, NO CHANGE
002500*                             REQUIRED.  SIGNED OFF PER MEMO
002600*                             Y2K-0114.
002700* 03/22/2001 P. T. OSEI       TICKET WAR-0198 -- A BLANK TEAM
002800*                             CODE WAS BEING REJECTED OUTRIGHT.
002900*                             CHANGED TO A WARNING, RECORD IS
003000*                             STILL SCORED.
003100* 07/09/2003 P. T. OSEI       TICKET WAR-0244 -- KICKER RECORDS
003200*                             WITH THE OLD FIVE-BAND LAYOUT WERE
003300*                             DOUBLE-COUNTING THE 40-49 BAND.
003350* 09/29/2003 P. T. OSEI       TICKET WAR-0262 -- A BLANK TEAM
003360*                             CODE RAISES A WARNING (WAR-0198
003370*                             ABOVE), BUT A MISSPELLED OR BOGUS
003380*                             NON-BLANK CODE WAS PASSING THROUGH
003390*                             WITH NO WARNING AT ALL.  ADDED
003392*                             WST-TEAM-VALID (WARSTAT) AND THE
003394*                             W041 WARNING BELOW, SAME PLACE IN
003396*                             1800 THE W040 TEST ALREADY SITS.
003398* 10/21/2003 P. T. OSEI       TICKET WAR-0267 -- THE DISTANCE-
003399*                             FORMULA KICKER VARIANT THE RULES
003400*                             COMMITTEE KEEPS ASKING ABOUT WAS NEVER
003401*                             WIRED IN, JUST SITTING AS TWO UNUSED
003402*                             RATES IN WARRATE.  ADDED THE REAL
003403*                             THREE-BAND RATE SET AND PARAGRAPH
003404*                             2620-SCORE-KICKER-DIST TO COMPUTE IT
003405*                             AS A COMPARISON TOTAL ALONGSIDE THE
003406*                             FLAT BANDS.
003410* 10/30/2003 P. T. OSEI       TICKET WAR-0271 -- 2100-SCORE-ONE-
003415*                             RECORD WAS CALLING EACH OFFENSE/
003420*                             KICKER PAIR IN TWO SEPARATE PERFORM
003425*                             STATEMENTS.  SINCE THE TWO HALVES OF
003430*                             EACH PAIR ALWAYS RUN TOGETHER AND
003435*                             NOWHERE ELSE PERFORMS INTO THE MIDDLE
003440*                             OF EITHER RANGE, COLLAPSED THEM TO
003445*                             PERFORM...THRU.  NO LOGIC CHANGE.
003450*****************************************************************
004500 IDENTIFICATION DIVISION.
004600 PROGRAM-ID.    WARSCOR.
004700 AUTHOR.        RAY G. COLEMAN.
004800 INSTALLATION.  FANTASY ANALYTICAL LEAGUE DATA CENTER.
004900 DATE-WRITTEN.  03/18/1991.
005000 DATE-COMPILED.
005100 SECURITY.      NON-CONFIDENTIAL.
005200*****************************************************************
005300* WARSCOR IS STEP ONE OF THE WEEKLY WAR BATCH.  IT READS THE
005400* LEAGUE OFFICE'S RAW WEEKLY-STATS FEED, SORTS IT DEFENSIVELY
005500* INTO PLAYER-ID/SEASON/WEEK ORDER, EDITS EVERY RECORD, SCORES
005600* THE ACCEPTED ONES UNDER THE MODIFIED-PPR (MPPR) RULES AND THE
005700* STRAIGHT-PPR COMPARISON RULES, AND WRITES THE WEEKLY-SCORED
005800* WORK FILE THAT WARAGGR READS NEXT.  REJECTED RECORDS GO TO THE
005900* ERROR-REPORT WITH A REASON CODE.  CONTROL-TOTALS CARRIES THE
006000* READ/ACCEPTED/REJECTED COUNTS FORWARD TO WARENG'S FOOTER.
006100*****************************************************************
006200 ENVIRONMENT DIVISION.
006300******************************************************************
006400 CONFIGURATION SECTION.
006500******************************************************************
006600 SOURCE-COMPUTER. IBM-3081.
006700 OBJECT-COMPUTER. IBM-3081.
006800 SPECIAL-NAMES.
006900     CLASS WSC-VALID-POSITION IS 'Q' 'R' 'W' 'T' 'P' 'D' 'L'
007000                                  'C' 'S'
007100     UPSI-0 IS WSC-TRACE-SWITCH.
007200******************************************************************
007300 INPUT-OUTPUT SECTION.
007400******************************************************************
007500 FILE-CONTROL.
007600     SELECT WEEKLY-STATS   ASSIGN TO WSTATDD.
007700     SELECT SORT-WORK-FILE ASSIGN TO SRTWKDD.
007800     SELECT WEEKLY-SCORED  ASSIGN TO WSCORDD.
007900     SELECT CONTROL-TOTALS ASSIGN TO WCTLDD.
008000     SELECT ERROR-REPORT   ASSIGN TO WERRDD.
008100******************************************************************
008200 DATA DIVISION.
008300******************************************************************
008400 FILE SECTION.
008500******************************************************************
008600 FD  WEEKLY-STATS
008700     LABEL RECORDS ARE STANDARD
008800     RECORDING MODE IS F.
008900     COPY WARSTAT.
009000******************************************************************
009100*    WSS-SORT-RECORD CARRIES THE THREE SORT-KEY FIELDS UNDER
009200*    THEIR OWN NAMES -- PLAYER-ID/SEASON/WEEK -- SO THE ON
009300*    ASCENDING KEY CLAUSE BELOW HAS SOMETHING OF ITS OWN TO
009400*    ADDRESS.  THE REST OF THE RECORD RIDES ALONG AS FILLER --
009500*    1800 NEVER LOOKS AT THIS COPY, ONLY AT WST-WEEKLY-STAT-
009600*    RECORD AFTER RETURN.  RAY -- 03/1991.
009700 SD  SORT-WORK-FILE.
009800 01  WSS-SORT-RECORD.
009900     05  WSS-KEY-PLAYER-ID               PIC X(10).
010000     05  FILLER                          PIC X(25).
010100     05  WSS-KEY-SEASON                  PIC 9(04).
010200     05  WSS-KEY-WEEK                    PIC 9(02).
010300     05  FILLER                          PIC X(119).
010400******************************************************************
010500 FD  WEEKLY-SCORED
010600     LABEL RECORDS ARE STANDARD
010700     RECORDING MODE IS F.
010800     COPY WARSCR.
010900******************************************************************
011000 FD  CONTROL-TOTALS
011100     LABEL RECORDS ARE STANDARD
011200     RECORDING MODE IS F.
011300     COPY WARCTL.
011400******************************************************************
011500 FD  ERROR-REPORT
011600     RECORDING MODE IS F.
011700     COPY WARERR.
011800******************************************************************
011900 WORKING-STORAGE SECTION.
012000******************************************************************
012100     COPY WARRATE.
012200******************************************************************
012300 01  WSC-SWITCHES-SUBSCRIPTS-MISC.
012400     05  WSC-SORT-EOF-SW            PIC X      VALUE 'N'.
012500         88  WSC-SORT-END-OF-FILE              VALUE 'Y'.
012600     05  WSC-RECORD-VALID-SW        PIC X      VALUE 'Y'.
012700         88  WSC-RECORD-IS-VALID                VALUE 'Y'.
012800     05  WSC-WARNING-RAISED-SW      PIC X      VALUE 'N'.
012900         88  WSC-WARNING-RAISED                 VALUE 'Y'.
013000******************************************************************
013100 77  WSC-RUN-SEASON                PIC 9(04)   COMP VALUE 0.
013200******************************************************************
013300*    CONTROL-TOTALS ACCUMULATORS -- MOVED TO THE CONTROL-TOTALS
013400*    RECORD AND WRITTEN AT 8000-CLOSE-FILES.  ALL COUNTERS ARE
013500*    COMP, THE SAME AS THE SHOP HAS ALWAYS DONE FOR SUBSCRIPTS
013600*    AND TALLIES.
013700 01  WSC-TOTALS-ACCUM.
013800     05  WSC-RECORDS-READ-CTR       PIC 9(07)  COMP VALUE 0.
013900     05  WSC-RECORDS-ACCEPTED-CTR   PIC 9(07)  COMP VALUE 0.
014000     05  WSC-RECORDS-REJECTED-CTR   PIC 9(07)  COMP VALUE 0.
014100     05  WSC-WARNINGS-ISSUED-CTR    PIC 9(07)  COMP VALUE 0.
014200******************************************************************
014300*    WSC-ERROR-DISPLAY -- BUILT BEFORE 1900-WRITE-ERROR-RECORD
014400*    SO THE REASON TEXT NEVER HAS TO BE MOVED TWICE.
014500 01  WSC-ERROR-DISPLAY.
014600     05  WSC-ERR-CODE               PIC X(04).
014700     05  WSC-ERR-TEXT               PIC X(40).
014800     05  FILLER                     PIC X(10).
014900******************************************************************
015000*    WSC-ERROR-SEVERITY-VIEW -- SPLITS THE REASON CODE INTO ITS
015100*    LETTER AND NUMBER FOR THE QUICK EYEBALL TEST IN
015200*    1800-EDIT-WEEKLY-STAT.  DHQ 11/1996.
015300 01  WSC-ERROR-SEVERITY-VIEW REDEFINES WSC-ERROR-DISPLAY.
015400     05  WSC-ERR-LETTER             PIC X.
015500     05  WSC-ERR-NUMBER             PIC X(03).
015600     05  FILLER                     PIC X(50).
015700******************************************************************
015800*    WSC-POSITION-CLASS-VIEW -- TELLS 2100-SCORE-ONE-RECORD WHICH
015900*    OF THE FOUR DISPATCH ROUTES A POSITION CODE BELONGS TO,
016000*    WITHOUT A STRING OF IF STATEMENTS EVERY RECORD.  BUILT FROM
016100*    A ONE-BYTE CLASS FLAG STORED OVER THE TWO-BYTE POSITION
016200*    CODE.  W.E. GRANGER 01/1993.
016300 01  WSC-POSITION-CLASS-WORK.
016400     05  WSC-POSITION-HOLD          PIC X(02)  VALUE SPACE.
016500     05  WSC-CLASS-FLAG             PIC X      VALUE SPACE.
016600         88  WSC-CLASS-IS-OFFENSE               VALUE 'O'.
016700         88  WSC-CLASS-IS-KICKER                VALUE 'K'.
016800         88  WSC-CLASS-IS-PUNTER                VALUE 'U'.
016900         88  WSC-CLASS-IS-IDP                   VALUE 'I'.
017000         88  WSC-CLASS-IS-UNKNOWN                VALUE '?'.
017100     05  FILLER                     PIC X(17).
017200******************************************************************
017300*    WSC-POSITION-CLASS-DUMP -- RAW-BYTE VIEW OF THE ABOVE FOR
017400*    THE OPERATOR'S CONSOLE DUMP WHEN UPSI-0 IS ON.
017500 01  WSC-POSITION-CLASS-DUMP REDEFINES WSC-POSITION-CLASS-WORK.
017600     05  WSC-CLASS-DUMP-BYTES       PIC X(20).
017700******************************************************************
017800 LINKAGE SECTION.
017900******************************************************************
018000 PROCEDURE DIVISION.
018100******************************************************************
018200 0000-MAIN-ROUTINE.
018300******************************************************************
018400     PERFORM 1000-INITIALIZATION
018500     PERFORM 1100-LOAD-IDP-RATE-TABLE
018600     SORT SORT-WORK-FILE
018700         ON ASCENDING KEY WSS-KEY-PLAYER-ID
018800                          WSS-KEY-SEASON
018900                          WSS-KEY-WEEK
019000         INPUT PROCEDURE  IS 1200-RELEASE-WEEKLY-STATS
019100         OUTPUT PROCEDURE IS 2000-PROCESS-SORTED-STATS
019200     PERFORM 8000-CLOSE-FILES
019300     GOBACK.
019400******************************************************************
019500 1000-INITIALIZATION.
019600******************************************************************
019700     OPEN OUTPUT WEEKLY-SCORED
019800     OPEN OUTPUT ERROR-REPORT
019900     OPEN OUTPUT CONTROL-TOTALS.
020000******************************************************************
020100*    1100-LOAD-IDP-RATE-TABLE -- THE FIVE-ROW TABLE IS LOADED
020200*    HERE IN ASCENDING POSITION-CODE ORDER SO 2500-SCORE-IDP CAN
020300*    SEARCH ALL AGAINST IT.  IF A SIXTH DEFENSIVE SLOT IS EVER
020400*    ADDED, RESIZE WRT-IDP-POSITION-RATES IN WARRATE AND ADD ITS
020500*    ROW HERE IN THE RIGHT ALPHABETIC SLOT.
020600 1100-LOAD-IDP-RATE-TABLE.
020700******************************************************************
020800     MOVE 'CB' TO WRT-IDP-POS-CODE (1)
020900     MOVE 1.00 TO WRT-TACKLE-PTS   (1)
021000     MOVE 1.00 TO WRT-ASSIST-PTS   (1)
021100     MOVE 4.00 TO WRT-PASS-DEF-PTS (1)
021200     MOVE 'DE' TO WRT-IDP-POS-CODE (2)
021300     MOVE 2.00 TO WRT-TACKLE-PTS   (2)
021400     MOVE 1.00 TO WRT-ASSIST-PTS   (2)
021500     MOVE 3.00 TO WRT-PASS-DEF-PTS (2)
021600     MOVE 'DT' TO WRT-IDP-POS-CODE (3)
021700     MOVE 2.50 TO WRT-TACKLE-PTS   (3)
021800     MOVE 1.50 TO WRT-ASSIST-PTS   (3)
021900     MOVE 3.00 TO WRT-PASS-DEF-PTS (3)
022000     MOVE 'LB' TO WRT-IDP-POS-CODE (4)
022100     MOVE 1.00 TO WRT-TACKLE-PTS   (4)
022200     MOVE 0.50 TO WRT-ASSIST-PTS   (4)
022300     MOVE 3.00 TO WRT-PASS-DEF-PTS (4)
022400     MOVE 'S '  TO WRT-IDP-POS-CODE (5)
022500     MOVE 1.00 TO WRT-TACKLE-PTS   (5)
022600     MOVE 0.50 TO WRT-ASSIST-PTS   (5)
022700     MOVE 4.00 TO WRT-PASS-DEF-PTS (5).
022800******************************************************************
022900*    1200-RELEASE-WEEKLY-STATS -- THE SORT'S INPUT PROCEDURE.
023000*    NOTHING IS EDITED HERE -- WE JUST COUNT AND RELEASE EVERY
023100*    RECORD THE LEAGUE OFFICE SENT US, GOOD OR BAD.  THE EDIT
023200*    HAPPENS ONCE THE FILE IS BACK IN ORDER, IN 2100.
023300 1200-RELEASE-WEEKLY-STATS.
023400******************************************************************
023500     OPEN INPUT WEEKLY-STATS.
023600     READ WEEKLY-STATS
023700         AT END MOVE 'Y' TO WSC-SORT-EOF-SW
023800     END-READ.
023900     PERFORM 1210-RELEASE-ONE-RECORD
024000         UNTIL WSC-SORT-END-OF-FILE.
024100     CLOSE WEEKLY-STATS.
024200******************************************************************
024300 1210-RELEASE-ONE-RECORD.
024400******************************************************************
024500     ADD 1 TO WSC-RECORDS-READ-CTR.
024600     RELEASE WSS-SORT-RECORD FROM WST-WEEKLY-STAT-RECORD.
024700     READ WEEKLY-STATS
024800         AT END MOVE 'Y' TO WSC-SORT-EOF-SW
024900     END-READ.
025000******************************************************************
025100*    2000-PROCESS-SORTED-STATS -- THE SORT'S OUTPUT PROCEDURE.
025200*    PULLS EACH RECORD BACK IN PLAYER-ID/SEASON/WEEK ORDER, EDITS
025300*    IT, SCORES IT IF IT PASSES, AND SAVES THE RUN SEASON FOR THE
025400*    CONTROL-TOTALS RECORD.
025500 2000-PROCESS-SORTED-STATS.
025600******************************************************************
025700     RETURN SORT-WORK-FILE INTO WST-WEEKLY-STAT-RECORD
025800         AT END MOVE 'Y' TO WSC-SORT-EOF-SW
025900     END-RETURN.
026000     PERFORM 2050-PROCESS-ONE-RECORD
026100         UNTIL WSC-SORT-END-OF-FILE.
026200******************************************************************
026300 2050-PROCESS-ONE-RECORD.
026400******************************************************************
026500     IF WST-SEASON NOT = ZERO
026600         MOVE WST-SEASON TO WSC-RUN-SEASON
026700     END-IF.
026800     PERFORM 1800-EDIT-WEEKLY-STAT
026900     IF WSC-RECORD-IS-VALID
027000         PERFORM 2100-SCORE-ONE-RECORD
027100         PERFORM 2900-WRITE-SCORED-RECORD
027200         ADD 1 TO WSC-RECORDS-ACCEPTED-CTR
027300     ELSE
027400         PERFORM 1900-WRITE-ERROR-RECORD
027500         ADD 1 TO WSC-RECORDS-REJECTED-CTR
027600     END-IF.
027700     RETURN SORT-WORK-FILE INTO WST-WEEKLY-STAT-RECORD
027800         AT END MOVE 'Y' TO WSC-SORT-EOF-SW
027900     END-RETURN.
028000******************************************************************
028100*    1800-EDIT-WEEKLY-STAT -- THE REASON CODES BELOW ARE TESTED
028200*    IN THE SAME ORDER THE ERROR-REPORT REASON TABLE LISTS THEM.
028300*    A BAD TEAM CODE IS A WARNING ONLY (TICKET WAR-0198) -- IT
028400*    SETS WSC-WARNING-RAISED BUT DOES NOT FLIP THE VALID SWITCH.
028500 1800-EDIT-WEEKLY-STAT.
028600******************************************************************
028700     MOVE 'Y' TO WSC-RECORD-VALID-SW.
028800     MOVE 'N' TO WSC-WARNING-RAISED-SW.
028900     IF WST-POSITION (1:1) IS NOT WSC-VALID-POSITION
029000             AND WSC-TRACE-SWITCH
029100         DISPLAY 'WARSCOR - UNUSUAL POSITION CODE ' WST-POSITION
029200     END-IF.
029300     EVALUATE TRUE
029400         WHEN WST-SEASON < 1920 OR WST-SEASON > 2030
029500             MOVE 'E010' TO WSC-ERR-CODE
029600             MOVE 'SEASON NOT IN 1920-2030' TO WSC-ERR-TEXT
029700             MOVE 'N' TO WSC-RECORD-VALID-SW
029800         WHEN WST-WEEK < 1 OR WST-WEEK > 18
029900             MOVE 'E020' TO WSC-ERR-CODE
030000             MOVE 'WEEK NOT IN 1-18' TO WSC-ERR-TEXT
030100             MOVE 'N' TO WSC-RECORD-VALID-SW
030200         WHEN WST-POSITION NOT = 'QB' AND NOT = 'RB'
030300                AND NOT = 'WR' AND NOT = 'TE'
030400                AND NOT = 'PK' AND NOT = 'PN'
030500                AND NOT = 'DT' AND NOT = 'DE'
030600                AND NOT = 'LB' AND NOT = 'CB'
030700                AND NOT = 'S '
030800             MOVE 'E030' TO WSC-ERR-CODE
030900             MOVE 'POSITION NOT A RECOGNIZED CODE' TO WSC-ERR-TEXT
031000             MOVE 'N' TO WSC-RECORD-VALID-SW
031100         WHEN WST-GAMES-PLAYED > 1
031200             MOVE 'E050' TO WSC-ERR-CODE
031300             MOVE 'GAMES-PLAYED NOT 0 OR 1' TO WSC-ERR-TEXT
031400             MOVE 'N' TO WSC-RECORD-VALID-SW
031500         WHEN WST-PLAYER-ID = SPACE
031600             MOVE 'E060' TO WSC-ERR-CODE
031700             MOVE 'PLAYER-ID IS BLANK' TO WSC-ERR-TEXT
031800             MOVE 'N' TO WSC-RECORD-VALID-SW
031900         WHEN OTHER
032000             CONTINUE
032100     END-EVALUATE.
032200     IF WSC-RECORD-IS-VALID AND WST-TEAM = SPACE
032300         MOVE 'W040' TO WSC-ERR-CODE
032400         MOVE 'TEAM CODE BLANK, RECORD SCORED ANYWAY'
032500             TO WSC-ERR-TEXT
032600         MOVE 'Y' TO WSC-WARNING-RAISED-SW
032700         PERFORM 1900-WRITE-ERROR-RECORD
032800         ADD 1 TO WSC-WARNINGS-ISSUED-CTR
032900     END-IF.
032910     IF WSC-RECORD-IS-VALID AND WST-TEAM NOT = SPACE
032920             AND NOT WST-TEAM-VALID
032930         MOVE 'W041' TO WSC-ERR-CODE
032940         MOVE 'TEAM CODE NOT RECOGNIZED, SCORED ANYWAY'
032950             TO WSC-ERR-TEXT
032960         MOVE 'Y' TO WSC-WARNING-RAISED-SW
032970         PERFORM 1900-WRITE-ERROR-RECORD
032980         ADD 1 TO WSC-WARNINGS-ISSUED-CTR
032990     END-IF.
033000******************************************************************
033100 1900-WRITE-ERROR-RECORD.
033200******************************************************************
033300     MOVE WST-PLAYER-ID   TO WER-PLAYER-ID.
033400     MOVE WST-SEASON      TO WER-SEASON.
033500     MOVE WST-WEEK        TO WER-WEEK.
033600     MOVE WST-POSITION    TO WER-POSITION.
033700     MOVE WST-TEAM        TO WER-TEAM.
033800     MOVE WSC-ERR-CODE    TO WER-REASON-CODE.
033900     MOVE WSC-ERR-TEXT    TO WER-REASON-TEXT.
034000     WRITE ERROR-REPORT.
034100******************************************************************
034200*    2100-SCORE-ONE-RECORD -- DISPATCH BY POSITION CLASS.  THE
034300*    FOUR CLASSES NEVER OVERLAP SO ONLY ONE SCORING ROUTE FIRES.
034400 2100-SCORE-ONE-RECORD.
034500******************************************************************
034600     MOVE SPACE TO WSC-CLASS-FLAG.
034700     EVALUATE WST-POSITION
034800         WHEN 'QB' WHEN 'RB' WHEN 'WR' WHEN 'TE'
034900             SET WSC-CLASS-IS-OFFENSE TO TRUE
035000         WHEN 'PK'
035100             SET WSC-CLASS-IS-KICKER  TO TRUE
035200         WHEN 'PN'
035300             SET WSC-CLASS-IS-PUNTER  TO TRUE
035400         WHEN 'DT' WHEN 'DE' WHEN 'LB' WHEN 'CB' WHEN 'S '
035500             SET WSC-CLASS-IS-IDP     TO TRUE
035600         WHEN OTHER
035700             SET WSC-CLASS-IS-UNKNOWN TO TRUE
035800     END-EVALUATE.
035900     MOVE ZERO TO WSC-FANTASY-POINTS-MPPR.
036000     MOVE ZERO TO WSC-FANTASY-POINTS-PPR.
036050     MOVE ZERO TO WSC-FANTASY-POINTS-DIST.
036100     IF WSC-CLASS-IS-OFFENSE
036200         PERFORM 2200-SCORE-OFFENSE-MPPR THRU 2300-SCORE-OFFENSE-PPR
036400     END-IF.
036500     IF WSC-CLASS-IS-KICKER
036600         PERFORM 2600-SCORE-KICKER THRU 2620-SCORE-KICKER-DIST
036700     END-IF.
036800     IF WSC-CLASS-IS-PUNTER
036900         PERFORM 2650-SCORE-PUNTER
037000     END-IF.
037100     IF WSC-CLASS-IS-IDP
037200         PERFORM 2500-SCORE-IDP
037300     END-IF.
037400******************************************************************
037500 2200-SCORE-OFFENSE-MPPR.
037600******************************************************************
037700     COMPUTE WSC-FANTASY-POINTS-MPPR ROUNDED =
037800         (WST-PASSING-TDS          * WRT-PASS-TD-PTS)
037900       + (WST-PASSING-YARDS        * WRT-PASS-YD-PTS)
038000       + (WST-PASS-ATTEMPTS        * WRT-PASS-ATT-PTS)
038100       + (WST-COMPLETIONS          * WRT-COMPLETION-PTS)
038200       + (WST-INTERCEPTIONS-THROWN * WRT-INT-THROWN-PTS)
038300       + (WST-SACKS-TAKEN          * WRT-SACK-TAKEN-PTS)
038400       + (WST-SACK-YARDS-LOST      * WRT-SACK-YD-LOST-PTS)
038500       + (WST-PASSING-2PT          * WRT-PASS-2PT-PTS)
038600       + (WST-RUSHING-TDS          * WRT-RUSH-TD-PTS)
038700       + (WST-RUSHING-YARDS        * WRT-RUSH-YD-PTS)
038800       + (WST-CARRIES              * WRT-CARRY-PTS)
038900       + (WST-RUSHING-2PT          * WRT-RUSH-2PT-PTS)
039000       + (WST-RECEIVING-TDS        * WRT-RECV-TD-PTS)
039100       + (WST-RECEIVING-YARDS      * WRT-RECV-YD-PTS)
039200       + (WST-RECEPTIONS           * WRT-RECEPTION-PTS)
039300       + (WST-TARGETS              * WRT-TARGET-PTS)
039400       + (WST-RECEIVING-2PT        * WRT-RECV-2PT-PTS)
039500       + (WST-FUMBLES-LOST         * WRT-FUMBLE-LOST-PTS)
039600       + ((WST-PASSING-FIRST-DOWNS + WST-RUSHING-FIRST-DOWNS
039700          + WST-RECEIVING-FIRST-DOWNS) * WRT-FIRST-DOWN-PTS).
039800******************************************************************
039900 2300-SCORE-OFFENSE-PPR.
040000******************************************************************
040100     COMPUTE WSC-FANTASY-POINTS-PPR ROUNDED =
040200         (WST-PASSING-TDS          * WRT-PPR-PASS-TD-PTS)
040300       + (WST-PASSING-YARDS        * WRT-PPR-PASS-YD-PTS)
040400       + (WST-INTERCEPTIONS-THROWN * WRT-PPR-INT-THROWN-PTS)
040500       + (WST-RUSHING-TDS          * WRT-PPR-RUSH-TD-PTS)
040600       + (WST-RUSHING-YARDS        * WRT-PPR-RUSH-YD-PTS)
040700       + (WST-RECEIVING-TDS        * WRT-PPR-RECV-TD-PTS)
040800       + (WST-RECEIVING-YARDS      * WRT-PPR-RECV-YD-PTS)
040900       + (WST-RECEPTIONS           * WRT-PPR-RECEPTION-PTS)
041000       + (WST-FUMBLES-LOST         * WRT-PPR-FUMBLE-LOST-PTS).
041100******************************************************************
041200*    2500-SCORE-IDP -- BASE RATES PLUS A SEARCH ALL AGAINST THE
041300*    POSITION-SPECIFIC TACKLE/ASSIST/PASS-DEFENDED TABLE LOADED
041400*    BY 1100.  W.E. GRANGER 01/1993.
041500 2500-SCORE-IDP.
041600******************************************************************
041700     COMPUTE WSC-FANTASY-POINTS-MPPR ROUNDED =
041800         (WST-FORCED-FUMBLES        * WRT-FORCED-FUMBLE-PTS)
041900       + (WST-DEF-FUMBLE-RECOVERIES * WRT-FUMBLE-REC-PTS)
042000       + (WST-DEF-INTERCEPTIONS     * WRT-DEF-INT-PTS)
042100       + (WST-DEF-SACKS             * WRT-DEF-SACK-PTS)
042200       + (WST-DEF-SACK-YARDS        * WRT-DEF-SACK-YD-PTS)
042300       + (WST-QB-HITS               * WRT-QB-HIT-PTS)
042400       + (WST-TACKLES-FOR-LOSS      * WRT-TFL-PTS)
042500       + (WST-SAFETIES              * WRT-SAFETY-PTS)
042600       + (WST-DEFENSIVE-TDS         * WRT-DEF-TD-PTS).
042700     MOVE WST-POSITION TO WSC-POSITION-HOLD.
042800     SET WRT-IDP-NDX TO 1.
042900     SEARCH ALL WRT-IDP-POSITION-RATES
043000         AT END
043100             DISPLAY 'WARSCOR - NO IDP RATE ROW FOR ' WST-POSITION
043200         WHEN WRT-IDP-POS-CODE (WRT-IDP-NDX) = WST-POSITION
043300             COMPUTE WSC-FANTASY-POINTS-MPPR ROUNDED =
043400                 WSC-FANTASY-POINTS-MPPR
043500               + (WST-TACKLES * WRT-TACKLE-PTS (WRT-IDP-NDX))
043600               + (WST-ASSISTS * WRT-ASSIST-PTS (WRT-IDP-NDX))
043700               + (WST-PASSES-DEFENDED *
043800                    WRT-PASS-DEF-PTS (WRT-IDP-NDX))
043900     END-SEARCH.
044000     MOVE WSC-FANTASY-POINTS-MPPR TO WSC-FANTASY-POINTS-PPR.
044100******************************************************************
044200*    2600-SCORE-KICKER -- TICKET WAR-0244 FIXED THE DOUBLE-COUNT
044300*    OF THE 40-49 BAND THAT USED TO HAPPEN HERE.
044400 2600-SCORE-KICKER.
044500******************************************************************
044600     COMPUTE WSC-FANTASY-POINTS-MPPR ROUNDED =
044700         (WST-FG-MADE-LT30   * WRT-FG-LT30-PTS)
044800       + (WST-FG-MADE-30-39  * WRT-FG-30-39-PTS)
044900       + (WST-FG-MADE-40-49  * WRT-FG-40-49-PTS)
045000       + (WST-FG-MADE-50UP   * WRT-FG-50UP-PTS)
045100       + (WST-FG-MISSED      * WRT-FG-MISSED-PTS)
045200       + (WST-PAT-MADE       * WRT-PAT-MADE-PTS)
045300       + (WST-PAT-MISSED     * WRT-PAT-MISSED-PTS).
045400     MOVE WSC-FANTASY-POINTS-MPPR TO WSC-FANTASY-POINTS-PPR.
045410******************************************************************
045420*    2620-SCORE-KICKER-DIST -- TICKET WAR-0267.  THE COMMISSIONER'S
045430*    DISTANCE-FORMULA VARIANT, RUN AS A COMPARISON FIGURE ALONGSIDE
045440*    THE FLAT BANDS ABOVE.  SEE THE BAND-YARDAGE NOTE ON
045450*    WRT-KICKER-RATES IN COPYLIB-WARRATE -- WE FEED THE FORMULA A
045460*    REPRESENTATIVE YARDAGE PER BAND BECAUSE THE WEEKLY TAPE GIVES
045470*    US MADE/MISSED COUNTS, NOT THE HOLD SPOT OF EACH KICK.  PTO
045480*    10/2003.
045490 2620-SCORE-KICKER-DIST.
045495******************************************************************
045500     COMPUTE WSC-FANTASY-POINTS-DIST ROUNDED =
045510         (WST-FG-MADE-LT30  * (WRT-FG-DIST-LT30-BASE-PTS +
045520             (WRT-FG-DIST-LT30-YD-PTS * WRT-FG-DIST-LT30-YDS)))
045530       + (WST-FG-MADE-30-39 * (WRT-FG-DIST-3039-BASE-PTS +
045540             (WRT-FG-DIST-3039-YD-PTS * WRT-FG-DIST-3039-OFFSET)))
045550       + (WST-FG-MADE-40-49 * (WRT-FG-DIST-40UP-BASE-PTS +
045560             (WRT-FG-DIST-40UP-YD-PTS * WRT-FG-DIST-4049-OFFSET)))
045570       + (WST-FG-MADE-50UP  * (WRT-FG-DIST-40UP-BASE-PTS +
045580             (WRT-FG-DIST-40UP-YD-PTS * WRT-FG-DIST-50UP-OFFSET)))
045590       + (WST-FG-MISSED     * WRT-FG-MISSED-PTS).
045600******************************************************************
045650 2650-SCORE-PUNTER.
045700******************************************************************
045800     COMPUTE WSC-FANTASY-POINTS-MPPR ROUNDED =
045900         (WST-PUNTS             * WRT-PUNT-FLAT-PTS)
046000       + (WST-PUNT-YARDS        * WRT-PUNT-YD-PTS)
046100       + (WST-PUNTS-INSIDE-20   * WRT-PUNT-IN20-PTS)
046200       + (WST-PUNTS-BLOCKED     * WRT-PUNT-BLOCKED-PTS).
046300     MOVE WSC-FANTASY-POINTS-MPPR TO WSC-FANTASY-POINTS-PPR.
046400******************************************************************
046500*    2900-WRITE-SCORED-RECORD -- THE FIRST 152 BYTES OF THE INPUT
046600*    RECORD LINE UP BYTE FOR BYTE WITH WSW-WEEKLY-STAT-FIELDS, SO
046700*    ONE GROUP MOVE CARRIES THE WHOLE STAT BLOCK ACROSS AND DROPS
046800*    WST'S OWN TRAILING FILLER ON THE FLOOR.
046900 2900-WRITE-SCORED-RECORD.
047000******************************************************************
047100     MOVE WST-WEEKLY-STAT-RECORD TO WSW-WEEKLY-STAT-FIELDS.
047200     WRITE WEEKLY-SCORED.
047300******************************************************************
047400*    8000-CLOSE-FILES -- BUILDS AND WRITES THE ONE CONTROL-
047500*    TOTALS RECORD WARENG'S FOOTER READS, THEN CLOSES EVERYTHING.
047600 8000-CLOSE-FILES.
047700******************************************************************
047800     MOVE WSC-RUN-SEASON            TO WCT-RUN-SEASON.
047900     MOVE WSC-RECORDS-READ-CTR      TO WCT-RECORDS-READ.
048000     MOVE WSC-RECORDS-ACCEPTED-CTR  TO WCT-RECORDS-ACCEPTED.
048100     MOVE WSC-RECORDS-REJECTED-CTR  TO WCT-RECORDS-REJECTED.
048200     MOVE WSC-WARNINGS-ISSUED-CTR   TO WCT-WARNINGS-ISSUED.
048300     MOVE ZERO                      TO WCT-PLAYERS-QUALIFIED.
048400     MOVE ZERO                      TO WCT-PLAYERS-DISQUALIFIED.
048500     WRITE CONTROL-TOTALS.
048600     CLOSE WEEKLY-SCORED, CONTROL-TOTALS, ERROR-REPORT.
048700     IF WSC-TRACE-SWITCH
048800         DISPLAY 'WARSCOR READ=' WSC-RECORDS-READ-CTR
048900                 ' ACCEPTED=' WSC-RECORDS-ACCEPTED-CTR
049000                 ' REJECTED=' WSC-RECORDS-REJECTED-CTR
049100     END-IF.
