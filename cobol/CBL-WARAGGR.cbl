000100*****************************************************************
000200* PROGRAM NAME:     WARAGGR
000300* ORIGINAL AUTHOR:  J. W. KRAUSE
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000700* ---------- ---------------- ----------------------------------
000800* 04/02/1991 J. W. KRAUSE     CREATED AS STEP TWO OF THE WEEKLY
000900*                             WAR BATCH -- ROLLS WEEKLY-SCORED UP
001000*                             TO ONE RECORD PER PLAYER-SEASON AND
001100*                             RANKS EACH POSITION BY TOTAL POINTS.
001200* 09/02/1991 RAY G. COLEMAN   ALIGNED THE QUALIFICATION CHECK WITH
001300*                             THE NEW WARLG MIN-GAMES CONSTANT --
001400*                             IT WAS HARD-CODED AS A LITERAL "1".
001500* 02/11/1993 W. E. GRANGER    ADDED THE PLAYERS-QUALIFIED AND
001600*                             PLAYERS-DISQUALIFIED COUNTS BACK
001700*                             ONTO CONTROL-TOTALS FOR THE WARENG
001800*                             FOOTER.  WARSCOR WRITES ZERO THERE;
001900*                             WE HOLD THE REST OF THE RECORD AND
002000*                             REWRITE IT WITH REAL COUNTS.
002100* 06/30/1994 J. W. KRAUSE     RECOMPILED UNDER THE NEW PROCEDURE
002200*                             LIBRARY, NO LOGIC CHANGE.
002300* 08/19/1998 D. H. QUILLEN    YEAR-2000 REVIEW -- WSW-SEASON IS
002400*                             ALREADY FOUR DIGITS, NO CHANGE
002500*                             REQUIRED.  SIGNED OFF PER MEMO
002600*                             Y2K-0114.
002700* 04/15/2002 P. T. OSEI       TICKET WAR-0211 -- A PLAYER WITH
002800*                             EXACTLY ZERO SCORED WEEKS (TRADED
002900*                             IN, NEVER ACTIVE) WAS DIVIDING BY
003000*                             ZERO ON THE AVERAGE.  GUARDED.
003020* 10/10/2003 P. T. OSEI       TICKET WAR-0263 -- THE LEAGUE'S
003030*                             17-GAME CAP WAS NEVER ENFORCED HERE
003040*                             OR IN WARSCOR, SO AN OVERSTATED
003050*                             SEASON TOTAL (DOUBLE-ENTERED WEEK,
003060*                             BAD FEED) WOULD SAIL THROUGH TO
003070*                             SEASON-WORK UNCHALLENGED.  ADDED
003080*                             1385-WRITE-GAMES-CAP-ERROR, WHICH
003090*                             DROPS THE SEASON AND WRITES IT TO
003100*                             THE ERROR LISTING INSTEAD.  ITS
003110*                             WEEKS MOVE FROM ACCEPTED TO REJECTED
003120*                             ON CONTROL-TOTALS AT 8000-CLOSE-
003130*                             FILES SO THE OLD READ = ACCEPTED +
003140*                             REJECTED CHECK STILL TIES OUT.
003142* 10/17/2003 P. T. OSEI       TICKET WAR-0266 -- WAR-0263 OPENED
003144*                             ERROR-REPORT OUTPUT, WHICH TRUNCATES
003146*                             THE FILE -- SINCE WARSCOR AND WARAGGR
003148*                             SHARE THE SAME WERRDD LISTING, THAT
003150*                             WIPED OUT EVERY WARSCOR REASON CODE
003152*                             BEFORE OUR OWN E080 RECORDS WERE
003154*                             WRITTEN.  CHANGED TO OPEN EXTEND SO
003156*                             WE APPEND INSTEAD OF REPLACE.
003160*****************************************************************
003200 IDENTIFICATION DIVISION.
003300 PROGRAM-ID.    WARAGGR.
003400 AUTHOR.        J. W. KRAUSE.
003500 INSTALLATION.  FANTASY ANALYTICAL LEAGUE DATA CENTER.
003600 DATE-WRITTEN.  04/02/1991.
003700 DATE-COMPILED.
003800 SECURITY.      NON-CONFIDENTIAL.
003900*****************************************************************
004000* WARAGGR IS STEP TWO OF THE WEEKLY WAR BATCH.  IT READS THE
004100* WEEKLY-SCORED WORK FILE WARSCOR LEFT IN PLAYER-ID/SEASON/WEEK
004200* ORDER, ROLLS EACH PLAYER-SEASON UP INTO ONE AGGREGATE (GAMES,
004300* WEEKS, TOTAL MPPR POINTS, AVERAGE), REJECTS ANY SEASON OVER THE
004320* LEAGUE'S 17-GAME CAP TO THE ERROR LISTING, DROPS ANY REMAINING
004340* PLAYER-SEASON BELOW THE LEAGUE'S MINIMUM GAMES-TO-QUALIFY, RANKS
004360* THE SURVIVORS WITHIN POSITION BY TOTAL POINTS AND WRITES
004380* SEASON-WORK.  THE QUALIFIED/DISQUALIFIED COUNTS ARE FOLDED BACK
004700* INTO THE ONE CONTROL-TOTALS RECORD WARSCOR LEFT ZEROED FOR US.
004800*****************************************************************
004900 ENVIRONMENT DIVISION.
005000*****************************************************************
005100 CONFIGURATION SECTION.
005200*****************************************************************
005300 SOURCE-COMPUTER. IBM-3081.
005400 OBJECT-COMPUTER. IBM-3081.
005500 SPECIAL-NAMES.
005600     CLASS WAG-VALID-POSITION IS 'Q' 'R' 'W' 'T' 'P' 'D' 'L'
005700                                  'C' 'S'
005800     UPSI-0 IS WAG-TRACE-SWITCH.
005900*****************************************************************
006000 INPUT-OUTPUT SECTION.
006100*****************************************************************
006200 FILE-CONTROL.
006300     SELECT WEEKLY-SCORED  ASSIGN TO WSCORDD.
006400     SELECT AGGR-SORT-FILE ASSIGN TO SRTAGDD.
006500     SELECT SEASON-WORK    ASSIGN TO SEASWDD.
006600     SELECT CONTROL-TOTALS ASSIGN TO WCTLDD.
006650     SELECT ERROR-REPORT   ASSIGN TO WERRDD.
006700*****************************************************************
006800 DATA DIVISION.
006900*****************************************************************
007000 FILE SECTION.
007100*****************************************************************
007200 FD  WEEKLY-SCORED
007300     LABEL RECORDS ARE STANDARD
007400     RECORDING MODE IS F.
007500     COPY WARSCR.
007600*****************************************************************
007700*    WGS-SORT-RECORD CARRIES THE TWO SORT-KEY FIELDS UNDER THEIR
007800*    OWN NAMES -- POSITION ASCENDING, THEN TOTAL-POINTS
007900*    DESCENDING -- AT THE SAME OFFSETS WARSEAS PUTS THEM.  THE
008000*    REST OF THE AGGREGATE RIDES ALONG AS FILLER; 2050 NEVER
008100*    LOOKS AT THIS COPY, ONLY AT WSA-SEASON-AGGREGATE-RECORD
008200*    AFTER RETURN.  JWK -- 04/1991.
008300 SD  AGGR-SORT-FILE.
008400 01  WGS-SORT-RECORD.
008500     05  FILLER                          PIC X(39).
008600     05  WGS-KEY-POSITION                PIC X(02).
008700     05  FILLER                          PIC X(04).
008800     05  WGS-KEY-TOTAL-POINTS            PIC S9(05)V99.
008900     05  FILLER                          PIC X(18).
009000*****************************************************************
009100 FD  SEASON-WORK
009200     LABEL RECORDS ARE STANDARD
009300     RECORDING MODE IS F.
009400     COPY WARSEAS.
009500*****************************************************************
009600 FD  CONTROL-TOTALS
009700     LABEL RECORDS ARE STANDARD
009800     RECORDING MODE IS F.
009900     COPY WARCTL.
009920*****************************************************************
009940*    ERROR-REPORT -- WAR-0263.  WARAGGR SHARES WARSCOR'S ERROR
009950*    LISTING; THE ONLY RECORDS IT EVER WRITES ARE E080 SEASONS.
009960 FD  ERROR-REPORT
009970     LABEL RECORDS ARE STANDARD
009980     RECORDING MODE IS F.
009990     COPY WARERR.
010000*****************************************************************
010100 WORKING-STORAGE SECTION.
010200*****************************************************************
010300     COPY WARLG.
010400*****************************************************************
010500 01  WAG-SWITCHES-SUBSCRIPTS-MISC.
010600     05  WAG-SORT-EOF-SW            PIC X      VALUE 'N'.
010700         88  WAG-SORT-END-OF-FILE              VALUE 'Y'.
010800     05  WAG-SCORED-EOF-SW          PIC X      VALUE 'N'.
010900         88  WAG-SCORED-END-OF-FILE            VALUE 'Y'.
011000     05  FILLER                     PIC X(08).
011100*****************************************************************
011200*    QUALIFIED/DISQUALIFIED COUNTS -- MOVED BACK ONTO THE
011300*    CONTROL-TOTALS RECORD AT 8000-CLOSE-FILES.  WEG 02/1993.
011400 77  WAG-PLAYERS-QUALIFIED-CTR     PIC 9(05) COMP VALUE 0.
011450 77  WAG-PLAYERS-DISQUALIFIED-CTR  PIC 9(05) COMP VALUE 0.
011460*    WAG-SEASONS-REJECTED-CTR -- WEEKS BELONGING TO OVER-17-GAME
011470*    SEASONS DROPPED BY 1385.  MOVED FROM ACCEPTED TO REJECTED ON
011480*    CONTROL-TOTALS AT 8000-CLOSE-FILES.  WAR-0263, PTO 10/2003.
011490 77  WAG-SEASONS-REJECTED-CTR      PIC 9(05) COMP VALUE 0.
011800*****************************************************************
011900*    WAG-CONTROL-HOLD -- THE REST OF WARSCOR'S CONTROL-TOTALS
012000*    RECORD, HELD WHILE THE FILE IS CLOSED SO WE CAN REWRITE IT
012100*    WITH THE QUALIFIED/DISQUALIFIED COUNTS ADDED.  WEG 02/1993.
012200 01  WAG-CONTROL-HOLD.
012300     05  WAG-HOLD-RUN-SEASON        PIC 9(04).
012400     05  WAG-HOLD-RECORDS-READ      PIC 9(07).
012500     05  WAG-HOLD-RECORDS-ACCEPTED  PIC 9(07).
012600     05  WAG-HOLD-RECORDS-REJECTED  PIC 9(07).
012700     05  WAG-HOLD-WARNINGS-ISSUED   PIC 9(07).
012800     05  FILLER                     PIC X(04).
012900*****************************************************************
013000*    WAG-ACCUM-WORK -- THE RUNNING TOTALS FOR THE PLAYER-SEASON
013100*    CURRENTLY BEING BUILT.  COUNTERS ARE COMP, THE SAME AS THE
013200*    SHOP HAS ALWAYS DONE FOR SUBSCRIPTS AND TALLIES.
013300 01  WAG-ACCUM-WORK.
013400     05  WAG-ACC-PLAYER-ID          PIC X(10).
013500     05  WAG-ACC-PLAYER-NAME        PIC X(25).
013600     05  WAG-ACC-SEASON             PIC 9(04).
013700     05  WAG-ACC-POSITION           PIC X(02).
013800     05  WAG-ACC-GAMES-CTR          PIC 9(02)     COMP VALUE 0.
013900     05  WAG-ACC-WEEKS-CTR          PIC 9(02)     COMP VALUE 0.
014000     05  WAG-ACC-POINTS-ACCUM       PIC S9(07)V99 COMP VALUE 0.
014100     05  FILLER                     PIC X(06).
014200*****************************************************************
014300*    WAG-AGGREGATE-OUT -- THE FINISHED AGGREGATE, SHAPED EXACTLY
014400*    LIKE WSA-SEASON-AGGREGATE-RECORD, RELEASED INTO THE SORT.
014500 01  WAG-AGGREGATE-OUT.
014600     05  WAG-OUT-PLAYER-ID          PIC X(10).
014700     05  WAG-OUT-PLAYER-NAME        PIC X(25).
014800     05  WAG-OUT-SEASON             PIC 9(04).
014900     05  WAG-OUT-POSITION           PIC X(02).
015000     05  WAG-OUT-GAMES-PLAYED       PIC 9(02).
015100     05  WAG-OUT-WEEKS-PLAYED       PIC 9(02).
015200     05  WAG-OUT-TOTAL-POINTS       PIC S9(05)V99.
015300     05  WAG-OUT-AVG-POINTS         PIC S9(04)V99.
015400     05  WAG-OUT-RANK-POSITION      PIC 9(04).
015500     05  FILLER                     PIC X(08).
015600*****************************************************************
015700*    WAG-AGGREGATE-OUT-DUMP -- RAW-BYTE VIEW OF THE RECORD ABOUT
015800*    TO GO INTO THE SORT, FOR THE UPSI-0 TRACE LINE.  JWK 04/1991.
015900 01  WAG-AGGREGATE-OUT-DUMP REDEFINES WAG-AGGREGATE-OUT.
016000     05  WAG-DUMP-BYTES             PIC X(70).
016100*****************************************************************
016200 01  WAG-RANK-WORK.
016300     05  WAG-CURRENT-POSITION       PIC X(02).
016400     05  WAG-RANK-COUNTER           PIC 9(04)     COMP VALUE 0.
016500     05  FILLER                     PIC X(06).
016600*****************************************************************
016700 LINKAGE SECTION.
016800*****************************************************************
016900 PROCEDURE DIVISION.
017000*****************************************************************
017100 0000-MAIN-ROUTINE.
017200*****************************************************************
017300     PERFORM 1000-INITIALIZATION
017400     PERFORM 1100-LOAD-PRIOR-CONTROL-TOTALS
017500     SORT AGGR-SORT-FILE
017600         ON ASCENDING  KEY WGS-KEY-POSITION
017700         ON DESCENDING KEY WGS-KEY-TOTAL-POINTS
017800         INPUT PROCEDURE  IS 1200-BUILD-AGGREGATES
017900         OUTPUT PROCEDURE IS 2000-ASSIGN-RANK-AND-WRITE
018000     PERFORM 8000-CLOSE-FILES
018100     GOBACK.
018200*****************************************************************
018300 1000-INITIALIZATION.
018400*****************************************************************
018500     OPEN OUTPUT SEASON-WORK.
018600*****************************************************************
018700*    1100-LOAD-PRIOR-CONTROL-TOTALS -- READS WARSCOR'S ONE-RECORD
018800*    CONTROL-TOTALS, HOLDS EVERYTHING BUT THE TWO FIELDS WE OWN,
018900*    AND CLOSES IT.  8000-CLOSE-FILES REWRITES IT AT END-OF-JOB.
019000 1100-LOAD-PRIOR-CONTROL-TOTALS.
019100*****************************************************************
019200     OPEN INPUT CONTROL-TOTALS.
019300     READ CONTROL-TOTALS
019400         AT END
019500             DISPLAY 'WARAGGR - CONTROL-TOTALS RECORD MISSING'
019600     END-READ.
019700     MOVE WCT-RUN-SEASON       TO WAG-HOLD-RUN-SEASON.
019800     MOVE WCT-RECORDS-READ     TO WAG-HOLD-RECORDS-READ.
019900     MOVE WCT-RECORDS-ACCEPTED TO WAG-HOLD-RECORDS-ACCEPTED.
020000     MOVE WCT-RECORDS-REJECTED TO WAG-HOLD-RECORDS-REJECTED.
020100     MOVE WCT-WARNINGS-ISSUED  TO WAG-HOLD-WARNINGS-ISSUED.
020200     CLOSE CONTROL-TOTALS.
020300*****************************************************************
020400*    1200-BUILD-AGGREGATES -- THE SORT'S INPUT PROCEDURE.  READS
020500*    WEEKLY-SCORED, WHICH IS ALREADY IN PLAYER-ID/SEASON/WEEK
020600*    ORDER, AND CONTROL-BREAKS ON PLAYER-ID/SEASON TO ROLL EACH
020700*    PLAYER-SEASON UP INTO ONE AGGREGATE.
020800 1200-BUILD-AGGREGATES.
020900*****************************************************************
021000     OPEN INPUT WEEKLY-SCORED.
021050     OPEN EXTEND ERROR-REPORT.
021100     PERFORM 1205-READ-FIRST-SCORED.
021200     PERFORM 1210-PROCESS-ONE-WEEK
021300         UNTIL WAG-SCORED-END-OF-FILE.
021350     CLOSE ERROR-REPORT.
021400     CLOSE WEEKLY-SCORED.
021500*****************************************************************
021600 1205-READ-FIRST-SCORED.
021700*****************************************************************
021800     READ WEEKLY-SCORED
021900         AT END MOVE 'Y' TO WAG-SCORED-EOF-SW
022000     END-READ.
022100     IF NOT WAG-SCORED-END-OF-FILE
022200         PERFORM 1300-START-AGGREGATE
022300     END-IF.
022400*****************************************************************
022500 1210-PROCESS-ONE-WEEK.
022600*****************************************************************
022700     PERFORM 1320-ADD-RECORD-TO-AGGREGATE.
022800     READ WEEKLY-SCORED
022900         AT END MOVE 'Y' TO WAG-SCORED-EOF-SW
023000     END-READ.
023100     IF WAG-SCORED-END-OF-FILE
023200         PERFORM 1380-FINISH-AGGREGATE
023300     ELSE
023400         IF WSW-PLAYER-ID NOT = WAG-ACC-PLAYER-ID
023500                 OR WSW-SEASON NOT = WAG-ACC-SEASON
023600             PERFORM 1380-FINISH-AGGREGATE
023700             PERFORM 1300-START-AGGREGATE
023800         END-IF
023900     END-IF.
024000*****************************************************************
024100 1300-START-AGGREGATE.
024200*****************************************************************
024300     MOVE WSW-PLAYER-ID   TO WAG-ACC-PLAYER-ID.
024400     MOVE WSW-PLAYER-NAME TO WAG-ACC-PLAYER-NAME.
024500     MOVE WSW-SEASON      TO WAG-ACC-SEASON.
024600     MOVE WSW-POSITION    TO WAG-ACC-POSITION.
024700     MOVE ZERO TO WAG-ACC-GAMES-CTR WAG-ACC-WEEKS-CTR
024800                  WAG-ACC-POINTS-ACCUM.
024900*****************************************************************
025000 1320-ADD-RECORD-TO-AGGREGATE.
025100*****************************************************************
025200     IF WSW-POSITION (1:1) IS NOT WAG-VALID-POSITION
025300             AND WAG-TRACE-SWITCH
025400         DISPLAY 'WARAGGR - UNUSUAL POSITION CODE ' WSW-POSITION
025500     END-IF.
025600     ADD 1 TO WAG-ACC-WEEKS-CTR.
025700     IF WSW-GAMES-PLAYED > 0
025800         ADD WSW-GAMES-PLAYED TO WAG-ACC-GAMES-CTR
025900     END-IF.
026000     ADD WSC-FANTASY-POINTS-MPPR TO WAG-ACC-POINTS-ACCUM.
026100*****************************************************************
026200*    1380-FINISH-AGGREGATE -- MOVES THE RUNNING TOTALS INTO THE
026300*    OUTPUT SHAPE, COMPUTES THE AVERAGE (GUARDED AGAINST A ZERO-
026400*    WEEK AGGREGATE, TICKET WAR-0211), REJECTS ANY SEASON OVER
026420*    THE LEAGUE'S 17-GAME CAP (TICKET WAR-0263), AND RELEASES THE
026440*    SURVIVORS INTO THE SORT ONLY IF THE PLAYER-SEASON QUALIFIES.
026600 1380-FINISH-AGGREGATE.
026700*****************************************************************
026800     MOVE WAG-ACC-PLAYER-ID    TO WAG-OUT-PLAYER-ID.
026900     MOVE WAG-ACC-PLAYER-NAME  TO WAG-OUT-PLAYER-NAME.
027000     MOVE WAG-ACC-SEASON       TO WAG-OUT-SEASON.
027100     MOVE WAG-ACC-POSITION     TO WAG-OUT-POSITION.
027200     MOVE WAG-ACC-GAMES-CTR    TO WAG-OUT-GAMES-PLAYED.
027300     MOVE WAG-ACC-WEEKS-CTR    TO WAG-OUT-WEEKS-PLAYED.
027400     MOVE WAG-ACC-POINTS-ACCUM TO WAG-OUT-TOTAL-POINTS.
027500     MOVE ZERO                 TO WAG-OUT-RANK-POSITION.
027600     IF WAG-ACC-WEEKS-CTR > 0
027700         COMPUTE WAG-OUT-AVG-POINTS ROUNDED =
027800             WAG-ACC-POINTS-ACCUM / WAG-ACC-WEEKS-CTR
027900     ELSE
028000         MOVE ZERO TO WAG-OUT-AVG-POINTS
028100     END-IF.
028200     IF WAG-TRACE-SWITCH
028300         DISPLAY 'WARAGGR - AGGREGATE ' WAG-DUMP-BYTES
028400     END-IF.
028420     IF WAG-ACC-GAMES-CTR > 17
028440         PERFORM 1385-WRITE-GAMES-CAP-ERROR
028460     ELSE
028500         IF WAG-ACC-GAMES-CTR >= WLG-MIN-GAMES-TO-QUALIFY
028600             RELEASE WGS-SORT-RECORD FROM WAG-AGGREGATE-OUT
028700             ADD 1 TO WAG-PLAYERS-QUALIFIED-CTR
028800         ELSE
028900             ADD 1 TO WAG-PLAYERS-DISQUALIFIED-CTR
029000         END-IF
029010     END-IF.
029020*****************************************************************
029030*    1385-WRITE-GAMES-CAP-ERROR -- WRITES THE SEASON TO THE ERROR
029040*    LISTING AND DROPS IT FROM SEASON-WORK ALTOGETHER.  ITS WEEKS
029050*    MOVE FROM ACCEPTED TO REJECTED ON CONTROL-TOTALS AT 8000-
029060*    CLOSE-FILES SO THE READ = ACCEPTED + REJECTED CHECK STILL
029070*    TIES OUT.  WAR-0263, PTO 10/2003.
029080 1385-WRITE-GAMES-CAP-ERROR.
029090*****************************************************************
029100     MOVE WAG-ACC-PLAYER-ID    TO WER-PLAYER-ID.
029110     MOVE WAG-ACC-SEASON       TO WER-SEASON.
029120     MOVE ZERO                 TO WER-WEEK.
029130     MOVE WAG-ACC-POSITION     TO WER-POSITION.
029140     MOVE SPACES               TO WER-TEAM.
029150     MOVE 'E080'               TO WER-REASON-CODE.
029160     MOVE 'SEASON GAMES EXCEED 17, SEASON EXCLUDED'
029170                                TO WER-REASON-TEXT.
029180     WRITE ERROR-REPORT.
029190     ADD WAG-ACC-WEEKS-CTR TO WAG-SEASONS-REJECTED-CTR.
029200*****************************************************************
029300*    2000-ASSIGN-RANK-AND-WRITE -- THE SORT'S OUTPUT PROCEDURE.
029310*    RECORDS COME BACK POSITION-ASCENDING, POINTS-DESCENDING, SO
029400*    A SIMPLE CONTROL BREAK ON POSITION ASSIGNS RANK 1, 2, 3...
029500 2000-ASSIGN-RANK-AND-WRITE.
029600*****************************************************************
029700     MOVE SPACES TO WAG-CURRENT-POSITION.
029800     MOVE ZERO   TO WAG-RANK-COUNTER.
029900     RETURN AGGR-SORT-FILE INTO WSA-SEASON-AGGREGATE-RECORD
030000         AT END MOVE 'Y' TO WAG-SORT-EOF-SW
030100     END-RETURN.
030200     PERFORM 2050-WRITE-ONE-RANKED-RECORD
030300         UNTIL WAG-SORT-END-OF-FILE.
030400*****************************************************************
030500 2050-WRITE-ONE-RANKED-RECORD.
030600*****************************************************************
030700     IF WSA-POSITION NOT = WAG-CURRENT-POSITION
030800         MOVE WSA-POSITION TO WAG-CURRENT-POSITION
030900         MOVE 1            TO WAG-RANK-COUNTER
031000     ELSE
031100         ADD 1 TO WAG-RANK-COUNTER
031200     END-IF.
031300     MOVE WAG-RANK-COUNTER TO WSA-RANK-POSITION.
031400     WRITE SEASON-WORK.
031500     RETURN AGGR-SORT-FILE INTO WSA-SEASON-AGGREGATE-RECORD
031600         AT END MOVE 'Y' TO WAG-SORT-EOF-SW
031700     END-RETURN.
031800*****************************************************************
031900*    8000-CLOSE-FILES -- REWRITES CONTROL-TOTALS WITH WARSCOR'S
032000*    COUNTS PLUS OUR OWN QUALIFIED/DISQUALIFIED COUNTS.  WEG
032100*    02/1993.  ALSO MOVES ANY 1385 SEASONS' WEEKS FROM ACCEPTED
032120*    TO REJECTED SO THE OLD BALANCE CHECK STILL TIES.  WAR-0263.
032200 8000-CLOSE-FILES.
032300*****************************************************************
032400     CLOSE SEASON-WORK.
032420     SUBTRACT WAG-SEASONS-REJECTED-CTR FROM WAG-HOLD-RECORDS-ACCEPTED.
032440     ADD WAG-SEASONS-REJECTED-CTR TO WAG-HOLD-RECORDS-REJECTED.
032500     MOVE WAG-HOLD-RUN-SEASON        TO WCT-RUN-SEASON.
032600     MOVE WAG-HOLD-RECORDS-READ      TO WCT-RECORDS-READ.
032700     MOVE WAG-HOLD-RECORDS-ACCEPTED  TO WCT-RECORDS-ACCEPTED.
032800     MOVE WAG-HOLD-RECORDS-REJECTED  TO WCT-RECORDS-REJECTED.
032900     MOVE WAG-HOLD-WARNINGS-ISSUED   TO WCT-WARNINGS-ISSUED.
033000     MOVE WAG-PLAYERS-QUALIFIED-CTR  TO WCT-PLAYERS-QUALIFIED.
033100     MOVE WAG-PLAYERS-DISQUALIFIED-CTR
033200                                     TO WCT-PLAYERS-DISQUALIFIED.
033300     OPEN OUTPUT CONTROL-TOTALS.
033400     WRITE CONTROL-TOTALS.
033500     CLOSE CONTROL-TOTALS.
033600     IF WAG-TRACE-SWITCH
033700         DISPLAY 'WARAGGR - QUALIFIED    '
033800                 WAG-PLAYERS-QUALIFIED-CTR
033900         DISPLAY 'WARAGGR - DISQUALIFIED '
034000                 WAG-PLAYERS-DISQUALIFIED-CTR
034100     END-IF.
