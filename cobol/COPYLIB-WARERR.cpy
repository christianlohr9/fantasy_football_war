000100*-----------------------------------------------------------------
000200* WER -- ERROR-REPORT DETAIL RECORD.  ONE LINE PER REJECTED WEEKLY
000300* STAT RECORD, WRITTEN BY WARSCOR-1800-EDIT-WEEKLY-STAT.  THE
000400* REASON CODE TABLE BELOW IS THE SAME ORDER THE EDIT PARAGRAPH
000500* TESTS THE FIELDS, SO REASON-CODE ALSO TELLS YOU WHICH TEST FIRED
000600* FIRST IF A RECORD FAILS MORE THAN ONE RULE.  E080 IS THE ONE
000620* EXCEPTION -- IT IS WRITTEN BY WARAGGR-1380-FINISH-AGGREGATE
000640* AGAINST A FINISHED SEASON, NOT BY WARSCOR AGAINST A SINGLE WEEK,
000660* SO WER-WEEK AND WER-TEAM ARE ZERO/BLANK ON THAT RECORD.  PTO
000680* 10/2003.  E070 IS A SECOND EXCEPTION -- IT IS WRITTEN BY
000690* WARAUCT-1010-READ-BUDGET-CARD AGAINST THE BUDGET CONTROL CARD AT
000691* STARTUP, NOT AGAINST A PLAYER RECORD AT ALL, SO ONLY WER-SEASON
000692* IS FILLED IN (FROM WBC-RUN-SEASON) AND WER-PLAYER-ID/WEEK/
000693* POSITION/TEAM ARE ALL ZERO/BLANK.  PTO 10/2003.
000700*-----------------------------------------------------------------
000800 01  WER-ERROR-RECORD.
000900     05  WER-PLAYER-ID                 PIC X(10).
001000     05  WER-SEASON                    PIC 9(04).
001100     05  WER-WEEK                      PIC 9(02).
001200     05  WER-POSITION                  PIC X(02).
001300     05  WER-TEAM                      PIC X(03).
001400     05  WER-REASON-CODE                PIC X(04).
001500         88  WER-BAD-SEASON             VALUE 'E010'.
001600         88  WER-BAD-WEEK               VALUE 'E020'.
001700         88  WER-BAD-POSITION           VALUE 'E030'.
001800         88  WER-BAD-TEAM-WARN          VALUE 'W040'.
001850         88  WER-UNKNOWN-TEAM-WARN      VALUE 'W041'.
001900         88  WER-BAD-GAMES-PLAYED       VALUE 'E050'.
002000         88  WER-BLANK-PLAYER-ID        VALUE 'E060'.
002100         88  WER-BAD-BUDGET             VALUE 'E070'.
002150         88  WER-BAD-SEASON-GAMES       VALUE 'E080'.
002200     05  WER-REASON-TEXT               PIC X(40).
002300     05  FILLER                        PIC X(11).
002400*-----------------------------------------------------------------
002500* WER-SEVERITY-VIEW -- SPLITS THE REASON CODE INTO ITS SEVERITY
002600* LETTER (E-REJECT OR W-WARNING) AND ITS THREE-DIGIT NUMBER, SO
002700* THE PRINT ROUTINE CAN COLUMN-ALIGN THE TWO PIECES.  DHQ 11/1996.
002800*-----------------------------------------------------------------
002900 01  WER-SEVERITY-VIEW REDEFINES WER-ERROR-RECORD.
003000     05  FILLER                        PIC X(21).
003100     05  WER-SEVERITY-LETTER           PIC X.
003200     05  WER-SEVERITY-NUMBER           PIC 9(03).
003300     05  FILLER                        PIC X(51).
