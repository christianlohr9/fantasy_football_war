000100*****************************************************************
000200* PROGRAM NAME:     WARNCDF
000300* ORIGINAL AUTHOR:  RAY G. COLEMAN
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000700* ---------- ---------------- ----------------------------------
000800* 04/11/1991 RAY G. COLEMAN   CREATED FOR THE FANTASY LEAGUE WAR
000900*                             CALCULATOR -- COMMISSIONER WANTS A
001000*                             WIN-PROBABILITY NUMBER, NOT JUST A
001100*                             POINT TOTAL.
001200* 09/02/1991 RAY G. COLEMAN   TIGHTENED THE TAYLOR SERIES CUTOFF
001300*                             AFTER A ROUNDING COMPLAINT FROM THE
001400*                             AUCTION-NIGHT PRINTOUT.
001500* 01/14/1993 W. E. GRANGER    ADDED THE SYMMETRY SHORT-CUT FOR
001600*                             NEGATIVE Z-SCORES (REPLACEMENT-
001700*                             LEVEL PLAYERS WERE ALL BELOW MEAN).
001800* 06/30/1994 J. W. KRAUSE     RECOMPILED UNDER THE NEW PROCEDURE
001900*                             LIBRARY, NO LOGIC CHANGE.
002000* 11/05/1996 D. H. QUILLEN    WIDENED THE EXPONENT WORK FIELDS ONE
002100*                             MORE DIGIT AFTER A TRUNCATION WAS
002200*                             FOUND ON A REPLACEMENT KICKER'S LINE.
002300* 08/19/1998 D. H. QUILLEN    YEAR-2000 REVIEW -- NO DATE FIELDS
002400*                             IN THIS PROGRAM, NO CHANGE REQUIRED.
002500*                             SIGNED OFF PER MEMO Y2K-0114.
002600* 03/22/2001 P. T. OSEI       CLAMPED THE RETURNED PROBABILITY TO
002700*                             0 AND 1 IN THE CALLER INSTEAD OF
002800*                             HERE -- REMOVED THE DUPLICATE CLAMP
002900*                             THAT USED TO SIT IN 2000-MAIN-LOGIC.
003000* 07/09/2003 P. T. OSEI       TICKET WAR-0231 -- EXTREME Z-SCORES
003100*                             (ABOVE 6) WERE LOOPING TO THE FULL
003200*                             30 TERMS EVERY TIME.  ADDED THE
003300*                             EARLY-OUT ON THE TERM GOING TO ZERO
003400*                             IN DISPLAY PRECISION.
003410* 10/27/2003 P. T. OSEI       TICKET WAR-0269 -- REVIEW TURNED UP
003420*                             A STALE COMMENT CLAIMING THE SHOP
003430*                             BARS INTRINSIC FUNCTIONS.  CHECKED
003440*                             WITH THE LIBRARIAN -- THAT RULE WENT
003450*                             AWAY WITH THE COMPILER UPGRADE THAT
003460*                             GAVE US FUNCTION CURRENT-DATE BACK
003470*                             IN 1999.  DROPPED THE HAND-ROLLED
003480*                             MACLAURIN SERIES IN 9200/9210 FOR
003490*                             FUNCTION EXP AND RETIRED BOTH
003500*                             PARAGRAPHS.  ADDED A CALL COUNTER SO
003510*                             9999-TRACE-DISPLAY CAN STILL TELL
003520*                             THE ANALYST HOW MANY TIMES THIS COPY
003530*                             OF THE PROGRAM HAS BEEN ENTERED.
003540*****************************************************************
003600 IDENTIFICATION DIVISION.
003700 PROGRAM-ID.    WARNCDF.
003800 AUTHOR.        RAY G. COLEMAN.
003900 INSTALLATION.  FANTASY ANALYTICAL LEAGUE DATA CENTER.
004000 DATE-WRITTEN.  04/11/1991.
004100 DATE-COMPILED.
004200 SECURITY.      NON-CONFIDENTIAL.
004300*****************************************************************
004400* WARNCDF RETURNS THE STANDARD NORMAL CUMULATIVE DISTRIBUTION
004500* FUNCTION -- THE PROBABILITY THAT A STANDARD NORMAL VARIABLE IS
004600* LESS THAN OR EQUAL TO THE Z-SCORE PASSED IN.  WARENG CALLS
004700* THIS ONCE PER PLAYER (WIN-PCT) AND ONCE PER POSITION
004800* (REPLACEMENT WIN-PCT).  THE METHOD IS THE ABRAMOWITZ AND
004900* STEGUN 26.2.17 RATIONAL APPROXIMATION.  THE EXP TERM IN THE
004950* FORMULA USES FUNCTION EXP -- SEE TICKET WAR-0269.  PRE-1999
004960* RUNS OF THIS PROGRAM SUMMED A HAND-ROLLED MACLAURIN SERIES
004970* INSTEAD, BACK WHEN THE SHOP'S COMPILER LEVEL DID NOT SUPPORT
004980* INTRINSIC FUNCTIONS.
005400*****************************************************************
005500 ENVIRONMENT DIVISION.
005600*-----------------------------------------------------------------
005700 CONFIGURATION SECTION.
005800*-----------------------------------------------------------------
005900 SOURCE-COMPUTER. IBM-3081.
006000 OBJECT-COMPUTER. IBM-3081.
006100 SPECIAL-NAMES.
006200     CLASS WCF-VALID-SIGN IS '+' '-'
006300     UPSI-0 IS WCF-TRACE-SWITCH.
006400*-----------------------------------------------------------------
006500 DATA DIVISION.
006600*-----------------------------------------------------------------
006700 WORKING-STORAGE SECTION.
006800*-----------------------------------------------------------------
006900*    CONSTANTS FROM THE ABRAMOWITZ AND STEGUN TABLE, 26.2.17.
007000*    ALL DISPLAY USAGE -- THIS SHOP DOES NOT PACK WORKING
007100*    NUMBERS, THE SAME AS IT DOES NOT PACK MONEY.
007200 01  WCF-AS-CONSTANTS.
007300     05  WCF-AS-P                  PIC S9V9(9) VALUE .231641900.
007400     05  WCF-AS-B1                 PIC S9V9(9) VALUE .319381530.
007500     05  WCF-AS-B2                 PIC S9V9(9) VALUE -.356563782.
007600     05  WCF-AS-B3                 PIC S9V9(9) VALUE 1.781477937.
007700     05  WCF-AS-B4                 PIC S9V9(9) VALUE -1.821255978.
007800     05  WCF-AS-B5                 PIC S9V9(9) VALUE 1.330274429.
007900     05  WCF-INV-ROOT-2PI          PIC S9V9(9) VALUE .398942280.
008000     05  FILLER                    PIC X(10).
008100*-----------------------------------------------------------------
008200*    WCF-AS-B-COEFFICIENTS-VIEW -- LETS 9999-TRACE-DISPLAY SHOW
008300*    ALL FIVE POLYNOMIAL COEFFICIENTS IN ONE DISPLAY STATEMENT
008400*    INSTEAD OF FIVE SEPARATE ONES.  D.H. QUILLEN 11/1996.
008500 01  WCF-AS-B-COEFFICIENTS-VIEW REDEFINES WCF-AS-CONSTANTS.
008600     05  FILLER                    PIC X(10).
008700     05  WCF-AS-B-BLOCK            PIC X(50).
008800     05  FILLER                    PIC X(20).
008900*-----------------------------------------------------------------
009000*    WORKING FIELDS FOR THE RATIONAL APPROXIMATION ITSELF.
009100 01  WCF-APPROX-WORK.
009200     05  WCF-SIGN-BYTE             PIC X            VALUE '+'.
009300     05  WCF-ABS-Z                 PIC S9(02)V9(04).
009400     05  WCF-T-FACTOR              PIC S9V9(09).
009500     05  WCF-POLY-SUM              PIC S9V9(09).
009600     05  WCF-PHI-DENSITY           PIC S9V9(09).
009700     05  WCF-TAIL-PROB             PIC S9V9(09).
009800     05  FILLER                    PIC X(08).
009900*-----------------------------------------------------------------
010000*    WCF-DUMP-VIEW -- RAW BYTE OVERLAY OF THE APPROXIMATION WORK
010100*    AREA FOR THE OPERATOR'S HEX DUMP WHEN A RUN ABENDS ON BAD
010200*    INPUT.  W.E. GRANGER 01/1993.
010300 01  WCF-DUMP-VIEW REDEFINES WCF-APPROX-WORK.
010400     05  WCF-DUMP-BYTES            PIC X(55).
010500*-----------------------------------------------------------------
010600*    EXP(X) ARGUMENT/RESULT PAIR FOR THE FUNCTION EXP CALL IN
010700*    2000-BUILD-RATIONAL-APPROXIMATION.  WCF-EXP-ARGUMENT IS
010800*    ALWAYS NEGATIVE OR ZERO (WE ONLY EVER NEED E TO THE MINUS
010900*    Z-SQUARED OVER TWO).  TICKET WAR-0269, PTO 10/2003 -- USED
010950*    TO BE A FOUR-FIELD MACLAURIN-SERIES WORK AREA, SHRUNK WHEN
010960*    THE SERIES LOGIC WAS RETIRED.
011000 01  WCF-EXPONENT-WORK.
011200     05  WCF-EXP-ARGUMENT          PIC S9(04)V9(09).
011300     05  WCF-EXP-RESULT            PIC S9V9(09).
011600     05  FILLER                    PIC X(34).
011700*-----------------------------------------------------------------
011800*    WCF-EXPONENT-DUMP -- SAME HEX-DUMP IDEA AS WCF-DUMP-VIEW
011900*    ABOVE, FOR THE EXP WORK AREA.  D.H. QUILLEN 11/1996.  STILL
011950*    57 BYTES WIDE -- THE FILLER BELOW WCF-EXP-ARGUMENT/RESULT
011960*    TOOK UP THE SLACK LEFT BY THE RETIRED SERIES FIELDS.  PTO
011970*    10/2003, TICKET WAR-0269.
012000 01  WCF-EXPONENT-DUMP REDEFINES WCF-EXPONENT-WORK.
012100     05  WCF-EXPONENT-DUMP-BYTES   PIC X(57).
012200*-----------------------------------------------------------------
012300*    WCF-CALL-COUNT -- COUNTS HOW MANY TIMES THIS COPY OF THE
012400*    PROGRAM HAS BEEN ENTERED IN THE CURRENT RUN.  ADDED WHEN THE
012500*    OLD LOOP GUARDS WENT AWAY WITH THE MACLAURIN SERIES -- SHOWN
012600*    ON THE TRACE DISPLAY, TICKET WAR-0269, PTO 10/2003.
012700 77  WCF-CALL-COUNT                PIC S9(05) COMP VALUE ZERO.
013000*-----------------------------------------------------------------
013100 LINKAGE SECTION.
013200*-----------------------------------------------------------------
013300 01  WCF-CDF-PARAMETERS.
013400     05  WCF-Z-SCORE               PIC S9(02)V9(04).
013500     05  WCF-PROBABILITY           PIC 9V9(09).
013600*===================================================================
013700 PROCEDURE DIVISION USING WCF-Z-SCORE, WCF-PROBABILITY.
013800*-------------------------------------------------------------------
013900 0000-MAIN-ROUTINE.
014000*-------------------------------------------------------------------
014050     ADD 1                         TO WCF-CALL-COUNT.
014100     PERFORM 1000-TEST-SIGN-OF-Z
014200     PERFORM 2000-BUILD-RATIONAL-APPROXIMATION
014300     PERFORM 3000-APPLY-SYMMETRY
014400     GOBACK.
014500*-------------------------------------------------------------------
014600*    W.E. GRANGER 01/1993 -- NEGATIVE Z-SCORES ARE MIRRORED
014700*    THROUGH PHI(-Z) = 1 - PHI(Z) AT THE END, SO FROM HERE ON
014800*    DOWN WE ALWAYS WORK WITH THE ABSOLUTE VALUE OF Z.
014900 1000-TEST-SIGN-OF-Z.
015000*-------------------------------------------------------------------
015100     MOVE '+'                      TO WCF-SIGN-BYTE.
015200     IF WCF-Z-SCORE < 0
015300         MOVE '-'                  TO WCF-SIGN-BYTE
015400         COMPUTE WCF-ABS-Z = WCF-Z-SCORE * -1
015500     ELSE
015600         MOVE WCF-Z-SCORE           TO WCF-ABS-Z
015700     END-IF.
015800     IF WCF-SIGN-BYTE NOT WCF-VALID-SIGN
015900         DISPLAY 'WARNCDF - INVALID SIGN BYTE, ASSUMED POSITIVE'
016000         MOVE '+'                  TO WCF-SIGN-BYTE
016100     END-IF.
016200*-------------------------------------------------------------------
016300 2000-BUILD-RATIONAL-APPROXIMATION.
016400*-------------------------------------------------------------------
016500     COMPUTE WCF-T-FACTOR ROUNDED =
016600         1 / (1 + (WCF-AS-P * WCF-ABS-Z)).
016700*
016800     COMPUTE WCF-EXP-ARGUMENT ROUNDED =
016900         (WCF-ABS-Z * WCF-ABS-Z) / 2 * -1.
016950     COMPUTE WCF-EXP-RESULT ROUNDED =
016960         FUNCTION EXP(WCF-EXP-ARGUMENT).
017100*
017200     COMPUTE WCF-PHI-DENSITY ROUNDED =
017300         WCF-INV-ROOT-2PI * WCF-EXP-RESULT.
017400*
017500     COMPUTE WCF-POLY-SUM ROUNDED =
017600         WCF-T-FACTOR *
017700           (WCF-AS-B1 + WCF-T-FACTOR *
017800             (WCF-AS-B2 + WCF-T-FACTOR *
017900               (WCF-AS-B3 + WCF-T-FACTOR *
018000                 (WCF-AS-B4 + WCF-T-FACTOR * WCF-AS-B5))))
018100*
018200     COMPUTE WCF-TAIL-PROB ROUNDED =
018300         WCF-PHI-DENSITY * WCF-POLY-SUM.
018400*-------------------------------------------------------------------
018500 3000-APPLY-SYMMETRY.
018600*-------------------------------------------------------------------
018700     IF WCF-SIGN-BYTE = '-'
018800         COMPUTE WCF-PROBABILITY ROUNDED = WCF-TAIL-PROB
018900     ELSE
019000         COMPUTE WCF-PROBABILITY ROUNDED = 1 - WCF-TAIL-PROB
019100     END-IF.
019200     IF WCF-TRACE-SWITCH
019300         PERFORM 9999-TRACE-DISPLAY
019400     END-IF.
019500*-------------------------------------------------------------------
019600*    9999-TRACE-DISPLAY -- ONLY FIRES WHEN THE JOB IS RUN WITH
019700*    UPSI-0 ON, FOR THE ANALYST WHO IS CHASING A SUSPECT WAR
019800*    NUMBER BACK THROUGH THE MATH.  CALL COUNT ADDED WHEN THE
019900*    HAND-ROLLED SERIES PARAGRAPHS 9200/9210 WERE RETIRED, TICKET
020000*    WAR-0269, PTO 10/2003.
020100 9999-TRACE-DISPLAY.
020200*-------------------------------------------------------------------
020300     DISPLAY 'WARNCDF CALL=' WCF-CALL-COUNT
020400             ' Z=' WCF-Z-SCORE
020500             ' T=' WCF-T-FACTOR
020600             ' EXP=' WCF-EXP-RESULT
020700             ' POLY=' WCF-POLY-SUM
020800             ' PROB=' WCF-PROBABILITY.
