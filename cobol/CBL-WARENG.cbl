000100******************************************************************
000200* PROGRAM NAME:     WARENG
000300* ORIGINAL AUTHOR:  RAY G. COLEMAN
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000700* ---------- ---------------- ----------------------------------
000800* 06/03/1991 RAY G. COLEMAN   CREATED AS STEP FOUR OF THE WEEKLY
000900*                             WAR BATCH -- TURNS THE PER-POSITION
001000*                             CONTEXT WARCTX BUILT INTO A WIN-
001100*                             PROBABILITY, WAR AND WAA FOR EVERY
001200*                             QUALIFIED PLAYER, AND PRINTS THE
001300*                             WAR-REPORT.
001400* 01/14/1992 W. E. GRANGER    WARCTX NOW WRITES ONLY ROSTERED
001500*                             POSITIONS -- ADDED THE CHECK THAT
001600*                             SKIPS A SEASON-WORK RECORD WHOSE
001700*                             POSITION NEVER LOADED A CONTEXT ROW.
001800* 09/18/1993 J. W. KRAUSE     THE REPLACEMENT-PLAYER NAME ON THE
001900*                             POSITION FOOTER WAS COMING OUT BLANK
002000*                             WHEN THE REPLACEMENT WAS RANK 1 (THE
002100*                             ONLY QUALIFIER) -- THE CAPTURE TEST
002200*                             RAN AFTER THE SORT, TOO LATE.  MOVED
002300*                             IT INTO 1220 WHERE WSA-RANK-POSITION
002400*                             IS STILL ON HAND.
002500* 03/07/1996 RAY G. COLEMAN   ADDED THE LEAGUE-WIDE TOTAL-WAR LINE
002600*                             TO THE FINAL FOOTER PER THE
002700*                             COMMISSIONER'S REQUEST AT THE SPRING
002800*                             OWNERS MEETING.
002900* 08/19/1998 D. H. QUILLEN    YEAR-2000 REVIEW -- WRS-SEASON IS
003000*                             ALREADY FOUR DIGITS, NO CHANGE
003100*                             REQUIRED.  SIGNED OFF PER MEMO
003200*                             Y2K-0114.
003300* 04/22/2002 P. T. OSEI       TICKET WAR-0241 -- A PLAYER TIED
003400*                             WITH THE REPLACEMENT ON TOTAL POINTS
003500*                             PRINTED ON THE WRONG SIDE OF THE
003600*                             POSITION CONTROL BREAK BECAUSE THE
003700*                             SORT HAD NO TIE-BREAKER.  ADDED
003800*                             PLAYER-ID ASCENDING AS A THIRD KEY.
003850* 10/02/2003 P. T. OSEI       TICKET WAR-0264 -- THE WAR REPORT
003860*                             NEVER PRINTED A WITHIN-POSITION RANK
003870*                             COLUMN, EVEN THOUGH THE SORT ALREADY
003880*                             ORDERS EACH POSITION BEST-TO-WORST.
003890*                             ADDED DL-RANK TO WEG-DETAIL-LINE AND
003895*                             FED IT OFF WEG-POSITION-PLAYER-CTR,
003897*                             WHICH IS ALREADY THE RANK AT THE
003898*                             POINT 2060 PRINTS THE LINE.
003899* 10/14/2003 P. T. OSEI       TICKET WAR-0265 -- WARNCDF'S OWN LOG
003901*                             SAYS THE 0/1 PROBABILITY CLAMP MOVED
003902*                             TO THE CALLER BACK IN 2001, BUT NONE
003903*                             OF THE THREE CALLS IN 1250-COMPUTE-
003904*                             ONE-WAR EVER CLAMPED ANYTHING.  ADDED
003905*                             THE CLAMP AFTER EACH CALL.
003910******************************************************************
004000 IDENTIFICATION DIVISION.
004100 PROGRAM-ID.    WARENG.
004200 AUTHOR.        RAY G. COLEMAN.
004300 INSTALLATION.  FANTASY ANALYTICAL LEAGUE DATA CENTER.
004400 DATE-WRITTEN.  06/03/1991.
004500 DATE-COMPILED.
004600 SECURITY.      NON-CONFIDENTIAL.
004700******************************************************************
004800* WARENG IS STEP FOUR OF THE WEEKLY WAR BATCH.  IT LOADS THE
004900* ELEVEN POSCTX-WORK ROWS WARCTX BUILT INTO A TABLE, THEN FOR
005000* EVERY QUALIFIED SEASON-WORK RECORD COMPUTES A Z-SCORE AGAINST
005100* THE PLAYER'S TEAM-SCORING CONTEXT AND CALLS WARNCDF THREE
005200* TIMES -- ONCE FOR THE PLAYER, ONCE FOR THE REPLACEMENT, ONCE FOR
005300* THE AVERAGE STARTER -- TO GET WIN-PCT, REPL-WIN-PCT AND THE WAA
005400* BASELINE.  WAR AND WAA FALL OUT OF THOSE THREE PROBABILITIES.
005500* RESULTS ARE SORTED BY POSITION ASCENDING, WAR DESCENDING WITHIN
005600* POSITION, THEN WRITTEN TO WAR-WORK FOR WARAUCT AND PRINTED ON
005700* THE WAR-REPORT WITH A POSITION CONTROL-BREAK FOOTER AND A FINAL
005800* LEAGUE FOOTER.
005900******************************************************************
006000 ENVIRONMENT DIVISION.
006100******************************************************************
006200 CONFIGURATION SECTION.
006300******************************************************************
006400 SOURCE-COMPUTER. IBM-3081.
006500 OBJECT-COMPUTER. IBM-3081.
006600 SPECIAL-NAMES.
006700     UPSI-0 IS WEG-TRACE-SWITCH.
006800******************************************************************
006900 INPUT-OUTPUT SECTION.
007000******************************************************************
007100 FILE-CONTROL.
007200     SELECT SEASON-WORK    ASSIGN TO SEASWDD.
007300     SELECT POSCTX-WORK    ASSIGN TO POSCXDD.
007400     SELECT CONTROL-TOTALS ASSIGN TO WCTLDD.
007500     SELECT WAR-SORT-FILE  ASSIGN TO SRTWEDD.
007600     SELECT WAR-WORK       ASSIGN TO WARWKDD.
007700     SELECT WAR-REPORT     ASSIGN TO WARRPDD.
007800******************************************************************
007900 DATA DIVISION.
008000******************************************************************
008100 FILE SECTION.
008200******************************************************************
008300 FD  SEASON-WORK
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600     COPY WARSEAS.
008700******************************************************************
008800 FD  POSCTX-WORK
008900     LABEL RECORDS ARE STANDARD
009000     RECORDING MODE IS F.
009100     COPY WARCTX.
009200******************************************************************
009300 FD  CONTROL-TOTALS
009400     LABEL RECORDS ARE STANDARD
009500     RECORDING MODE IS F.
009600     COPY WARCTL.
009700******************************************************************
009800*    WRG-SORT-RECORD CARRIES THE THREE SORT-KEY FIELDS UNDER THEIR
009900*    OWN NAMES -- POSITION ASCENDING, WAR DESCENDING, PLAYER-ID
010000*    ASCENDING AS A TIE-BREAKER (TICKET WAR-0241) -- AT THE SAME
010100*    OFFSETS WARRSLT PUTS THEM.  THE REST OF THE RESULT RECORD
010200*    RIDES ALONG AS FILLER; 2000 NEVER LOOKS AT THIS COPY, ONLY AT
010300*    WRS-WAR-RESULT-RECORD AFTER RETURN.  RGC -- 06/1991.
010400 SD  WAR-SORT-FILE.
010500 01  WRG-SORT-RECORD.
010600     05  WRG-KEY-PLAYER-ID               PIC X(10).
010700     05  FILLER                          PIC X(25).
010800     05  WRG-KEY-POSITION                PIC X(02).
010900     05  FILLER                          PIC X(37).
011000     05  WRG-KEY-WAR                      PIC S9(02)V99.
011100     05  FILLER                          PIC X(12).
011200******************************************************************
011300 FD  WAR-WORK
011400     LABEL RECORDS ARE STANDARD
011500     RECORDING MODE IS F.
011600     COPY WARRSLT.
011700******************************************************************
011800 FD  WAR-REPORT
011900     LABEL RECORDS ARE STANDARD
012000     RECORDING MODE IS F.
012100 01  WEG-PRINT-RECORD.
012200     05  WEG-PRINT-LINE              PIC X(132).
012300******************************************************************
012400 WORKING-STORAGE SECTION.
012500******************************************************************
012600     COPY WARLG.
012700******************************************************************
012800     COPY WARPRT.
012900******************************************************************
013000 01  WEG-SWITCHES-MISC.
013100     05  WEG-SEASON-EOF-SW          PIC X      VALUE 'N'.
013200         88  WEG-SEASON-END-OF-FILE            VALUE 'Y'.
013300     05  WEG-POSCTX-EOF-SW          PIC X      VALUE 'N'.
013400         88  WEG-POSCTX-END-OF-FILE            VALUE 'Y'.
013500     05  WEG-SORT-EOF-SW            PIC X      VALUE 'N'.
013600         88  WEG-SORT-END-OF-FILE              VALUE 'Y'.
013700     05  FILLER                     PIC X(07).
013800******************************************************************
013900*    WEG-CONTEXT-TABLE -- THE ELEVEN POSCTX-WORK ROWS, LOADED AT
014000*    1100 AND HELD IN THE SAME ROW ORDER AS WLG-MAX-STARTERS-TABLE
014100*    SO A SINGLE SEARCH ALL AGAINST WLG SERVES BOTH TABLES.  THE
014200*    REPLACEMENT NAME IS CAPTURED OUT OF SEASON-WORK AT 1220, NOT
014300*    CARRIED ON POSCTX-WORK ITSELF.  JWK 09/1993.
014400 01  WEG-CONTEXT-TABLE.
014500     05  WEG-CTX-ENTRY OCCURS 11 TIMES INDEXED BY WEG-CTX-NDX.
014600         10  WEG-CTX-LOADED-SW          PIC X.
014700             88  WEG-CTX-IS-LOADED          VALUE 'Y'.
014800         10  WEG-CTX-TEAM-AVG-SCORE     PIC S9(05)V99.
014900         10  WEG-CTX-TEAM-SCORE-STD     PIC S9(05)V99.
015000         10  WEG-CTX-REPL-RANK          PIC 9(04).
015100         10  WEG-CTX-REPL-AVG-PTS       PIC S9(04)V99.
015200         10  WEG-CTX-REPL-NAME          PIC X(25).
015300         10  WEG-CTX-AVG-STARTER-PTS    PIC S9(04)V99.
015400     05  FILLER                         PIC X(04).
015500******************************************************************
015600*    WEG-CDF-WORK -- THE CALL PARAMETERS FOR WARNCDF, SHAPED
015700*    EXACTLY LIKE WCF-CDF-PARAMETERS IN WARNCDF'S OWN LINKAGE
015800*    SECTION SO THE CALLED PROGRAM SEES WHAT IT EXPECTS.
015900 01  WEG-CDF-WORK.
016000     05  WEG-Z-SCORE                PIC S9(02)V9(04).
016100     05  WEG-PROBABILITY            PIC 9V9(09).
016200     05  WEG-AVG-STARTER-WIN-PCT    PIC 9V9(09).
016300     05  FILLER                     PIC X(06).
016400******************************************************************
016500 01  WEG-PLAYER-WORK.
016600     05  WEG-RUN-SEASON             PIC 9(04).
016700     05  FILLER                     PIC X(08).
016800******************************************************************
016900*    WEG-RESULT-OUT -- THE FINISHED WAR-RESULT RECORD, SHAPED
017000*    EXACTLY LIKE WRS-WAR-RESULT-RECORD, RELEASED INTO THE SORT.
017100 01  WEG-RESULT-OUT.
017200     05  WEG-OUT-PLAYER-ID          PIC X(10).
017300     05  WEG-OUT-PLAYER-NAME        PIC X(25).
017400     05  WEG-OUT-POSITION           PIC X(02).
017500     05  WEG-OUT-SEASON             PIC 9(04).
017600     05  WEG-OUT-GAMES-PLAYED       PIC 9(02).
017700     05  WEG-OUT-TOTAL-POINTS       PIC S9(05)V99.
017800     05  WEG-OUT-AVG-POINTS         PIC S9(04)V99.
017900     05  WEG-OUT-WIN-PCT            PIC 9V9(04).
018000     05  WEG-OUT-EXPECTED-WINS      PIC S9(02)V99.
018100     05  WEG-OUT-REPL-WIN-PCT       PIC 9V9(04).
018200     05  WEG-OUT-REPL-EXP-WINS      PIC S9(02)V99.
018300     05  WEG-OUT-WAR                PIC S9(02)V99.
018400     05  WEG-OUT-WAA                PIC S9(02)V99.
018500     05  FILLER                     PIC X(08).
018600******************************************************************
018700*    WEG-RESULT-OUT-DUMP -- RAW-BYTE VIEW OF THE RECORD ABOUT TO
018800*    GO INTO THE SORT, FOR THE UPSI-0 TRACE LINE.  RGC 06/1991.
018900 01  WEG-RESULT-OUT-DUMP REDEFINES WEG-RESULT-OUT.
019000     05  WEG-DUMP-BYTES             PIC X(70).
019100******************************************************************
019200*    WEG-CONTROL-HOLD -- THE CONTROL-TOTALS RECORD, HELD READ-ONLY
019300*    SO THE FINAL FOOTER CAN SHOW READ/ACCEPTED/REJECTED/QUALIFIED
019400*    WITHOUT A SECOND PASS OVER WEEKLY-STATS.  RGC 06/1991.
019500 01  WEG-CONTROL-HOLD.
019600     05  WEG-HOLD-RECORDS-READ      PIC 9(07).
019700     05  WEG-HOLD-RECORDS-ACCEPTED  PIC 9(07).
019800     05  WEG-HOLD-RECORDS-REJECTED  PIC 9(07).
019900     05  WEG-HOLD-PLAYERS-QUALIFIED PIC 9(05).
020000     05  FILLER                     PIC X(06).
020100******************************************************************
020150 77  WEG-POSITION-PLAYER-CTR    PIC 9(05)     COMP VALUE 0.
020200 01  WEG-BREAK-WORK.
020300     05  WEG-CURRENT-POSITION       PIC X(02).
020400     05  WEG-CURRENT-NDX            PIC 9(02)     COMP VALUE 0.
020600     05  WEG-POSITION-WAR-ACCUM     PIC S9(07)V99 COMP VALUE 0.
020700     05  WEG-POSITION-AVG-WAR       PIC S9(05)V99.
020800     05  WEG-LEAGUE-WAR-ACCUM       PIC S9(07)V99 COMP VALUE 0.
020900     05  FILLER                     PIC X(06).
021000******************************************************************
021100 01  WEG-HEADING-LINE-1.
021200     05  FILLER PIC X(10) VALUE SPACES.
021300     05  FILLER PIC X(38)
021400                VALUE 'FANTASY ANALYTICAL LEAGUE - WAR REPORT'.
021500     05  FILLER PIC X(14) VALUE SPACES.
021600     05  FILLER PIC X(07) VALUE 'SEASON '.
021700     05  HL1-SEASON          PIC 9(04).
021800     05  FILLER PIC X(17) VALUE SPACES.
021900     05  FILLER PIC X(06) VALUE 'PAGE: '.
022000     05  HL1-PAGE-COUNT      PIC ZZ9.
022100******************************************************************
022200 01  WEG-HEADING-LINE-2.
022250     05  FILLER PIC X(05) VALUE SPACES.
022270     05  FILLER PIC X(04) VALUE 'RANK'.
022280     05  FILLER PIC X(01) VALUE SPACES.
022300     05  FILLER PIC X(10) VALUE 'POS  PLYR '.
022500     05  FILLER PIC X(27) VALUE 'NAME                      '.
022600     05  FILLER PIC X(07) VALUE ' GMS   '.
022700     05  FILLER PIC X(09) VALUE 'PTS      '.
022800     05  FILLER PIC X(08) VALUE 'AVG     '.
022900     05  FILLER PIC X(08) VALUE 'WIN%    '.
023000     05  FILLER PIC X(08) VALUE 'E-WINS  '.
023100     05  FILLER PIC X(08) VALUE 'WAR     '.
023200     05  FILLER PIC X(08) VALUE 'WAA     '.
023300     05  FILLER PIC X(23) VALUE SPACES.
023400******************************************************************
023500 01  WEG-DETAIL-LINE.
023550     05  FILLER PIC X(05) VALUE SPACES.
023570     05  DL-RANK             PIC ZZZ9.
023580     05  FILLER PIC X(01) VALUE SPACES.
023700     05  DL-POSITION         PIC X(02).
023800     05  FILLER PIC X(02) VALUE SPACES.
023900     05  DL-PLAYER-NAME      PIC X(25).
024000     05  FILLER PIC X(02) VALUE SPACES.
024100     05  DL-GAMES-PLAYED     PIC Z9.
024200     05  FILLER PIC X(05) VALUE SPACES.
024300     05  DL-TOTAL-POINTS     PIC ZZZZ9.99-.
024400     05  FILLER PIC X(01) VALUE SPACES.
024500     05  DL-AVG-POINTS       PIC ZZZ9.99-.
024600     05  FILLER PIC X(01) VALUE SPACES.
024700     05  DL-WIN-PCT          PIC 9.9999.
024800     05  FILLER PIC X(02) VALUE SPACES.
024900     05  DL-EXPECTED-WINS    PIC Z9.99-.
025000     05  FILLER PIC X(01) VALUE SPACES.
025100     05  DL-WAR              PIC Z9.99-.
025200     05  FILLER PIC X(01) VALUE SPACES.
025300     05  DL-WAA              PIC Z9.99-.
025400     05  FILLER PIC X(20) VALUE SPACES.
025500******************************************************************
025600 01  WEG-POSITION-FOOTER-LINE.
025700     05  FILLER PIC X(10) VALUE SPACES.
025800     05  FILLER PIC X(05) VALUE SPACES.
025900     05  FILLER PIC X(05) VALUE 'POS: '.
026000     05  PF-POSITION         PIC X(02).
026100     05  FILLER PIC X(08) VALUE '  CNT: '.
026200     05  PF-PLAYER-COUNT     PIC ZZZZ9.
026300     05  FILLER PIC X(08) VALUE '  TOT: '.
026400     05  PF-TOTAL-WAR        PIC ZZZ9.99-.
026500     05  FILLER PIC X(08) VALUE '  AVG: '.
026600     05  PF-AVG-WAR          PIC ZZ9.99-.
026700     05  FILLER PIC X(07) VALUE '  REPL:'.
026800     05  PF-REPL-NAME        PIC X(25).
026900     05  FILLER PIC X(06) VALUE ' RNK: '.
027000     05  PF-REPL-RANK        PIC ZZZ9.
027100     05  FILLER PIC X(02) VALUE SPACES.
027200******************************************************************
027300 01  WEG-LEAGUE-FOOTER-LINE-1.
027400     05  FILLER PIC X(10) VALUE SPACES.
027500     05  FILLER PIC X(27)
027600                VALUE 'LEAGUE TOTAL WAR .......... '.
027700     05  LF1-LEAGUE-WAR      PIC ZZZZZ9.99-.
027800     05  FILLER PIC X(68) VALUE SPACES.
027900******************************************************************
028000 01  WEG-LEAGUE-FOOTER-LINE-2.
028100     05  FILLER PIC X(10) VALUE SPACES.
028200     05  FILLER PIC X(20) VALUE 'RECORDS READ ...... '.
028300     05  LF2-RECORDS-READ    PIC ZZZZZZ9.
028400     05  FILLER PIC X(04) VALUE SPACES.
028500     05  FILLER PIC X(20) VALUE 'RECORDS ACCEPTED .. '.
028600     05  LF2-RECORDS-ACCEPTED PIC ZZZZZZ9.
028700     05  FILLER PIC X(04) VALUE SPACES.
028800     05  FILLER PIC X(20) VALUE 'RECORDS REJECTED .. '.
028900     05  LF2-RECORDS-REJECTED PIC ZZZZZZ9.
029000     05  FILLER PIC X(07) VALUE SPACES.
029100******************************************************************
029200* LINKAGE SECTION.
029300******************************************************************
029400 PROCEDURE DIVISION.
029500******************************************************************
029600 0000-MAIN-ROUTINE.
029700******************************************************************
029800     PERFORM 1000-INITIALIZATION
029900     PERFORM 1100-LOAD-CONTEXT-TABLE
030000     PERFORM 1150-LOAD-CONTROL-TOTALS
030100     SORT WAR-SORT-FILE
030200         ON ASCENDING  KEY WRG-KEY-POSITION
030300         ON DESCENDING KEY WRG-KEY-WAR
030400         ON ASCENDING  KEY WRG-KEY-PLAYER-ID
030500         INPUT PROCEDURE  IS 1200-COMPUTE-WAR-RECORDS
030600         OUTPUT PROCEDURE IS 2000-WRITE-WAR-REPORT
030700     PERFORM 8000-CLOSE-FILES
030800     GOBACK.
030900******************************************************************
031000 1000-INITIALIZATION.
031100******************************************************************
031200     OPEN OUTPUT WAR-WORK.
031300     OPEN OUTPUT WAR-REPORT.
031400     MOVE 1 TO WPR-PAGE-COUNT.
031500     MOVE 'Y' TO WPR-TOP-OF-PAGE.
031600******************************************************************
031700*    1100-LOAD-CONTEXT-TABLE -- READS ALL POSCTX-WORK ROWS (AT
031800*    MOST ELEVEN) AND FILES EACH UNDER THE SAME INDEX A SEARCH
031900*    ALL AGAINST WLG-MAX-STARTERS-TABLE WOULD RETURN FOR ITS OWN
032000*    POSITION CODE.
032100 1100-LOAD-CONTEXT-TABLE.
032200******************************************************************
032300     PERFORM 1105-ZERO-CONTEXT-TABLE
032400         VARYING WEG-CTX-NDX FROM 1 BY 1 UNTIL WEG-CTX-NDX > 11.
032500     OPEN INPUT POSCTX-WORK.
032600     PERFORM 1110-READ-POSCTX-WORK.
032700     PERFORM 1120-FILE-ONE-CONTEXT-ROW
032800         UNTIL WEG-POSCTX-END-OF-FILE.
032900     CLOSE POSCTX-WORK.
033000******************************************************************
033100 1105-ZERO-CONTEXT-TABLE.
033200******************************************************************
033300     MOVE 'N' TO WEG-CTX-LOADED-SW (WEG-CTX-NDX).
033400******************************************************************
033500 1110-READ-POSCTX-WORK.
033600******************************************************************
033700     READ POSCTX-WORK
033800         AT END MOVE 'Y' TO WEG-POSCTX-EOF-SW
033900     END-READ.
034000******************************************************************
034100 1120-FILE-ONE-CONTEXT-ROW.
034200******************************************************************
034300     SET WLG-POS-NDX TO 1.
034400     SEARCH ALL WLG-MAX-STARTERS-TABLE
034500         AT END SET WLG-POS-NDX TO 0
034600         WHEN WLG-ROSTER-POS-CODE (WLG-POS-NDX) = WCX-POSITION
034700             CONTINUE
034800     END-SEARCH.
034900     IF WLG-POS-NDX NOT = 0
035000         MOVE 'Y' TO WEG-CTX-LOADED-SW (WLG-POS-NDX)
035100         MOVE WCX-LEAGUE-TEAM-AVG-SCORE
035200                        TO WEG-CTX-TEAM-AVG-SCORE (WLG-POS-NDX)
035300         MOVE WCX-LEAGUE-TEAM-SCORE-STD
035400                        TO WEG-CTX-TEAM-SCORE-STD (WLG-POS-NDX)
035500         MOVE WCX-REPL-RANK TO WEG-CTX-REPL-RANK (WLG-POS-NDX)
035600         MOVE WCX-REPL-AVG-POINTS
035700                            TO WEG-CTX-REPL-AVG-PTS (WLG-POS-NDX)
035800         MOVE WCX-AVG-STARTER-POINTS
035900                         TO WEG-CTX-AVG-STARTER-PTS (WLG-POS-NDX)
036000         MOVE SPACES        TO WEG-CTX-REPL-NAME (WLG-POS-NDX)
036100     END-IF.
036200     PERFORM 1110-READ-POSCTX-WORK.
036300******************************************************************
036400*    1150-LOAD-CONTROL-TOTALS -- READS WARSCOR/WARAGGR'S ONE
036500*    CONTROL-TOTALS RECORD FOR THE FINAL FOOTER.  RGC 06/1991.
036600 1150-LOAD-CONTROL-TOTALS.
036700******************************************************************
036800     OPEN INPUT CONTROL-TOTALS.
036900     READ CONTROL-TOTALS
037000         AT END
037100             DISPLAY 'WARENG - CONTROL-TOTALS RECORD MISSING'
037200     END-READ.
037300     MOVE WCT-RUN-SEASON        TO WEG-RUN-SEASON.
037400     MOVE WCT-RECORDS-READ      TO WEG-HOLD-RECORDS-READ.
037500     MOVE WCT-RECORDS-ACCEPTED  TO WEG-HOLD-RECORDS-ACCEPTED.
037600     MOVE WCT-RECORDS-REJECTED  TO WEG-HOLD-RECORDS-REJECTED.
037700     MOVE WCT-PLAYERS-QUALIFIED TO WEG-HOLD-PLAYERS-QUALIFIED.
037800     CLOSE CONTROL-TOTALS.
037900******************************************************************
038000*    1200-COMPUTE-WAR-RECORDS -- THE SORT'S INPUT PROCEDURE.
038100*    READS SEASON-WORK AND, FOR EVERY ROSTERED POSITION, COMPUTES
038200*    WIN-PCT/REPL-WIN-PCT/WAR/WAA AND RELEASES THE RESULT.
038300 1200-COMPUTE-WAR-RECORDS.
038400******************************************************************
038500     OPEN INPUT SEASON-WORK.
038600     PERFORM 1210-READ-SEASON-WORK.
038700     PERFORM 1220-PROCESS-ONE-PLAYER
038800         UNTIL WEG-SEASON-END-OF-FILE.
038900     CLOSE SEASON-WORK.
039000******************************************************************
039100 1210-READ-SEASON-WORK.
039200******************************************************************
039300     READ SEASON-WORK
039400         AT END MOVE 'Y' TO WEG-SEASON-EOF-SW
039500     END-READ.
039600******************************************************************
039700 1220-PROCESS-ONE-PLAYER.
039800******************************************************************
039900     SET WLG-POS-NDX TO 1.
040000     SEARCH ALL WLG-MAX-STARTERS-TABLE
040100         AT END SET WLG-POS-NDX TO 0
040200         WHEN WLG-ROSTER-POS-CODE (WLG-POS-NDX) = WSA-POSITION
040300             CONTINUE
040400     END-SEARCH.
040500     IF WLG-POS-NDX NOT = 0
040600             AND WEG-CTX-IS-LOADED (WLG-POS-NDX)
040700         MOVE WLG-POS-NDX TO WEG-CURRENT-NDX
040800         IF WSA-RANK-POSITION
040900                 = WEG-CTX-REPL-RANK (WEG-CURRENT-NDX)
041000             MOVE WSA-PLAYER-NAME
041100                     TO WEG-CTX-REPL-NAME (WEG-CURRENT-NDX)
041200         END-IF
041300         PERFORM 1250-COMPUTE-ONE-WAR
041400         RELEASE WRG-SORT-RECORD FROM WEG-RESULT-OUT
041500     ELSE
041600         IF WEG-TRACE-SWITCH
041700             DISPLAY 'WARENG - UNROSTERED POSITION SKIPPED '
041800                     WSA-PLAYER-ID
041900         END-IF
042000     END-IF.
042100     PERFORM 1210-READ-SEASON-WORK.
042200******************************************************************
042300*    1250-COMPUTE-ONE-WAR -- THREE CALLS TO WARNCDF: THE PLAYER'S
042400*    OWN SCORE, THE REPLACEMENT'S AVERAGE, AND THE AVERAGE
042500*    STARTER'S AVERAGE, ALL AGAINST THE SAME TEAM-SCORING CONTEXT.
042520*    EACH RESULT IS CLAMPED TO 0/1 RIGHT AFTER THE CALL -- WARNCDF'S
042540*    OWN LOG SAYS THAT CLAMP LIVES IN THE CALLER, BUT IT HAD NEVER
042560*    ACTUALLY BEEN PUT HERE.  TICKET WAR-0265, PTO 10/2003.
042600 1250-COMPUTE-ONE-WAR.
042700******************************************************************
042800     MOVE WSA-PLAYER-ID      TO WEG-OUT-PLAYER-ID.
042900     MOVE WSA-PLAYER-NAME    TO WEG-OUT-PLAYER-NAME.
043000     MOVE WSA-POSITION       TO WEG-OUT-POSITION.
043100     MOVE WSA-SEASON         TO WEG-OUT-SEASON.
043200     MOVE WSA-GAMES-PLAYED   TO WEG-OUT-GAMES-PLAYED.
043300     MOVE WSA-TOTAL-POINTS   TO WEG-OUT-TOTAL-POINTS.
043400     MOVE WSA-AVG-POINTS     TO WEG-OUT-AVG-POINTS.
043500     COMPUTE WEG-Z-SCORE =
043600         (WSA-TOTAL-POINTS
043700             - WEG-CTX-TEAM-AVG-SCORE (WEG-CURRENT-NDX))
043800             / WEG-CTX-TEAM-SCORE-STD (WEG-CURRENT-NDX).
043900     CALL 'WARNCDF' USING WEG-Z-SCORE WEG-PROBABILITY.
043910     IF WEG-PROBABILITY > 1
043920         MOVE 1 TO WEG-PROBABILITY
043930     END-IF.
043940     IF WEG-PROBABILITY < 0
043950         MOVE 0 TO WEG-PROBABILITY
043960     END-IF.
044000     MOVE WEG-PROBABILITY TO WEG-OUT-WIN-PCT.
044100     COMPUTE WEG-OUT-EXPECTED-WINS ROUNDED =
044200         WEG-OUT-WIN-PCT * WSA-GAMES-PLAYED.
044300     COMPUTE WEG-Z-SCORE =
044400         (WEG-CTX-REPL-AVG-PTS (WEG-CURRENT-NDX)
044500             - WEG-CTX-TEAM-AVG-SCORE (WEG-CURRENT-NDX))
044600             / WEG-CTX-TEAM-SCORE-STD (WEG-CURRENT-NDX).
044700     CALL 'WARNCDF' USING WEG-Z-SCORE WEG-PROBABILITY.
044710     IF WEG-PROBABILITY > 1
044720         MOVE 1 TO WEG-PROBABILITY
044730     END-IF.
044740     IF WEG-PROBABILITY < 0
044750         MOVE 0 TO WEG-PROBABILITY
044760     END-IF.
044800     MOVE WEG-PROBABILITY TO WEG-OUT-REPL-WIN-PCT.
044900     COMPUTE WEG-OUT-REPL-EXP-WINS ROUNDED =
045000         WEG-OUT-REPL-WIN-PCT * WSA-GAMES-PLAYED.
045100     COMPUTE WEG-OUT-WAR ROUNDED =
045200         WEG-OUT-EXPECTED-WINS - WEG-OUT-REPL-EXP-WINS.
045300     COMPUTE WEG-Z-SCORE =
045400         (WEG-CTX-AVG-STARTER-PTS (WEG-CURRENT-NDX)
045500             - WEG-CTX-TEAM-AVG-SCORE (WEG-CURRENT-NDX))
045600             / WEG-CTX-TEAM-SCORE-STD (WEG-CURRENT-NDX).
045700     CALL 'WARNCDF' USING WEG-Z-SCORE WEG-PROBABILITY.
045710     IF WEG-PROBABILITY > 1
045720         MOVE 1 TO WEG-PROBABILITY
045730     END-IF.
045740     IF WEG-PROBABILITY < 0
045750         MOVE 0 TO WEG-PROBABILITY
045760     END-IF.
045800     MOVE WEG-PROBABILITY TO WEG-AVG-STARTER-WIN-PCT.
045900     COMPUTE WEG-OUT-WAA ROUNDED =
046000         WEG-OUT-EXPECTED-WINS
046100             - (WEG-AVG-STARTER-WIN-PCT * WSA-GAMES-PLAYED).
046200     IF WEG-TRACE-SWITCH
046300         DISPLAY 'WARENG - RESULT ' WEG-DUMP-BYTES
046400     END-IF.
046500******************************************************************
046600*    2000-WRITE-WAR-REPORT -- THE SORT'S OUTPUT PROCEDURE.
046700*    RECORDS COME BACK POSITION-ASCENDING, WAR-DESCENDING, SO A
046800*    SIMPLE CONTROL BREAK ON POSITION ACCUMULATES AND PRINTS THE
046900*    FOOTER WHEN THE POSITION CHANGES.
047000 2000-WRITE-WAR-REPORT.
047100******************************************************************
047200     MOVE SPACES TO WEG-CURRENT-POSITION.
047300     RETURN WAR-SORT-FILE INTO WRS-WAR-RESULT-RECORD
047400         AT END MOVE 'Y' TO WEG-SORT-EOF-SW
047500     END-RETURN.
047600     PERFORM 2050-WRITE-ONE-RESULT
047700         UNTIL WEG-SORT-END-OF-FILE.
047800     IF WEG-CURRENT-POSITION NOT = SPACES
047900         PERFORM 2090-WRITE-POSITION-FOOTER
048000     END-IF.
048100     PERFORM 2095-WRITE-LEAGUE-FOOTER.
048200******************************************************************
048300 2050-WRITE-ONE-RESULT.
048400******************************************************************
048500     IF WRS-POSITION NOT = WEG-CURRENT-POSITION
048600         IF WEG-CURRENT-POSITION NOT = SPACES
048700             PERFORM 2090-WRITE-POSITION-FOOTER
048800         END-IF
048900         MOVE WRS-POSITION TO WEG-CURRENT-POSITION
049000         MOVE 0 TO WEG-POSITION-PLAYER-CTR
049100         MOVE 0 TO WEG-POSITION-WAR-ACCUM
049200     END-IF.
049300     ADD 1 TO WEG-POSITION-PLAYER-CTR.
049400     ADD WRS-WAR TO WEG-POSITION-WAR-ACCUM.
049500     ADD WRS-WAR TO WEG-LEAGUE-WAR-ACCUM.
049600     WRITE WAR-WORK FROM WRS-WAR-RESULT-RECORD.
049700     PERFORM 2060-PRINT-DETAIL-LINE.
049800     RETURN WAR-SORT-FILE INTO WRS-WAR-RESULT-RECORD
049900         AT END MOVE 'Y' TO WEG-SORT-EOF-SW
050000     END-RETURN.
050100******************************************************************
050200 2060-PRINT-DETAIL-LINE.
050300******************************************************************
050400     IF WPR-AT-TOP-OF-PAGE
050500         PERFORM 2070-PRINT-HEADING-LINES
050600     END-IF.
050700     MOVE WEG-POSITION-PLAYER-CTR TO DL-RANK.
050750     MOVE WRS-POSITION      TO DL-POSITION.
050800     MOVE WRS-PLAYER-NAME   TO DL-PLAYER-NAME.
050900     MOVE WRS-GAMES-PLAYED  TO DL-GAMES-PLAYED.
051000     MOVE WRS-TOTAL-POINTS  TO DL-TOTAL-POINTS.
051100     MOVE WRS-AVG-POINTS    TO DL-AVG-POINTS.
051200     MOVE WRS-WIN-PCT       TO DL-WIN-PCT.
051300     MOVE WRS-EXPECTED-WINS TO DL-EXPECTED-WINS.
051400     MOVE WRS-WAR           TO DL-WAR.
051500     MOVE WRS-WAA           TO DL-WAA.
051600     WRITE WAR-REPORT FROM WEG-DETAIL-LINE
051700         AFTER ADVANCING WPR-LINE-SPACEING LINES.
051800     ADD 1 TO WPR-LINE-COUNT.
051900     IF WPR-LINE-COUNT >= WPR-LINES-ON-PAGE
052000         MOVE 'Y' TO WPR-TOP-OF-PAGE
052100     END-IF.
052200******************************************************************
052300 2070-PRINT-HEADING-LINES.
052400******************************************************************
052500     MOVE WEG-RUN-SEASON   TO HL1-SEASON.
052600     MOVE WPR-PAGE-COUNT   TO HL1-PAGE-COUNT.
052700     WRITE WAR-REPORT FROM WEG-HEADING-LINE-1
052800         AFTER ADVANCING WPR-PAGE.
052900     WRITE WAR-REPORT FROM WEG-HEADING-LINE-2
053000         AFTER ADVANCING 2 LINES.
053100     ADD 1 TO WPR-PAGE-COUNT.
053200     MOVE 0 TO WPR-LINE-COUNT.
053300     MOVE 'N' TO WPR-TOP-OF-PAGE.
053400******************************************************************
053500*    2090-WRITE-POSITION-FOOTER -- PLAYER COUNT, POSITION TOTAL
053600*    WAR, AVERAGE WAR, AND THE REPLACEMENT PLAYER'S NAME/RANK,
053700*    EXACTLY AS SPEC'D FOR THE POSITION CONTROL BREAK.
053800 2090-WRITE-POSITION-FOOTER.
053900******************************************************************
054000     SET WLG-POS-NDX TO 1.
054100     SEARCH ALL WLG-MAX-STARTERS-TABLE
054200         AT END SET WLG-POS-NDX TO 0
054300         WHEN WLG-ROSTER-POS-CODE (WLG-POS-NDX)
054400                 = WEG-CURRENT-POSITION
054500             CONTINUE
054600     END-SEARCH.
054700     IF WEG-POSITION-PLAYER-CTR > 0
054800         COMPUTE WEG-POSITION-AVG-WAR ROUNDED =
054900             WEG-POSITION-WAR-ACCUM / WEG-POSITION-PLAYER-CTR
055000     ELSE
055100         MOVE ZERO TO WEG-POSITION-AVG-WAR
055200     END-IF.
055300     MOVE WEG-CURRENT-POSITION     TO PF-POSITION.
055400     MOVE WEG-POSITION-PLAYER-CTR  TO PF-PLAYER-COUNT.
055500     MOVE WEG-POSITION-WAR-ACCUM   TO PF-TOTAL-WAR.
055600     MOVE WEG-POSITION-AVG-WAR     TO PF-AVG-WAR.
055700     IF WLG-POS-NDX NOT = 0
055800         MOVE WEG-CTX-REPL-NAME (WLG-POS-NDX) TO PF-REPL-NAME
055900         MOVE WEG-CTX-REPL-RANK (WLG-POS-NDX) TO PF-REPL-RANK
056000     ELSE
056100         MOVE SPACES TO PF-REPL-NAME
056200         MOVE ZERO   TO PF-REPL-RANK
056300     END-IF.
056400     WRITE WAR-REPORT FROM WEG-POSITION-FOOTER-LINE
056500         AFTER ADVANCING 2 LINES.
056600     ADD 2 TO WPR-LINE-COUNT.
056700******************************************************************
056800*    2095-WRITE-LEAGUE-FOOTER -- LEAGUE TOTAL WAR (RGC 03/1996)
056900*    PLUS THE READ/ACCEPTED/REJECTED COUNTS OFF CONTROL-TOTALS.
057000 2095-WRITE-LEAGUE-FOOTER.
057100******************************************************************
057200     MOVE WEG-LEAGUE-WAR-ACCUM      TO LF1-LEAGUE-WAR.
057300     WRITE WAR-REPORT FROM WEG-LEAGUE-FOOTER-LINE-1
057400         AFTER ADVANCING 3 LINES.
057500     MOVE WEG-HOLD-RECORDS-READ     TO LF2-RECORDS-READ.
057600     MOVE WEG-HOLD-RECORDS-ACCEPTED TO LF2-RECORDS-ACCEPTED.
057700     MOVE WEG-HOLD-RECORDS-REJECTED TO LF2-RECORDS-REJECTED.
057800     WRITE WAR-REPORT FROM WEG-LEAGUE-FOOTER-LINE-2
057900         AFTER ADVANCING 2 LINES.
058000******************************************************************
058100 8000-CLOSE-FILES.
058200******************************************************************
058300     CLOSE WAR-WORK.
058400     CLOSE WAR-REPORT.
058500     IF WEG-TRACE-SWITCH
058600         DISPLAY 'WARENG - LEAGUE TOTAL WAR '
058700                 WEG-LEAGUE-WAR-ACCUM
058800     END-IF.
