000100*-----------------------------------------------------------------
000200* WRT -- MODIFIED-PPR AND STRAIGHT-PPR POINT-VALUE CONSTANTS.
000300* COMPILED INTO EVERY COPY OF WARSCOR -- A RATE CHANGE MEANS A
000400* RECOMPILE AND A NEW LOAD MODULE, THE SAME AS ANY OTHER LEAGUE
000500* RULE CHANGE.  DO NOT POKE THESE AT RUN TIME.
000600*-----------------------------------------------------------------
000700 01  WRT-SCORING-RATES.
000800*    OFFENSE -- MODIFIED PPR (MPPR) RATES
000900     05  WRT-OFF-MPPR.
001000         10  WRT-PASS-TD-PTS            PIC S9(2)V99 VALUE +4.00.
001100         10  WRT-PASS-YD-PTS            PIC S9(2)V99 VALUE +0.20.
001200         10  WRT-PASS-ATT-PTS           PIC S9(2)V99 VALUE -1.00.
001300         10  WRT-COMPLETION-PTS         PIC S9(2)V99 VALUE +0.50.
001400         10  WRT-INT-THROWN-PTS         PIC S9(2)V99 VALUE -10.00.
001500         10  WRT-SACK-TAKEN-PTS         PIC S9(2)V99 VALUE -1.00.
001600         10  WRT-SACK-YD-LOST-PTS       PIC S9(2)V99 VALUE -0.20.
001700         10  WRT-PASS-2PT-PTS           PIC S9(2)V99 VALUE +3.00.
001800         10  WRT-RUSH-TD-PTS            PIC S9(2)V99 VALUE +4.00.
001900         10  WRT-RUSH-YD-PTS            PIC S9(2)V99 VALUE +0.20.
002000         10  WRT-CARRY-PTS              PIC S9(2)V99 VALUE -0.50.
002100         10  WRT-RUSH-2PT-PTS           PIC S9(2)V99 VALUE +3.00.
002200         10  WRT-RECV-TD-PTS            PIC S9(2)V99 VALUE +4.00.
002300         10  WRT-RECV-YD-PTS            PIC S9(2)V99 VALUE +0.20.
002400         10  WRT-RECEPTION-PTS          PIC S9(2)V99 VALUE +0.50.
002500         10  WRT-TARGET-PTS             PIC S9(2)V99 VALUE -1.00.
002600         10  WRT-RECV-2PT-PTS           PIC S9(2)V99 VALUE +3.00.
002700         10  WRT-FUMBLE-LOST-PTS        PIC S9(2)V99 VALUE -6.00.
002800         10  WRT-FIRST-DOWN-PTS         PIC S9(2)V99 VALUE +0.50.
002900*    OFFENSE -- STRAIGHT PPR COMPARISON RATES (REC-1,NO FIRST-DOWN
003000*    BONUS, NO NEGATIVE VOLUME CHARGES) -- PRINTED SIDE BY SIDE ON
003100*    THE WAR REPORT FOR THE COMMISSIONER'S RULES-CHANGE STUDIES.
003200     05  WRT-OFF-PPR.
003300         10  WRT-PPR-PASS-TD-PTS        PIC S9(2)V99 VALUE +4.00.
003400         10  WRT-PPR-PASS-YD-PTS        PIC S9(2)V99 VALUE +0.04.
003500         10  WRT-PPR-INT-THROWN-PTS     PIC S9(2)V99 VALUE -2.00.
003600         10  WRT-PPR-RUSH-TD-PTS        PIC S9(2)V99 VALUE +6.00.
003700         10  WRT-PPR-RUSH-YD-PTS        PIC S9(2)V99 VALUE +0.10.
003800         10  WRT-PPR-RECV-TD-PTS        PIC S9(2)V99 VALUE +6.00.
003900         10  WRT-PPR-RECV-YD-PTS        PIC S9(2)V99 VALUE +0.10.
004000         10  WRT-PPR-RECEPTION-PTS      PIC S9(2)V99 VALUE +1.00.
004100         10  WRT-PPR-FUMBLE-LOST-PTS    PIC S9(2)V99 VALUE -2.00.
004200*    IDP -- BASE RATES COMMON TO ALL SEVEN DEFENSIVE POSITIONS
004300     05  WRT-IDP-BASE.
004400         10  WRT-FORCED-FUMBLE-PTS      PIC S9(2)V99 VALUE +6.00.
004500         10  WRT-FUMBLE-REC-PTS         PIC S9(2)V99 VALUE +5.00.
004600         10  WRT-DEF-INT-PTS            PIC S9(2)V99 VALUE +6.00.
004700         10  WRT-DEF-SACK-PTS           PIC S9(2)V99 VALUE -0.50.
004800         10  WRT-DEF-SACK-YD-PTS        PIC S9(2)V99 VALUE +0.20.
004900         10  WRT-QB-HIT-PTS             PIC S9(2)V99 VALUE +1.00.
005000         10  WRT-TFL-PTS                PIC S9(2)V99 VALUE +2.00.
005100         10  WRT-SAFETY-PTS             PIC S9(2)V99 VALUE +2.00.
005200         10  WRT-DEF-TD-PTS             PIC S9(2)V99 VALUE +5.00.
005300*    IDP -- TACKLE/ASSIST/PASS-DEFENDED RATES VARY BY POSITION.
005400*    TABLE IS KEYED BY POSITION CODE AND SEARCHED (NOT BY NUMBER)
005500*    BY WARSCOR-2500-SCORE-IDP SO A NEW SLOT CAN BE ADDED
005600*    WITHOUT TOUCHING THE DISPATCH LOGIC.  JWK 05/1995.
005700     05  WRT-IDP-POSITION-RATES OCCURS 5 TIMES
005800             ASCENDING KEY IS WRT-IDP-POS-CODE
005900             INDEXED BY WRT-IDP-NDX.
006000         10  WRT-IDP-POS-CODE           PIC X(02).
006100         10  WRT-TACKLE-PTS             PIC S9(2)V99.
006200         10  WRT-ASSIST-PTS             PIC S9(2)V99.
006300         10  WRT-PASS-DEF-PTS           PIC S9(2)V99.
006400*    KICKER RATES -- FLAT BY DISTANCE BAND, PLUS THE DISTANCE-
006500*    FORMULA VARIANT THE COMMISSIONER ASKED FOR ALONGSIDE THE FLAT
006550*    BANDS (TICKET WAR-0267).  THE WEEKLY TAPE ONLY CARRIES MADE/
006600*    MISSED COUNTS BY BAND, NOT THE YARDAGE OF EACH INDIVIDUAL
006650*    KICK, SO WARSCOR-2620-SCORE-KICKER-DIST RUNS THE FORMULA
006700*    AGAINST A REPRESENTATIVE YARDAGE FOR EACH BAND (SEE THE
006750*    WRT-FG-DIST-xx-YDS/OFFSET ITEMS BELOW) RATHER THAN A TRUE
006800*    PER-KICK DISTANCE -- THE BEST THIS SHOP CAN DO UNTIL THE
006850*    LEAGUE OFFICE AGREES TO SEND US ACTUAL HOLD SPOTS.  PTO 10/2003.
006900     05  WRT-KICKER-RATES.
006950         10  WRT-FG-LT30-PTS            PIC S9(2)V99 VALUE +5.00.
007000         10  WRT-FG-30-39-PTS           PIC S9(2)V99 VALUE +5.00.
007050         10  WRT-FG-40-49-PTS           PIC S9(2)V99 VALUE +6.00.
007100         10  WRT-FG-50UP-PTS            PIC S9(2)V99 VALUE +7.00.
007150         10  WRT-FG-MISSED-PTS          PIC S9(2)V99 VALUE -6.00.
007200         10  WRT-PAT-MADE-PTS           PIC S9(2)V99 VALUE +0.30.
007250         10  WRT-PAT-MISSED-PTS         PIC S9(2)V99 VALUE -2.00.
007300*        DISTANCE-FORMULA BASE/YARDAGE-RATE PAIRS, ONE PER BAND.
007350         10  WRT-FG-DIST-LT30-BASE-PTS  PIC S9(2)V99 VALUE -0.50.
007400         10  WRT-FG-DIST-LT30-YD-PTS    PIC S9(2)V99 VALUE +0.05.
007450         10  WRT-FG-DIST-3039-BASE-PTS  PIC S9(2)V99 VALUE +1.00.
007500         10  WRT-FG-DIST-3039-YD-PTS    PIC S9(2)V99 VALUE +0.20.
007550         10  WRT-FG-DIST-40UP-BASE-PTS  PIC S9(2)V99 VALUE +3.00.
007600         10  WRT-FG-DIST-40UP-YD-PTS    PIC S9(2)V99 VALUE +0.40.
007650*        REPRESENTATIVE BAND YARDAGE (LT30 IS A STRAIGHT DISTANCE,
007700*        THE OTHER THREE ARE OFFSETS PAST THEIR BAND FLOOR SO THE
007750*        COMPUTE IN 2620 NEVER HAS TO SUBTRACT).
007800         10  WRT-FG-DIST-LT30-YDS       PIC 9(02)    VALUE 20.
007850         10  WRT-FG-DIST-3039-OFFSET    PIC 9(02)    VALUE 05.
007900         10  WRT-FG-DIST-4049-OFFSET    PIC 9(02)    VALUE 05.
007950         10  WRT-FG-DIST-50UP-OFFSET    PIC 9(02)    VALUE 15.
008000*    PUNTER RATES
008050     05  WRT-PUNTER-RATES.
008100         10  WRT-PUNT-FLAT-PTS          PIC S9(2)V99 VALUE -6.75.
008150         10  WRT-PUNT-YD-PTS            PIC S9(2)V99 VALUE +0.15.
008200         10  WRT-PUNT-IN20-PTS          PIC S9(2)V99 VALUE +2.00.
008250         10  WRT-PUNT-BLOCKED-PTS       PIC S9(2)V99 VALUE -8.00.
008300     05  FILLER                        PIC X(10).
