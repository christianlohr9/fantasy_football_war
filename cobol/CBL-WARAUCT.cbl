000100******************************************************************
000200* PROGRAM NAME:     WARAUCT
000300* ORIGINAL AUTHOR:  M. T. ABERNATHY
000400*
000500* MAINTENANCE LOG
000600* ---------------
000700* 06/10/1991 M. T. ABERNATHY  ORIGINAL WRITE-UP OF THE DRAFT-BOARD
000800*                             JOB.  PRICES EVERY POSITIVE-WAR
000900*                             PLAYER OFF WAR-WORK AND RANKS THE
001000*                             BOARD BY DOLLAR VALUE.
001100* 02/02/1992 W. E. GRANGER    TICKET WAR-0161 -- DOLLARS-PER-WAR
001200*                             BLEW UP (DIVIDE BY ZERO) IN A WEEK
001300*                             WHERE NO POSITION TURNED UP A
001400*                             POSITIVE-WAR PLAYER.  DEFAULTED TO
001500*                             1.00 PER THE ANALYST'S FALLBACK
001600*                             RULE.
001700* 11/14/1993 RAY G. COLEMAN   TICKET WAR-0197 -- TWO PLAYERS BOTH
001800*                             FLOORED AT THE $1 MINIMUM PRINTED IN
001900*                             RANDOM ORDER BECAUSE THE VALUE SORT
002000*                             HAD NO TIE-BREAKER.  ADDED OVERALL
002100*                             RANK ASCENDING AS THE SECOND KEY.
002200* 08/19/1998 D. H. QUILLEN    YEAR-2000 REVIEW -- NO TWO-DIGIT
002300*                             YEAR FIELDS IN THIS PROGRAM.
002400*                             SIGNED OFF PER MEMO Y2K-0114.
002500* 05/03/2001 P. T. OSEI       TICKET WAR-0249 -- A ONE-QUALIFIER
002600*                             POSITION WAS STILL RUNNING THE
002700*                             SCARCITY STD-DEV CALC AND PRINTING A
002800*                             1.00 MULTIPLIER BY LUCK OF THE
002900*                             ARITHMETIC.  SKIPPED THE CALC
003000*                             OUTRIGHT BELOW TWO QUALIFIERS PER
003100*                             THE ANALYST SPEC.
003200* 09/30/2002 J. W. KRAUSE     TICKET WAR-0256 -- FOOTER'S LEAGUE
003300*                             AVERAGE DOLLARS-PER-WAR WAS KEPT ON
003400*                             A SEPARATE RUNNING TOTAL THAT COULD
003500*                             DRIFT FROM THE BASE-RATE TOTAL.
003600*                             FOOTER NOW SHARES THE SAME POSITIVE-
003700*                             WAR TOTAL USED TO SET THE BASE RATE,
003800*                             SO THE TWO NUMBERS AGREE BY
003900*                             CONSTRUCTION.
003920* 10/23/2003 P. T. OSEI       TICKET WAR-0268 -- BUDGET PER TEAM
003930*                             WAS A STRAIGHT COMPILE-TIME CONSTANT
003940*                             IN WARLG WITH NO WAY TO CHECK IT
003950*                             AGAINST THE ANALYST'S "POSITIVE AND
003960*                             <= 10000" RULE, SO THE E070 REASON
003970*                             CODE COULD NEVER FIRE.  ADDED A ONE-
003980*                             RECORD BUDGET CONTROL CARD (WBUDDD)
003990*                             READ AT 1010-READ-BUDGET-CARD, EDITED
004000*                             AGAINST THE RULE, AND MOVED INTO
004010*                             WLG-BUDGET-PER-TEAM WHEN IT PASSES.
004020*                             A BAD OR MISSING CARD WRITES E070 TO
004030*                             THE SHARED ERROR LISTING (OPEN EXTEND,
004040*                             NOT OPEN OUTPUT) AND KEEPS THE
004050*                             COMPILE-TIME DEFAULT SO THE BOARD
004060*                             STILL PRICES.
004062* 10/28/2003 P. T. OSEI       TICKET WAR-0269 -- COMMENT OVER
004063*                             WAC-SQRT-WORK CLAIMED THE SHOP BARS
004064*                             INTRINSIC FUNCTIONS.  NOT TRUE.
004065*                             REPLACED THE NEWTON LOOP IN
004066*                             1170/1175 WITH FUNCTION SQRT AND
004067*                             RETIRED 1175-SQRT-ONE-STEP.
004068* 10/30/2003 P. T. OSEI       TICKET WAR-0272 -- 2220-PRICE-ONE-
004069*                             PLAYER ALWAYS PERFORMED 2230 AND 2250
004074*                             BACK TO BACK.  COLLAPSED THE TWO
004079*                             PERFORM STATEMENTS TO ONE PERFORM...
004084*                             THRU.  NO LOGIC CHANGE.
005070******************************************************************
005100 IDENTIFICATION DIVISION.
005200 PROGRAM-ID.    WARAUCT.
005300 AUTHOR.        M. T. ABERNATHY.
005400 INSTALLATION.  FANTASY ANALYTICAL LEAGUE DATA CENTER.
005500 DATE-WRITTEN.  06/10/1991.
005600 DATE-COMPILED.
005700 SECURITY.      NON-CONFIDENTIAL.
005800******************************************************************
005900* WARAUCT IS THE LAST STEP OF THE WAR BATCH.  IT READS WAR-WORK
006000* TWICE.  THE FIRST PASS BUILDS A MEAN/VARIANCE/MAX TABLE OF WAR
006100* BY POSITION (TO PRICE SCARCITY) AND A LEAGUE-WIDE TOTAL OF
006200* POSITIVE WAR (TO SET THE BASE DOLLAR RATE).  THE SECOND PASS
006300* SORTS THE POSITIVE-WAR PLAYERS BY WAR DESCENDING SO OVERALL AND
006400* WITHIN-POSITION RANK CAN BE COUNTED OFF AS THEY COME BACK,
006500* PRICES EACH ONE, AND DROPS THE PRICED RECORDS ONTO AN
006600* INTERMEDIATE WORK FILE.  A SECOND SORT RE-ORDERS THAT FILE BY
006700* AUCTION VALUE DESCENDING FOR THE PRINTED BOARD.  RGC 04/1991'S
006800* SIGN-TEST REDEFINITION ON WRS-WAR-RESULT-RECORD LETS THE SECOND
006900* PASS SKIP NEGATIVE-WAR PLAYERS WITHOUT A COMPUTE.
007000******************************************************************
007100 ENVIRONMENT DIVISION.
007200 CONFIGURATION SECTION.
007300 SOURCE-COMPUTER.  IBM-3081.
007400 OBJECT-COMPUTER.  IBM-3081.
007500 SPECIAL-NAMES.
007600     UPSI-0 IS WAC-TRACE-SWITCH.
007700 INPUT-OUTPUT SECTION.
007800 FILE-CONTROL.
007900     SELECT WAR-WORK          ASSIGN TO WARWKDD.
007950     SELECT BUDGET-CARD       ASSIGN TO WBUDDD.
007980     SELECT ERROR-REPORT      ASSIGN TO WERRDD.
008000     SELECT WAR-PRICE-SORT    ASSIGN TO SRTWADD.
008100     SELECT AUCTION-WORK      ASSIGN TO AUCWKDD.
008200     SELECT VALUE-SORT-FILE   ASSIGN TO SRTVLDD.
008300     SELECT AUCTION-REPORT    ASSIGN TO AUCRPDD.
008400******************************************************************
008500 DATA DIVISION.
008600 FILE SECTION.
008700******************************************************************
008800 FD  WAR-WORK
008900     RECORDING MODE F.
009000     COPY WARRSLT.
009010******************************************************************
009020 FD  BUDGET-CARD
009030     LABEL RECORDS ARE STANDARD
009040     RECORDING MODE IS F.
009050     COPY WARBUD.
009060******************************************************************
009070*    WARAUCT SHARES WARSCOR/WARAGGR'S ERROR LISTING -- OPEN EXTEND
009080*    BELOW, NEVER OPEN OUTPUT, OR WE TRUNCATE THEIR RECORDS (SEE
009090*    TICKET WAR-0266 ON CBL-WARAGGR).  PTO 10/2003.
009100 FD  ERROR-REPORT
009110     RECORDING MODE IS F.
009120     COPY WARERR.
009130******************************************************************
009200*    WAC-SORT-RECORD -- NAMED KEY FIELDS PLUS FILLER, LAID OVER
009300*    THE FOUR FIELDS THE FIRST SORT ACTUALLY NEEDS.  WAR DESCENDS,
009400*    PLAYER-ID BREAKS TIES (SEE 11/14/1993 ABOVE -- THE SAME
009500*    LESSON APPLIED A SECOND TIME, TO THE SECOND SORT).
009600******************************************************************
009700 SD  WAR-PRICE-SORT.
009800 01  WAC-SORT-RECORD.
009900     05  WAC-KEY-PLAYER-ID         PIC X(10).
010000     05  WAC-PLAYER-NAME           PIC X(25).
010100     05  WAC-POSITION              PIC X(02).
010200     05  WAC-KEY-WAR               PIC S9(02)V99.
010300     05  FILLER                    PIC X(10).
010400******************************************************************
010500 FD  AUCTION-WORK
010600     RECORDING MODE F.
010700     COPY WARAUCT.
010800******************************************************************
010900*    WAC-VALUE-SORT-RECORD -- SAME NAMED-KEY-PLUS-FILLER TRICK,
011000*    LAID OVER THE WAU-AUCTION-VALUE-RECORD BYTE LAYOUT SO THE
011100*    SECOND SORT CAN KEY ON VALUE AND RANK WITHOUT A SEPARATE
011200*    RECORD DESCRIPTION FOR THE REST OF THE FIELDS.
011300******************************************************************
011400 SD  VALUE-SORT-FILE.
011500 01  WAC-VALUE-SORT-RECORD.
011600     05  FILLER                    PIC X(41).
011700     05  WAC-VS-KEY-RANK-OVERALL   PIC 9(04).
011800     05  FILLER                    PIC X(04).
011900     05  WAC-VS-KEY-AUCTION-VALUE  PIC 9(03)V99.
012000     05  FILLER                    PIC X(18).
012100******************************************************************
012200 FD  AUCTION-REPORT
012300     RECORDING MODE F.
012400 01  WAC-PRINT-RECORD.
012500     05  WAC-PRINT-LINE            PIC X(132).
012600******************************************************************
012700 WORKING-STORAGE SECTION.
012800******************************************************************
012900     COPY WARLG.
013000     COPY WARPRT.
013100******************************************************************
013200*    WAC-SWITCHES-MISC -- END-OF-FILE SWITCHES.  ONE EACH FOR THE
013300*    TWO WAR-WORK PASSES AND EACH OF THE TWO SORTS, KEPT SEPARATE
013400*    RATHER THAN SHARED SO A READER CAN TELL AT A GLANCE WHICH
013500*    LOOP A SWITCH BELONGS TO.
013600******************************************************************
013700 01  WAC-SWITCHES-MISC.
013800     05  WAC-PASS1-EOF-SW          PIC X         VALUE 'N'.
013900         88  WAC-PASS1-END-OF-FILE               VALUE 'Y'.
014000     05  WAC-PASS2-EOF-SW          PIC X         VALUE 'N'.
014100         88  WAC-PASS2-END-OF-FILE               VALUE 'Y'.
014200     05  WAC-SORT1-EOF-SW          PIC X         VALUE 'N'.
014300         88  WAC-SORT1-END-OF-FILE               VALUE 'Y'.
014400     05  WAC-SORT2-EOF-SW          PIC X         VALUE 'N'.
014500         88  WAC-SORT2-END-OF-FILE               VALUE 'Y'.
014550     05  WAC-BUDGET-EOF-SW         PIC X         VALUE 'N'.
014560         88  WAC-BUDGET-END-OF-FILE               VALUE 'Y'.
014600     05  FILLER                    PIC X(06).
014700******************************************************************
014800*    WAC-POSITION-STATS -- ONE ENTRY PER ROSTERED POSITION, HELD
014900*    IN THE SAME ORDER AS WLG-MAX-STARTERS-TABLE SO A SINGLE
015000*    SEARCH ALL AGAINST THAT TABLE INDEXES BOTH, THE SAME IDIOM
015100*    WARCTX AND WARENG ALREADY USE FOR THEIR OWN PARALLEL TABLES.
015200******************************************************************
015300 01  WAC-POSITION-STATS OCCURS 11 TIMES
015400             INDEXED BY WAC-STAT-NDX.
015500     05  WAC-STAT-COUNT            PIC 9(05)      COMP.
015600     05  WAC-STAT-SUM-WAR          PIC S9(07)V99  COMP.
015700     05  WAC-STAT-SUM-WAR-SQ       PIC S9(07)V9(04)
015800                                                   COMP.
015900     05  WAC-STAT-MAX-WAR          PIC S9(02)V99  COMP.
016000     05  WAC-STAT-STARTER-SPOTS    PIC 9(04)      COMP.
016100     05  WAC-STAT-POS-RANK-CTR     PIC 9(04)      COMP.
016200     05  WAC-STAT-SCARCITY-MULT    PIC 9V99.
016300     05  FILLER                    PIC X(04).
016400******************************************************************
016500*    WAC-SQRT-WORK -- ARGUMENT/RESULT PAIR FOR THE FUNCTION SQRT
016600*    CALL IN 1170-COMPUTE-SQRT.  A NEGATIVE OR ZERO INPUT (A
016700*    POSITION WITH NO VARIANCE) IS TREATED AS ZERO.  USED TO BE A
016800*    FOUR-FIELD NEWTON'S-METHOD WORK AREA LIKE WARCTX ONCE KEPT --
016850*    SHRUNK WHEN THE LOOP WAS RETIRED, TICKET WAR-0269, PTO
016860*    10/2003.
016900******************************************************************
017000 01  WAC-SQRT-WORK.
017100     05  WAC-SQRT-INPUT            PIC S9(07)V9(04)
017200                                                   COMP.
017500     05  WAC-SQRT-RESULT           PIC S9(07)V9(04)
017600                                                   COMP.
017700     05  FILLER                    PIC X(04).
017800******************************************************************
017900*    WAC-SCARCITY-WORK -- SCRATCH FIELDS FOR ONE POSITION'S
018000*    SCARCITY-MULTIPLIER CALCULATION.
018100******************************************************************
018200 01  WAC-SCARCITY-WORK.
018300     05  WAC-SC-MEAN               PIC S9(05)V9(04).
018400     05  WAC-SC-VARIANCE           PIC S9(07)V9(04).
018500     05  WAC-SC-STD                PIC S9(05)V9(04).
018600     05  WAC-SC-DEPTH-FACTOR       PIC S9V9(04).
018700     05  WAC-SC-DENOMINATOR        PIC 9(05)      COMP.
018800     05  FILLER                    PIC X(06).
018900******************************************************************
019000*    WAC-RUN-TOTALS -- THE TWO NUMBERS THAT PRICE THE WHOLE BOARD:
019100*    THE LEAGUE'S TOTAL POSITIVE WAR (BASE RATE DENOMINATOR AND,
019200*    PER TICKET WAR-0256, THE FOOTER'S DENOMINATOR TOO) AND THE
019300*    DOLLAR RATE ITSELF.
019400******************************************************************
019500 01  WAC-RUN-TOTALS.
019600     05  WAC-TOTAL-POSITIVE-WAR    PIC S9(07)V99  COMP.
019700     05  WAC-DOLLARS-PER-WAR       PIC S9(05)V9(04)
019800                                                   COMP.
019900     05  WAC-TOTAL-AUCTION-DOLLARS PIC S9(07)V99  COMP.
020050     05  FILLER                    PIC X(06).
020075 77  WAC-OVERALL-RANK-CTR      PIC 9(05)      COMP.
020200******************************************************************
020300*    WAC-BUDGET-THRESHOLDS -- THE FIVE PERCENT-OF-BUDGET CUT
020400*    POINTS THE TIER AND SLEEPER/BUST TESTS COMPARE AGAINST,
020500*    WORKED OUT ONCE AT INITIALIZATION RATHER THAN AT EVERY
020600*    PLAYER.
020700******************************************************************
020800 01  WAC-BUDGET-THRESHOLDS.
020900     05  WAC-PCT-04-BUDGET         PIC S9(05)V99  COMP.
021000     05  WAC-PCT-08-BUDGET         PIC S9(05)V99  COMP.
021100     05  WAC-PCT-10-BUDGET         PIC S9(05)V99  COMP.
021200     05  WAC-PCT-15-BUDGET         PIC S9(05)V99  COMP.
021300     05  WAC-PCT-25-BUDGET         PIC S9(05)V99  COMP.
021400     05  WAC-VALUE-CAP             PIC S9(05)V99  COMP.
021500     05  FILLER                    PIC X(06).
021600******************************************************************
021700*    WAC-PRICE-WORK -- PER-PLAYER SCRATCH FOR THE PRICING STEP.
021800******************************************************************
021900 01  WAC-PRICE-WORK.
022000     05  WAC-RAW-VALUE             PIC S9(07)V9(04)
022100                                                   COMP.
022200     05  WAC-WHOLE-VALUE           PIC S9(05)     COMP.
022300     05  WAC-RANK-MULT             PIC 9V99.
022400     05  WAC-WAR-VALUE-RATIO       PIC S9V9(04).
022500     05  FILLER                    PIC X(06).
022600******************************************************************
022700*    WAC-FOOTER-WORK -- FOOTER'S OWN AVERAGE-DOLLARS-PER-WAR,
022800*    DISTINCT FROM WAC-DOLLARS-PER-WAR SINCE THE TWO ARE ONLY
022900*    GUARANTEED EQUAL BECAUSE OF THE WAR-0256 FIX, NOT BY NAME.
023000******************************************************************
023100 01  WAC-FOOTER-WORK.
023200     05  WAC-AVG-DOLLARS-PER-WAR   PIC S9(05)V99.
023300     05  FILLER                    PIC X(04).
023400******************************************************************
023500*    WAC-HEADING-LINE-1 / -2 -- BUILT FROM LITERAL FILLER TEXT THE
023600*    WAY THE WAR REPORT'S HEADINGS ARE, WITH ONLY THE PAGE NUMBER
023700*    EDITED IN.
023800******************************************************************
023900 01  WAC-HEADING-LINE-1.
024000     05  FILLER                    PIC X(01) VALUE SPACE.
024100     05  FILLER                    PIC X(53) VALUE
024200         'FANTASY ANALYTICAL LEAGUE - AUCTION VALUE DRAFT BOARD'.
024300     05  FILLER                    PIC X(10) VALUE '   PAGE   '.
024400     05  HL1-PAGE-COUNT            PIC ZZ9.
024500     05  FILLER                    PIC X(65) VALUE SPACE.
024600 01  WAC-HEADING-LINE-2.
024700     05  FILLER                    PIC X(01) VALUE SPACE.
024800     05  FILLER                    PIC X(05) VALUE 'RANK '.
024900     05  FILLER                    PIC X(27) VALUE
025000         'PLAYER NAME               '.
025100     05  FILLER                    PIC X(05) VALUE 'POS  '.
025200     05  FILLER                    PIC X(08) VALUE 'VALUE   '.
025300     05  FILLER                    PIC X(09) VALUE 'WAR      '.
025400     05  FILLER                    PIC X(08) VALUE 'POS-RK  '.
025500     05  FILLER                    PIC X(08) VALUE 'TIER SL '.
025600     05  FILLER                    PIC X(61) VALUE SPACE.
025700******************************************************************
025800*    WAC-DETAIL-LINE -- ONE LINE PER PRICED PLAYER, REPORTS
025900*    SECTION ORDER: RANK, NAME, POSITION, VALUE, WAR, POSITION
026000*    RANK, TIER, SLEEPER MARKER, BUST MARKER.
026100******************************************************************
026200 01  WAC-DETAIL-LINE.
026300     05  FILLER                    PIC X(01) VALUE SPACE.
026400     05  DL-RANK-OVERALL           PIC ZZZ9.
026500     05  FILLER                    PIC X(03) VALUE SPACE.
026600     05  DL-PLAYER-NAME            PIC X(25).
026700     05  FILLER                    PIC X(02) VALUE SPACE.
026800     05  DL-POSITION               PIC XX.
026900     05  FILLER                    PIC X(03) VALUE SPACE.
027000     05  DL-AUCTION-VALUE          PIC $ZZ9.
027100     05  FILLER                    PIC X(04) VALUE SPACE.
027200     05  DL-WAR                    PIC Z9.99-.
027300     05  FILLER                    PIC X(03) VALUE SPACE.
027400     05  DL-RANK-POSITION          PIC ZZZ9.
027500     05  FILLER                    PIC X(03) VALUE SPACE.
027600     05  DL-DRAFT-TIER             PIC 9.
027700     05  FILLER                    PIC X(04) VALUE SPACE.
027800     05  DL-SLEEPER-MARKER         PIC X.
027900     05  FILLER                    PIC X(04) VALUE SPACE.
028000     05  DL-BUST-MARKER            PIC X.
028100     05  FILLER                    PIC X(59) VALUE SPACE.
028200******************************************************************
028300*    WAC-LEAGUE-FOOTER-LINE -- TOTAL AUCTION DOLLARS AND THE
028400*    LEAGUE AVERAGE DOLLARS PER WAR OF PRICED PLAYERS.
028500******************************************************************
028600 01  WAC-LEAGUE-FOOTER-LINE.
028700     05  FILLER                    PIC X(01) VALUE SPACE.
028800     05  FILLER                    PIC X(25) VALUE
028900         'TOTAL AUCTION DOLLARS    '.
029000     05  LF-TOTAL-DOLLARS          PIC $$$,$$9.
029100     05  FILLER                    PIC X(05) VALUE SPACE.
029200     05  FILLER                    PIC X(22) VALUE
029300         'AVG DOLLARS PER WAR   '.
029400     05  LF-AVG-PER-WAR            PIC ZZ9.99-.
029500     05  FILLER                    PIC X(70) VALUE SPACE.
029600******************************************************************
029700 PROCEDURE DIVISION.
029800******************************************************************
029900 0000-MAIN-ROUTINE.
030000******************************************************************
030100     PERFORM 1000-INITIALIZATION.
030200     PERFORM 1100-BUILD-POSITION-STATS.
030300     PERFORM 1150-FINISH-POSITION-STATS.
030400     PERFORM 2000-PRICE-AND-RANK-PLAYERS.
030500     SORT VALUE-SORT-FILE
030600         ON DESCENDING KEY WAC-VS-KEY-AUCTION-VALUE
030700         ON ASCENDING  KEY WAC-VS-KEY-RANK-OVERALL
030800         USING AUCTION-WORK
030900         OUTPUT PROCEDURE IS 3000-PRINT-AUCTION-REPORT.
031000     PERFORM 8000-CLOSE-FILES.
031100     GOBACK.
031200******************************************************************
031300*    1000-INITIALIZATION -- OPENS THE PRINT FILE, SETS PAGE
031400*    CONTROL, READS THE BUDGET CONTROL CARD, AND WORKS OUT THE
031420*    BUDGET-PERCENT THRESHOLDS ONCE.
031500******************************************************************
031600 1000-INITIALIZATION.
031700******************************************************************
031800     OPEN OUTPUT AUCTION-REPORT.
031850     OPEN EXTEND ERROR-REPORT.
031900     MOVE ZERO  TO WPR-PAGE-COUNT.
032000     MOVE 'Y'   TO WPR-TOP-OF-PAGE.
032100     MOVE ZERO  TO WAC-TOTAL-POSITIVE-WAR.
032200     MOVE ZERO  TO WAC-TOTAL-AUCTION-DOLLARS.
032300     MOVE ZERO  TO WAC-OVERALL-RANK-CTR.
032350     PERFORM 1010-READ-BUDGET-CARD.
032400     COMPUTE WAC-PCT-04-BUDGET = WLG-BUDGET-PER-TEAM * 0.04.
032500     COMPUTE WAC-PCT-08-BUDGET = WLG-BUDGET-PER-TEAM * 0.08.
032600     COMPUTE WAC-PCT-10-BUDGET = WLG-BUDGET-PER-TEAM * 0.10.
032700     COMPUTE WAC-PCT-15-BUDGET = WLG-BUDGET-PER-TEAM * 0.15.
032800     COMPUTE WAC-PCT-25-BUDGET = WLG-BUDGET-PER-TEAM * 0.25.
032900     COMPUTE WAC-VALUE-CAP     = WLG-BUDGET-PER-TEAM * 0.6.
033000     PERFORM 1050-ZERO-POSITION-STATS
033100         VARYING WAC-STAT-NDX FROM 1 BY 1
033200         UNTIL WAC-STAT-NDX > 11.
033220******************************************************************
033240*    1010-READ-BUDGET-CARD -- TICKET WAR-0268.  BUDGET PER TEAM
033250*    USED TO BE A STRAIGHT COMPILE-TIME CONSTANT IN WARLG (STILL
033260*    THE FALLBACK BELOW).  ONE CONTROL-CARD RECORD NOW LETS THE
033270*    COMMISSIONER RAISE OR LOWER IT FOR A GIVEN SEASON WITHOUT A
033280*    RECOMPILE.  THE AMOUNT HAS TO BE POSITIVE AND NO MORE THAN
033290*    $10,000 PER THE ANALYST SPEC; A BAD CARD (OR NO CARD AT ALL)
033292*    GETS AN E070 ON THE ERROR LISTING AND THE COMPILE-TIME
033294*    DEFAULT STAYS IN WLG-BUDGET-PER-TEAM SO THE RUN STILL PRICES
033296*    A BOARD.  PTO 10/2003.
033298******************************************************************
033300 1010-READ-BUDGET-CARD.
033310******************************************************************
033320     OPEN INPUT BUDGET-CARD.
033330     READ BUDGET-CARD
033340         AT END
033350             SET WAC-BUDGET-END-OF-FILE TO TRUE
033360     END-READ.
033370     IF WAC-BUDGET-END-OF-FILE
033380         MOVE ZERO               TO WER-SEASON
033390         MOVE 'E070'             TO WER-REASON-CODE
033400         MOVE 'NO BUDGET CONTROL CARD SUPPLIED, DEFAULT USED'
033410                                 TO WER-REASON-TEXT
033420         PERFORM 1020-WRITE-BUDGET-ERROR
033430     ELSE
033440         IF WBC-BUDGET-AMOUNT > ZERO AND WBC-BUDGET-AMOUNT <= 10000
033450             MOVE WBC-BUDGET-AMOUNT TO WLG-BUDGET-PER-TEAM
033460         ELSE
033470             MOVE WBC-RUN-SEASON    TO WER-SEASON
033480             MOVE 'E070'             TO WER-REASON-CODE
033490             MOVE 'BUDGET NOT POSITIVE AND <= 10000, DEFAULT USED'
033500                                     TO WER-REASON-TEXT
033510             PERFORM 1020-WRITE-BUDGET-ERROR
033520         END-IF
033530     END-IF.
033540     CLOSE BUDGET-CARD.
033550******************************************************************
033560*    1020-WRITE-BUDGET-ERROR -- E070 IS A JOB-LEVEL EXCEPTION LIKE
033570*    WARAGGR'S E080 -- NO PLAYER-ID/WEEK/POSITION/TEAM TO CARRY, SO
033580*    THOSE FOUR ARE LEFT ZERO/BLANK (SEE COPYLIB-WARERR).
033590******************************************************************
033600 1020-WRITE-BUDGET-ERROR.
033610******************************************************************
033620     MOVE SPACES             TO WER-PLAYER-ID.
033630     MOVE ZERO               TO WER-WEEK.
033640     MOVE SPACES             TO WER-POSITION.
033650     MOVE SPACES             TO WER-TEAM.
033660     WRITE ERROR-REPORT.
033670******************************************************************
033680 1050-ZERO-POSITION-STATS.
033690******************************************************************
033695     MOVE ZERO TO WAC-STAT-COUNT        (WAC-STAT-NDX)
033700                  WAC-STAT-SUM-WAR      (WAC-STAT-NDX)
033800                  WAC-STAT-SUM-WAR-SQ   (WAC-STAT-NDX)
033900                  WAC-STAT-MAX-WAR      (WAC-STAT-NDX)
034000                  WAC-STAT-STARTER-SPOTS (WAC-STAT-NDX)
034100                  WAC-STAT-POS-RANK-CTR (WAC-STAT-NDX).
034200     MOVE 1.00 TO WAC-STAT-SCARCITY-MULT (WAC-STAT-NDX).
034300******************************************************************
034400*    1100-BUILD-POSITION-STATS -- FIRST PASS OVER WAR-WORK.  EVERY
034500*    QUALIFIED PLAYER, POSITIVE WAR OR NOT, FEEDS THE POSITION'S
034600*    COUNT/SUM/SUM-OF-SQUARES/MAX; ONLY POSITIVE-WAR PLAYERS FEED
034700*    THE LEAGUE TOTAL THAT SETS THE BASE DOLLAR RATE.
034800******************************************************************
034900 1100-BUILD-POSITION-STATS.
035000******************************************************************
035100     OPEN INPUT WAR-WORK.
035200     PERFORM 1110-READ-WAR-WORK-PASS1.
035300     PERFORM 1120-ACCUMULATE-ONE-RECORD
035400         UNTIL WAC-PASS1-END-OF-FILE.
035500     CLOSE WAR-WORK.
035600******************************************************************
035700 1110-READ-WAR-WORK-PASS1.
035800******************************************************************
035900     READ WAR-WORK
036000         AT END
036100             MOVE 'Y' TO WAC-PASS1-EOF-SW
036200     END-READ.
036300******************************************************************
036400 1120-ACCUMULATE-ONE-RECORD.
036500******************************************************************
036600     SET WLG-POS-NDX TO 1.
036700     SEARCH ALL WLG-MAX-STARTERS-TABLE
036800         WHEN WLG-ROSTER-POS-CODE (WLG-POS-NDX) = WRS-POSITION
036900             ADD 1 TO WAC-STAT-COUNT (WLG-POS-NDX)
037000             ADD WRS-WAR TO WAC-STAT-SUM-WAR (WLG-POS-NDX)
037100             COMPUTE WAC-STAT-SUM-WAR-SQ (WLG-POS-NDX) =
037200                 WAC-STAT-SUM-WAR-SQ (WLG-POS-NDX) +
037300                 (WRS-WAR * WRS-WAR)
037400             IF WRS-WAR > WAC-STAT-MAX-WAR (WLG-POS-NDX)
037500                 MOVE WRS-WAR TO WAC-STAT-MAX-WAR (WLG-POS-NDX)
037600             END-IF
037700             IF WRS-WAR > 0
037800                 ADD WRS-WAR TO WAC-TOTAL-POSITIVE-WAR
037900             END-IF
038000     END-SEARCH.
038100     PERFORM 1110-READ-WAR-WORK-PASS1.
038200******************************************************************
038300*    1150-FINISH-POSITION-STATS -- STARTER-SPOTS, SCARCITY
038400*    MULTIPLIER PER POSITION, THEN THE LEAGUE'S BASE DOLLAR RATE.
038500******************************************************************
038600 1150-FINISH-POSITION-STATS.
038700******************************************************************
038800     PERFORM 1160-COMPUTE-ONE-SCARCITY-MULT
038900         VARYING WAC-STAT-NDX FROM 1 BY 1
039000         UNTIL WAC-STAT-NDX > 11.
039100     IF WAC-TOTAL-POSITIVE-WAR = 0
039200         MOVE 1.0000 TO WAC-DOLLARS-PER-WAR
039300     ELSE
039400         COMPUTE WAC-DOLLARS-PER-WAR =
039500             (WLG-TEAMS * WLG-BUDGET-PER-TEAM *
039600              WLG-AUCTION-POOL-PCT) / WAC-TOTAL-POSITIVE-WAR
039700     END-IF.
039800******************************************************************
039900*    1160-COMPUTE-ONE-SCARCITY-MULT -- PER TICKET WAR-0249, A
040000*    POSITION WITH FEWER THAN TWO QUALIFIERS GETS THE NEUTRAL 1.00
040100*    MULTIPLIER OUTRIGHT, NOT WHATEVER THE STD-DEV CALC HAPPENS TO
040200*    RETURN ON A SINGLE DATA POINT.
040300******************************************************************
040400 1160-COMPUTE-ONE-SCARCITY-MULT.
040500******************************************************************
040600     COMPUTE WAC-STAT-STARTER-SPOTS (WAC-STAT-NDX) =
040700         WLG-TEAMS * WLG-MAX-STARTERS (WAC-STAT-NDX).
040800     IF WAC-STAT-COUNT (WAC-STAT-NDX) < 2
040900         MOVE 1.00 TO WAC-STAT-SCARCITY-MULT (WAC-STAT-NDX)
041000     ELSE
041100         COMPUTE WAC-SC-MEAN =
041200             WAC-STAT-SUM-WAR (WAC-STAT-NDX) /
041300             WAC-STAT-COUNT (WAC-STAT-NDX)
041400         COMPUTE WAC-SC-VARIANCE =
041500             (WAC-STAT-SUM-WAR-SQ (WAC-STAT-NDX) /
041600              WAC-STAT-COUNT (WAC-STAT-NDX)) -
041700             (WAC-SC-MEAN * WAC-SC-MEAN)
041800         MOVE WAC-SC-VARIANCE TO WAC-SQRT-INPUT
041900         PERFORM 1170-COMPUTE-SQRT
042000         MOVE WAC-SQRT-RESULT TO WAC-SC-STD
042100         IF WAC-STAT-MAX-WAR (WAC-STAT-NDX) > 0
042200             MOVE WAC-STAT-MAX-WAR (WAC-STAT-NDX)
042300                 TO WAC-SC-DEPTH-FACTOR
042400         ELSE
042500             MOVE 1.00 TO WAC-SC-DEPTH-FACTOR
042600         END-IF
042700         IF WAC-STAT-COUNT (WAC-STAT-NDX) >
042800                 WAC-STAT-STARTER-SPOTS (WAC-STAT-NDX)
042900             MOVE WAC-STAT-COUNT (WAC-STAT-NDX)
043000                 TO WAC-SC-DENOMINATOR
043100         ELSE
043200             MOVE WAC-STAT-STARTER-SPOTS (WAC-STAT-NDX)
043300                 TO WAC-SC-DENOMINATOR
043400         END-IF
043500         COMPUTE WAC-STAT-SCARCITY-MULT (WAC-STAT-NDX) ROUNDED =
043600             1 + (WAC-SC-STD * WAC-SC-DEPTH-FACTOR *
043700                 (WAC-STAT-STARTER-SPOTS (WAC-STAT-NDX) /
043800                  WAC-SC-DENOMINATOR) * 0.1)
043900         IF WAC-STAT-SCARCITY-MULT (WAC-STAT-NDX) > 1.80
044000             MOVE 1.80 TO WAC-STAT-SCARCITY-MULT (WAC-STAT-NDX)
044100         END-IF
044200     END-IF.
044300******************************************************************
044400*    1170-COMPUTE-SQRT -- A NEGATIVE OR ZERO INPUT IS TREATED AS
044500*    ZERO.  USED TO WALK TWENTY NEWTON'S-METHOD ITERATIONS BY
044600*    HAND, THE SAME AS WARCTX ONCE DID -- REPLACED WITH FUNCTION
044650*    SQRT, TICKET WAR-0269, PTO 10/2003.
044700******************************************************************
044800 1170-COMPUTE-SQRT.
044900******************************************************************
045000     IF WAC-SQRT-INPUT <= 0
045100         MOVE ZERO TO WAC-SQRT-RESULT
045200     ELSE
045300         COMPUTE WAC-SQRT-RESULT ROUNDED =
045350             FUNCTION SQRT(WAC-SQRT-INPUT)
045800     END-IF.
045900******************************************************************
046500*    2000-PRICE-AND-RANK-PLAYERS -- SORTS THE POSITIVE-WAR PLAYERS
046600*    BY WAR DESCENDING (PLAYER-ID ASCENDING TO BREAK TIES) SO
046700*    2200 CAN COUNT OFF OVERALL AND POSITION RANK AS THE RECORDS
046800*    COME BACK AND PRICE EACH ONE ONTO AUCTION-WORK.
046900******************************************************************
047000 2000-PRICE-AND-RANK-PLAYERS.
047100******************************************************************
047200     SORT WAR-PRICE-SORT
047300         ON DESCENDING KEY WAC-KEY-WAR
047400         ON ASCENDING  KEY WAC-KEY-PLAYER-ID
047500         INPUT PROCEDURE  IS 2100-SELECT-QUALIFYING-PLAYERS
047600         OUTPUT PROCEDURE IS 2200-PRICE-EACH-PLAYER.
047700******************************************************************
047800 2100-SELECT-QUALIFYING-PLAYERS.
047900******************************************************************
048000     OPEN INPUT WAR-WORK.
048100     PERFORM 2110-READ-WAR-WORK-PASS2.
048200     PERFORM 2120-RELEASE-IF-POSITIVE
048300         UNTIL WAC-PASS2-END-OF-FILE.
048400     CLOSE WAR-WORK.
048500******************************************************************
048600 2110-READ-WAR-WORK-PASS2.
048700******************************************************************
048800     READ WAR-WORK
048900         AT END
049000             MOVE 'Y' TO WAC-PASS2-EOF-SW
049100     END-READ.
049200******************************************************************
049300 2120-RELEASE-IF-POSITIVE.
049400******************************************************************
049500     IF WRS-SIGN-WAR > ZERO
049600         MOVE WRS-PLAYER-ID  TO WAC-KEY-PLAYER-ID
049700         MOVE WRS-PLAYER-NAME TO WAC-PLAYER-NAME
049800         MOVE WRS-POSITION   TO WAC-POSITION
049900         MOVE WRS-WAR        TO WAC-KEY-WAR
050000         RELEASE WAC-SORT-RECORD
050100     END-IF.
050200     PERFORM 2110-READ-WAR-WORK-PASS2.
050300******************************************************************
050400 2200-PRICE-EACH-PLAYER.
050500******************************************************************
050600     OPEN OUTPUT AUCTION-WORK.
050700     PERFORM 2210-RETURN-SORTED-PLAYER.
050800     PERFORM 2220-PRICE-ONE-PLAYER
050900         UNTIL WAC-SORT1-END-OF-FILE.
051000     CLOSE AUCTION-WORK.
051100******************************************************************
051200 2210-RETURN-SORTED-PLAYER.
051300******************************************************************
051400     RETURN WAR-PRICE-SORT
051500         AT END
051600             MOVE 'Y' TO WAC-SORT1-EOF-SW
051700     END-RETURN.
051800******************************************************************
051900*    2220-PRICE-ONE-PLAYER -- RECORDS ARRIVE WAR DESCENDING SO A
052000*    RUNNING COUNTER IS THE OVERALL RANK, AND THE SAME SEARCH ALL
052100*    THAT INDEXES WAC-POSITION-STATS ALSO COUNTS OFF THE WITHIN-
052200*    POSITION RANK.
052300******************************************************************
052400 2220-PRICE-ONE-PLAYER.
052500******************************************************************
052600     ADD 1 TO WAC-OVERALL-RANK-CTR.
052700     SET WLG-POS-NDX TO 1.
052800     SEARCH ALL WLG-MAX-STARTERS-TABLE
052900         WHEN WLG-ROSTER-POS-CODE (WLG-POS-NDX) = WAC-POSITION
053000             ADD 1 TO WAC-STAT-POS-RANK-CTR (WLG-POS-NDX)
053100             MOVE WAC-KEY-PLAYER-ID TO WAU-PLAYER-ID
053200             MOVE WAC-PLAYER-NAME   TO WAU-PLAYER-NAME
053300             MOVE WAC-POSITION      TO WAU-POSITION
053400             MOVE WAC-KEY-WAR       TO WAU-WAR
053500             MOVE WAC-OVERALL-RANK-CTR TO WAU-RANK-OVERALL
053600             MOVE WAC-STAT-POS-RANK-CTR (WLG-POS-NDX)
053700                 TO WAU-RANK-POSITION
053800             COMPUTE WAU-VALUE-PER-WAR ROUNDED =
053900                 WAC-DOLLARS-PER-WAR
054000             COMPUTE WAU-SCARCITY-MULT ROUNDED =
054100                 WAC-STAT-SCARCITY-MULT (WLG-POS-NDX)
054200             PERFORM 2230-COMPUTE-AUCTION-VALUE
054250                 THRU 2250-ASSIGN-TIER-AND-FLAGS
054400             ADD WAU-AUCTION-VALUE TO WAC-TOTAL-AUCTION-DOLLARS
054500             WRITE AUCTION-WORK FROM WAU-AUCTION-VALUE-RECORD
054600     END-SEARCH.
054700     PERFORM 2210-RETURN-SORTED-PLAYER.
054800******************************************************************
054900*    2230-COMPUTE-AUCTION-VALUE -- WAR TIMES THE BASE RATE TIMES
055000*    SCARCITY TIMES THE RANK PREMIUM, FLOORED AT $1, CAPPED AT 60%
055100*    OF BUDGET, ROUNDED HALF-UP TO A WHOLE DOLLAR ONLY AT THIS
055200*    LAST STEP.
055300******************************************************************
055400 2230-COMPUTE-AUCTION-VALUE.
055500******************************************************************
055600     EVALUATE TRUE
055700         WHEN WAC-OVERALL-RANK-CTR <= 5
055800             MOVE 1.30 TO WAC-RANK-MULT
055900         WHEN WAC-OVERALL-RANK-CTR <= 12
056000             MOVE 1.20 TO WAC-RANK-MULT
056100         WHEN WAC-OVERALL-RANK-CTR <= 24
056200             MOVE 1.10 TO WAC-RANK-MULT
056300         WHEN WAC-OVERALL-RANK-CTR <= 50
056400             MOVE 1.00 TO WAC-RANK-MULT
056500         WHEN WAC-OVERALL-RANK-CTR <= 100
056600             MOVE 0.95 TO WAC-RANK-MULT
056700         WHEN OTHER
056800             MOVE 0.90 TO WAC-RANK-MULT
056900     END-EVALUATE.
057000     COMPUTE WAC-RAW-VALUE =
057100         WAC-KEY-WAR * WAC-DOLLARS-PER-WAR *
057200         WAC-STAT-SCARCITY-MULT (WLG-POS-NDX) * WAC-RANK-MULT.
057300     IF WAC-RAW-VALUE < 1.00
057400         MOVE 1.00 TO WAC-RAW-VALUE
057500     END-IF.
057600     IF WAC-RAW-VALUE > WAC-VALUE-CAP
057700         MOVE WAC-VALUE-CAP TO WAC-RAW-VALUE
057800     END-IF.
057900     COMPUTE WAC-WHOLE-VALUE ROUNDED = WAC-RAW-VALUE.
058000     MOVE WAC-WHOLE-VALUE TO WAU-AUCTION-VALUE.
058100******************************************************************
058200*    2250-ASSIGN-TIER-AND-FLAGS -- TIER OFF RANK AND VALUE; THE
058300*    SLEEPER AND BUST FLAGS ADD A WAR-TO-VALUE RATIO TEST.
058400******************************************************************
058500 2250-ASSIGN-TIER-AND-FLAGS.
058600******************************************************************
058700     EVALUATE TRUE
058800         WHEN WAC-OVERALL-RANK-CTR <= 12 AND
058900                 WAU-AUCTION-VALUE >= WAC-PCT-25-BUDGET
059000             MOVE 1 TO WAU-DRAFT-TIER
059100         WHEN WAC-OVERALL-RANK-CTR <= 24 AND
059200                 WAU-AUCTION-VALUE >= WAC-PCT-15-BUDGET
059300             MOVE 2 TO WAU-DRAFT-TIER
059400         WHEN WAC-OVERALL-RANK-CTR <= 50 AND
059500                 WAU-AUCTION-VALUE >= WAC-PCT-08-BUDGET
059600             MOVE 3 TO WAU-DRAFT-TIER
059700         WHEN WAC-OVERALL-RANK-CTR <= 100 AND
059800                 WAU-AUCTION-VALUE >= WAC-PCT-04-BUDGET
059900             MOVE 4 TO WAU-DRAFT-TIER
060000         WHEN OTHER
060100             MOVE 5 TO WAU-DRAFT-TIER
060200     END-EVALUATE.
060300     COMPUTE WAC-WAR-VALUE-RATIO = WAU-WAR / WAU-AUCTION-VALUE.
060400     IF WAU-WAR > 0.5 AND
060500             WAU-AUCTION-VALUE < WAC-PCT-10-BUDGET AND
060600             WAU-RANK-POSITION > 10 AND
060700             WAC-WAR-VALUE-RATIO > 0.05
060800         MOVE 'Y' TO WAU-SLEEPER-FLAG
060900     ELSE
061000         MOVE 'N' TO WAU-SLEEPER-FLAG
061100     END-IF.
061200     IF WAC-OVERALL-RANK-CTR <= 24 AND
061300             WAU-AUCTION-VALUE >= WAC-PCT-15-BUDGET AND
061400             WAC-WAR-VALUE-RATIO < 0.03
061500         MOVE 'Y' TO WAU-BUST-FLAG
061600     ELSE
061700         MOVE 'N' TO WAU-BUST-FLAG
061800     END-IF.
061900******************************************************************
062000*    3000-PRINT-AUCTION-REPORT -- OUTPUT PROCEDURE OF THE SECOND
062100*    SORT.  RECORDS ARRIVE IN FINAL AUCTION-VALUE DESCENDING
062200*    ORDER, SO THIS JUST PRINTS AND THEN PRINTS THE FOOTER.
062300******************************************************************
062400 3000-PRINT-AUCTION-REPORT.
062500******************************************************************
062600     PERFORM 3010-RETURN-VALUE-SORTED-PLAYER.
062700     PERFORM 3020-PRINT-DETAIL-LINE
062800         UNTIL WAC-SORT2-END-OF-FILE.
062900     PERFORM 3090-PRINT-FOOTER-LINE.
063000******************************************************************
063100 3010-RETURN-VALUE-SORTED-PLAYER.
063200******************************************************************
063300     RETURN VALUE-SORT-FILE RECORD INTO WAU-AUCTION-VALUE-RECORD
063400         AT END
063500             MOVE 'Y' TO WAC-SORT2-EOF-SW
063600     END-RETURN.
063700******************************************************************
063800 3020-PRINT-DETAIL-LINE.
063900******************************************************************
064000     IF WPR-AT-TOP-OF-PAGE
064100         PERFORM 3030-PRINT-HEADING-LINES
064200     END-IF.
064300     MOVE WAU-RANK-OVERALL  TO DL-RANK-OVERALL.
064400     MOVE WAU-PLAYER-NAME   TO DL-PLAYER-NAME.
064500     MOVE WAU-POSITION      TO DL-POSITION.
064600     MOVE WAU-AUCTION-VALUE TO DL-AUCTION-VALUE.
064700     MOVE WAU-WAR           TO DL-WAR.
064800     MOVE WAU-RANK-POSITION TO DL-RANK-POSITION.
064900     MOVE WAU-DRAFT-TIER    TO DL-DRAFT-TIER.
065000     MOVE WAU-SLEEPER-FLAG  TO DL-SLEEPER-MARKER.
065100     MOVE WAU-BUST-FLAG     TO DL-BUST-MARKER.
065200     WRITE AUCTION-REPORT FROM WAC-DETAIL-LINE
065300         AFTER ADVANCING 1 LINES.
065400     ADD 1 TO WPR-LINE-COUNT.
065500     IF WPR-LINE-COUNT > WPR-LINES-ON-PAGE
065600         MOVE 'Y' TO WPR-TOP-OF-PAGE
065700     END-IF.
065800     PERFORM 3010-RETURN-VALUE-SORTED-PLAYER.
065900******************************************************************
066000 3030-PRINT-HEADING-LINES.
066100******************************************************************
066200     ADD 1 TO WPR-PAGE-COUNT.
066300     MOVE WPR-PAGE-COUNT TO HL1-PAGE-COUNT.
066400     WRITE AUCTION-REPORT FROM WAC-HEADING-LINE-1
066500         AFTER ADVANCING PAGE.
066600     WRITE AUCTION-REPORT FROM WAC-HEADING-LINE-2
066700         AFTER ADVANCING 2 LINES.
066800     MOVE ZERO TO WPR-LINE-COUNT.
066900     MOVE 'N'  TO WPR-TOP-OF-PAGE.
067000******************************************************************
067100*    3090-PRINT-FOOTER-LINE -- TOTAL AUCTION DOLLARS AND THE
067200*    LEAGUE AVERAGE DOLLARS PER WAR, PER TICKET WAR-0256 SHARING
067300*    THE SAME POSITIVE-WAR TOTAL THE BASE RATE USED.
067400******************************************************************
067500 3090-PRINT-FOOTER-LINE.
067600******************************************************************
067700     MOVE WAC-TOTAL-AUCTION-DOLLARS TO LF-TOTAL-DOLLARS.
067800     IF WAC-TOTAL-POSITIVE-WAR > 0
067900         COMPUTE WAC-AVG-DOLLARS-PER-WAR =
068000             WAC-TOTAL-AUCTION-DOLLARS / WAC-TOTAL-POSITIVE-WAR
068100     ELSE
068200         MOVE ZERO TO WAC-AVG-DOLLARS-PER-WAR
068300     END-IF.
068400     MOVE WAC-AVG-DOLLARS-PER-WAR TO LF-AVG-PER-WAR.
068500     WRITE AUCTION-REPORT FROM WAC-LEAGUE-FOOTER-LINE
068600         AFTER ADVANCING 3 LINES.
068700******************************************************************
068800 8000-CLOSE-FILES.
068900******************************************************************
068950     CLOSE ERROR-REPORT.
069000     CLOSE AUCTION-REPORT.
069100     IF WAC-TRACE-SWITCH
069200         DISPLAY 'WARAUCT - TOTAL AUCTION DOLLARS '
069300                 WAC-TOTAL-AUCTION-DOLLARS
069400     END-IF.
