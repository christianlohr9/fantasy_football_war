000100*-----------------------------------------------------------------
000200* WCT -- JOB-STEP CONTROL-TOTALS RECORD.  ONE RECORD, WRITTEN BY
000300* WARSCOR AT END-OF-JOB AND READ BY WARENG SO THE WAR-REPORT FINAL
000400* FOOTER CAN SHOW READ/ACCEPTED/REJECTED COUNTS WITHOUT RE-READING
000500* THE RAW WEEKLY-STATS FILE A SECOND TIME.
000600*-----------------------------------------------------------------
000700 01  WCT-CONTROL-TOTALS-RECORD.
000800     05  WCT-RUN-SEASON                PIC 9(04).
000900     05  WCT-RECORDS-READ              PIC 9(07).
001000     05  WCT-RECORDS-ACCEPTED          PIC 9(07).
001100     05  WCT-RECORDS-REJECTED          PIC 9(07).
001200     05  WCT-WARNINGS-ISSUED           PIC 9(07).
001300     05  WCT-PLAYERS-QUALIFIED         PIC 9(05).
001400     05  WCT-PLAYERS-DISQUALIFIED      PIC 9(05).
001500     05  FILLER                        PIC X(20).
001600*-----------------------------------------------------------------
001700* WCT-COUNTS-PACKED -- ONE COMBINED 21-DIGIT VIEW OF THE THREE
001800* RECORD COUNTS, USED BY THE OPERATOR'S END-OF-JOB CONSOLE LINE.
001900* WEG 02/1993.
002000*-----------------------------------------------------------------
002100 01  WCT-COUNTS-PACKED REDEFINES WCT-CONTROL-TOTALS-RECORD.
002200     05  FILLER                        PIC X(04).
002300     05  WCT-COUNTS-COMBINED           PIC 9(21).
002400     05  FILLER                        PIC X(37).
002500*-----------------------------------------------------------------
002600* WCT-BALANCE-CHECK -- LETS WARSCOR-8000-CLOSE-FILES PROVE READ =
002700* ACCEPTED + REJECTED BY ADDING THE LAST TWO FIELDS AS ONE PIC.
002800* RGC 06/1993.
002900*-----------------------------------------------------------------
003000 01  WCT-BALANCE-CHECK REDEFINES WCT-CONTROL-TOTALS-RECORD.
003100     05  FILLER                        PIC X(11).
003200     05  WCT-ACC-REJ-COMBINED          PIC 9(14).
003300     05  FILLER                        PIC X(37).
