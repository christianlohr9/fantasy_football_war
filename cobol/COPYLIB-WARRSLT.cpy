000100*-----------------------------------------------------------------
000200* WRS -- WAR OUTPUT RECORD  (WAR-WORK FILE AND WAR-REPORT DETAIL)
000300* ONE RECORD PER QUALIFIED PLAYER, WRITTEN BY WARENG.  WARAUCT
000400* READS THE WAR-WORK COPY OF THIS LAYOUT TO PRICE THE DRAFT.
000500*-----------------------------------------------------------------
000600 01  WRS-WAR-RESULT-RECORD.
000700     05  WRS-PLAYER-ID                 PIC X(10).
000800     05  WRS-PLAYER-NAME               PIC X(25).
000900     05  WRS-POSITION                  PIC X(02).
001000     05  WRS-SEASON                    PIC 9(04).
001100     05  WRS-GAMES-PLAYED              PIC 9(02).
001200     05  WRS-TOTAL-POINTS              PIC S9(05)V99.
001300     05  WRS-AVG-POINTS                PIC S9(04)V99.
001400     05  WRS-WIN-PCT                   PIC 9V9(04).
001500     05  WRS-EXPECTED-WINS             PIC S9(02)V99.
001600     05  WRS-REPL-WIN-PCT              PIC 9V9(04).
001700     05  WRS-REPL-EXP-WINS             PIC S9(02)V99.
001800     05  WRS-WAR                       PIC S9(02)V99.
001900     05  WRS-WAA                       PIC S9(02)V99.
002000     05  FILLER                        PIC X(08).
002100*-----------------------------------------------------------------
002200* WRS-WAR-SIGN -- SIGN-TEST REDEFINITION, SO THE AUCTION STEP CAN
002300* SKIP NEGATIVE-WAR PLAYERS WITHOUT A COMPUTE.  RGC 04/1991.
002400*-----------------------------------------------------------------
002500 01  WRS-WAR-SIGN REDEFINES WRS-WAR-RESULT-RECORD.
002600     05  FILLER                        PIC X(74).
002700     05  WRS-SIGN-WAR                  PIC S9(02)V99.
002800     05  FILLER                        PIC X(12).
