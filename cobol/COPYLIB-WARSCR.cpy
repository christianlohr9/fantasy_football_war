000100*-----------------------------------------------------------------
000200* WSC -- SCORED WEEKLY DETAIL RECORD  (WEEKLY-SCORED WORK FILE)
000300* WRITTEN BY WARSCOR -- THE WEEKLY STAT RECORD PLUS THE FANTASY
000400* POINTS DERIVED FROM IT.  ACCEPTED RECORDS ONLY.  FIELDS BELOW
000500* MIRROR COPYLIB-WARSTAT FIELD FOR FIELD (PREFIX WSW- TO AVOID A
000600* DUPLICATE DATA-NAME WHEN BOTH COPYBOOKS ARE IN ONE PROGRAM).
000700*-----------------------------------------------------------------
000800 01  WSC-SCORED-WEEKLY-RECORD.
000900     05  WSW-WEEKLY-STAT-FIELDS.
001000         10  WSW-PLAYER-ID             PIC X(10).
001100         10  WSW-PLAYER-NAME           PIC X(25).
001200         10  WSW-SEASON                PIC 9(04).
001300         10  WSW-WEEK                  PIC 9(02).
001400         10  WSW-POSITION              PIC X(02).
001500         10  WSW-TEAM                  PIC X(03).
001600         10  WSW-GAMES-PLAYED          PIC 9.
001700         10  WSW-PASS-ATTEMPTS         PIC 9(03).
001800         10  WSW-COMPLETIONS           PIC 9(03).
001900         10  WSW-PASSING-YARDS         PIC S9(04).
002000         10  WSW-PASSING-TDS           PIC 9(02).
002100         10  WSW-INTERCEPTIONS-THROWN  PIC 9(02).
002200         10  WSW-PASSING-2PT           PIC 9(02).
002300         10  WSW-PASSING-FIRST-DOWNS   PIC 9(03).
002400         10  WSW-SACKS-TAKEN           PIC 9(02).
002500         10  WSW-SACK-YARDS-LOST       PIC 9(03).
002600         10  WSW-CARRIES               PIC 9(03).
002700         10  WSW-RUSHING-YARDS         PIC S9(04).
002800         10  WSW-RUSHING-TDS           PIC 9(02).
002900         10  WSW-RUSHING-2PT           PIC 9(02).
003000         10  WSW-RUSHING-FIRST-DOWNS   PIC 9(03).
003100         10  WSW-TARGETS               PIC 9(03).
003200         10  WSW-RECEPTIONS            PIC 9(03).
003300         10  WSW-RECEIVING-YARDS       PIC S9(04).
003400         10  WSW-RECEIVING-TDS         PIC 9(02).
003500         10  WSW-RECEIVING-2PT         PIC 9(02).
003600         10  WSW-RECEIVING-FIRST-DOWNS PIC 9(03).
003700         10  WSW-FUMBLES-LOST          PIC 9(02).
003800         10  WSW-TACKLES               PIC 9(03).
003900         10  WSW-ASSISTS               PIC 9(03).
004000         10  WSW-TACKLES-FOR-LOSS      PIC 9(02).
004100         10  WSW-DEF-SACKS             PIC 9(02).
004200         10  WSW-DEF-SACK-YARDS        PIC 9(03).
004300         10  WSW-QB-HITS               PIC 9(02).
004400         10  WSW-PASSES-DEFENDED       PIC 9(02).
004500         10  WSW-DEF-INTERCEPTIONS     PIC 9(02).
004600         10  WSW-FORCED-FUMBLES        PIC 9(02).
004700         10  WSW-DEF-FUMBLE-RECOVERIES PIC 9(02).
004800         10  WSW-SAFETIES              PIC 9.
004900         10  WSW-DEFENSIVE-TDS         PIC 9.
005000         10  WSW-FG-MADE-LT30          PIC 9(02).
005100         10  WSW-FG-MADE-30-39         PIC 9(02).
005200         10  WSW-FG-MADE-40-49         PIC 9(02).
005300         10  WSW-FG-MADE-50UP          PIC 9(02).
005400         10  WSW-FG-MISSED             PIC 9(02).
005500         10  WSW-PAT-MADE              PIC 9(02).
005600         10  WSW-PAT-MISSED            PIC 9(02).
005700         10  WSW-PUNTS                 PIC 9(02).
005800         10  WSW-PUNT-YARDS            PIC 9(04).
005900         10  WSW-PUNTS-INSIDE-20       PIC 9(02).
006000         10  WSW-PUNTS-BLOCKED         PIC 9.
006100     05  FILLER                        PIC X(08).
006200     05  WSC-FANTASY-POINTS-MPPR       PIC S9(05)V99.
006300     05  WSC-FANTASY-POINTS-PPR        PIC S9(05)V99.
006350*    DISTANCE-FORMULA COMPARISON TOTAL, KICKERS ONLY -- SEE
006360*    WARSCOR-2620-SCORE-KICKER-DIST.  ZERO ON EVERY OTHER
006370*    POSITION.  TICKET WAR-0267, PTO 10/2003.
006380     05  WSC-FANTASY-POINTS-DIST       PIC S9(05)V99.
006400     05  FILLER                        PIC X(06).
006500*-----------------------------------------------------------------
006600* WSC-POINTS-SIGN -- SIGN-TEST REDEFINITION OF THE TWO POINT
006700* TOTALS, SO A NEGATIVE-WEEK PLAYER (MORE PICKS THAN TDS) CAN BE
006800* SPOTTED WITHOUT A COMPUTE.  RGC 03/1991.
006900*-----------------------------------------------------------------
007000 01  WSC-POINTS-SIGN REDEFINES WSC-SCORED-WEEKLY-RECORD.
007100     05  FILLER                        PIC X(160).
007200     05  WSC-SIGN-MPPR                 PIC S9(05)V99.
007300     05  WSC-SIGN-PPR                  PIC S9(05)V99.
007400     05  FILLER                        PIC X(13).
