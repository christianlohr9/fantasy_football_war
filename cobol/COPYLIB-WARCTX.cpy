000100*-----------------------------------------------------------------
000200* WCX -- POSITION SCORING-CONTEXT RECORD  (POSCTX-WORK FILE)
000300* ONE RECORD PER ROSTER POSITION, WRITTEN BY WARCTX AND READ BY
000400* WARENG.  THE LEAGUE-WIDE TEAM-SCORE FIGURES ARE CARRIED ON
000500* EVERY RECORD SO WARENG NEEDS ONLY ONE PASS OVER THIS FILE.
000600*-----------------------------------------------------------------
000700 01  WCX-POSITION-CONTEXT-RECORD.
000800     05  WCX-POSITION                  PIC X(02).
000900     05  WCX-MAX-STARTERS              PIC 9(02).
001000     05  WCX-POOL-SIZE                 PIC 9(04).
001100     05  WCX-QUALIFIED-COUNT           PIC 9(04).
001200     05  WCX-POOL-MEAN-POINTS          PIC S9(05)V99.
001300     05  WCX-POOL-STDDEV-POINTS        PIC S9(05)V99.
001400     05  WCX-REPL-RANK                 PIC 9(04).
001500     05  WCX-REPL-AVG-POINTS           PIC S9(04)V99.
001600     05  WCX-AVG-STARTER-POINTS        PIC S9(04)V99.
001700     05  WCX-LEAGUE-TEAM-AVG-SCORE     PIC S9(05)V99.
001800     05  WCX-LEAGUE-TEAM-SCORE-STD     PIC S9(05)V99.
001900     05  FILLER                        PIC X(08).
002000*-----------------------------------------------------------------
002100* WCX-COUNTS-PACKED -- COMBINED-COUNT REDEFINITION USED BY THE
002200* OLD CAPACITY-PLANNING EXTRACT.  POOL-SIZE AND QUALIFIED-COUNT
002300* READ TOGETHER AS ONE EIGHT-DIGIT FIELD.  JWK 09/1994.
002400*-----------------------------------------------------------------
002500 01  WCX-COUNTS-PACKED REDEFINES WCX-POSITION-CONTEXT-RECORD.
002600     05  FILLER                        PIC X(04).
002700     05  WCX-COUNTS-COMBINED           PIC 9(08).
002800     05  FILLER                        PIC X(52).
