000100*-----------------------------------------------------------------
000200* WBC -- PER-TEAM BUDGET CONTROL CARD.  ONE RECORD, READ BY
000300* WARAUCT AT STARTUP SO THE COMMISSIONER CAN RAISE OR LOWER THE
000400* AUCTION BUDGET FOR A GIVEN SEASON WITHOUT A RECOMPILE.  TICKET
000500* WAR-0268, PTO 10/2003.
000600*-----------------------------------------------------------------
000700 01  WBC-BUDGET-CARD-RECORD.
000800     05  WBC-RUN-SEASON                PIC 9(04).
000900     05  WBC-BUDGET-AMOUNT             PIC 9(05)V99.
001000     05  FILLER                        PIC X(17).
