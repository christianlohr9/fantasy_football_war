000100*-----------------------------------------------------------------
000200* WSA -- SEASON-AGGREGATE WORK RECORD  (SEASON-WORK FILE)
000300* ONE RECORD PER QUALIFIED PLAYER-SEASON, WRITTEN BY WARAGGR AND
000400* READ BY WARCTX AND WARENG.  RANKED WITHIN POSITION, 1 = BEST.
000500*-----------------------------------------------------------------
000600 01  WSA-SEASON-AGGREGATE-RECORD.
000700     05  WSA-PLAYER-ID                 PIC X(10).
000800     05  WSA-PLAYER-NAME               PIC X(25).
000900     05  WSA-SEASON                    PIC 9(04).
001000     05  WSA-POSITION                  PIC X(02).
001100     05  WSA-GAMES-PLAYED              PIC 9(02).
001200     05  WSA-WEEKS-PLAYED              PIC 9(02).
001300     05  WSA-TOTAL-POINTS              PIC S9(05)V99.
001400     05  WSA-AVG-POINTS                PIC S9(04)V99.
001500     05  WSA-RANK-POSITION             PIC 9(04).
001600     05  FILLER                        PIC X(08).
001700*-----------------------------------------------------------------
001800* WSA-RANK-ALPHA -- DISPLAY-EDIT VIEW OF THE RANK, FOR THE OLD
001900* QUICK-LOOK TERMINAL UTILITY.  NOT USED BY THE BATCH STREAM.
002000*-----------------------------------------------------------------
002100 01  WSA-RANK-ALPHA REDEFINES WSA-SEASON-AGGREGATE-RECORD.
002200     05  FILLER                        PIC X(58).
002300     05  WSA-RANK-ALPHA-TEXT           PIC Z(03)9.
002400     05  FILLER                        PIC X(08).
