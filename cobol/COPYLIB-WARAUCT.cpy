000100*-----------------------------------------------------------------
000200* WAU -- AUCTION VALUE OUTPUT RECORD  (AUCTION-REPORT DETAIL)
000300* ONE RECORD PER PRICED (POSITIVE-WAR) PLAYER, WRITTEN BY WARAUCT.
000400*-----------------------------------------------------------------
000500 01  WAU-AUCTION-VALUE-RECORD.
000600     05  WAU-PLAYER-ID                 PIC X(10).
000700     05  WAU-PLAYER-NAME               PIC X(25).
000800     05  WAU-POSITION                  PIC X(02).
000900     05  WAU-WAR                       PIC S9(02)V99.
001000     05  WAU-RANK-OVERALL              PIC 9(04).
001100     05  WAU-RANK-POSITION             PIC 9(04).
001200     05  WAU-AUCTION-VALUE             PIC 9(03)V99.
001300     05  WAU-VALUE-PER-WAR             PIC 9(03)V99.
001400     05  WAU-SCARCITY-MULT             PIC 9V99.
001500     05  WAU-DRAFT-TIER                PIC 9.
001600     05  WAU-SLEEPER-FLAG              PIC X.
001700     05  WAU-BUST-FLAG                 PIC X.
001800     05  FILLER                        PIC X(07).
001900*-----------------------------------------------------------------
002000* WAU-TIER-NUMERIC -- NUMERIC-ONLY VIEW OF TIER/SLEEPER/BUST USED
002100* BY THE DRAFT-NIGHT PAGER FEED.  DHQ 08/1996.
002200*-----------------------------------------------------------------
002300 01  WAU-TIER-NUMERIC REDEFINES WAU-AUCTION-VALUE-RECORD.
002400     05  FILLER                        PIC X(62).
002500     05  WAU-TIER-DIGIT                PIC 9.
002600     05  FILLER                        PIC X(09).
