000100*-----------------------------------------------------------------
000200* WST -- WEEKLY STAT INPUT RECORD  (WEEKLY-STATS FILE)
000300* ONE RECORD PER PLAYER-WEEK, AS SUPPLIED BY THE LEAGUE OFFICE.
000400*-----------------------------------------------------------------
000500 01  WST-WEEKLY-STAT-RECORD.
000600     05  WST-PLAYER-ID                 PIC X(10).
000700     05  WST-PLAYER-NAME               PIC X(25).
000800     05  WST-SEASON                    PIC 9(04).
000900     05  WST-WEEK                      PIC 9(02).
001000     05  WST-POSITION                  PIC X(02).
001100     05  WST-TEAM                      PIC X(03).
001110*        WST-TEAM-VALID -- ALL 32 LEAGUE-OFFICE TEAM CODES, SAME
001120*        ALPHA-ORDER LIST THE LEAGUE SENDS ON THE WEEKLY TAPE.
001130*        TESTED IN WARSCOR-1800-EDIT-WEEKLY-STAT.  PTO 09/2003.
001140         88  WST-TEAM-VALID  VALUE 'ARI' 'ATL' 'BAL' 'BUF' 'CAR'
001150                                   'CHI' 'CIN' 'CLE' 'DAL' 'DEN'
001160                                   'DET' 'GB ' 'HOU' 'IND' 'JAX'
001170                                   'KC ' 'LAC' 'LAR' 'LV ' 'MIA'
001180                                   'MIN' 'NE ' 'NO ' 'NYG' 'NYJ'
001190                                   'PHI' 'PIT' 'SEA' 'SF ' 'TB '
001195                                   'TEN' 'WAS'.
001200     05  WST-GAMES-PLAYED              PIC 9.
001300     05  WST-PASS-ATTEMPTS             PIC 9(03).
001400     05  WST-COMPLETIONS               PIC 9(03).
001500     05  WST-PASSING-YARDS             PIC S9(04).
001600     05  WST-PASSING-TDS               PIC 9(02).
001700     05  WST-INTERCEPTIONS-THROWN      PIC 9(02).
001800     05  WST-PASSING-2PT               PIC 9(02).
001900     05  WST-PASSING-FIRST-DOWNS       PIC 9(03).
002000     05  WST-SACKS-TAKEN               PIC 9(02).
002100     05  WST-SACK-YARDS-LOST           PIC 9(03).
002200     05  WST-CARRIES                   PIC 9(03).
002300     05  WST-RUSHING-YARDS             PIC S9(04).
002400     05  WST-RUSHING-TDS               PIC 9(02).
002500     05  WST-RUSHING-2PT               PIC 9(02).
002600     05  WST-RUSHING-FIRST-DOWNS       PIC 9(03).
002700     05  WST-TARGETS                   PIC 9(03).
002800     05  WST-RECEPTIONS                PIC 9(03).
002900     05  WST-RECEIVING-YARDS           PIC S9(04).
003000     05  WST-RECEIVING-TDS             PIC 9(02).
003100     05  WST-RECEIVING-2PT             PIC 9(02).
003200     05  WST-RECEIVING-FIRST-DOWNS     PIC 9(03).
003300     05  WST-FUMBLES-LOST              PIC 9(02).
003400     05  WST-TACKLES                   PIC 9(03).
003500     05  WST-ASSISTS                   PIC 9(03).
003600     05  WST-TACKLES-FOR-LOSS          PIC 9(02).
003700     05  WST-DEF-SACKS                 PIC 9(02).
003800     05  WST-DEF-SACK-YARDS            PIC 9(03).
003900     05  WST-QB-HITS                   PIC 9(02).
004000     05  WST-PASSES-DEFENDED           PIC 9(02).
004100     05  WST-DEF-INTERCEPTIONS         PIC 9(02).
004200     05  WST-FORCED-FUMBLES            PIC 9(02).
004300     05  WST-DEF-FUMBLE-RECOVERIES     PIC 9(02).
004400     05  WST-SAFETIES                  PIC 9.
004500     05  WST-DEFENSIVE-TDS             PIC 9.
004600     05  WST-FG-MADE-LT30              PIC 9(02).
004700     05  WST-FG-MADE-30-39             PIC 9(02).
004800     05  WST-FG-MADE-40-49             PIC 9(02).
004900     05  WST-FG-MADE-50UP              PIC 9(02).
005000     05  WST-FG-MISSED                 PIC 9(02).
005100     05  WST-PAT-MADE                  PIC 9(02).
005200     05  WST-PAT-MISSED                PIC 9(02).
005300     05  WST-PUNTS                     PIC 9(02).
005400     05  WST-PUNT-YARDS                PIC 9(04).
005500     05  WST-PUNTS-INSIDE-20           PIC 9(02).
005600     05  WST-PUNTS-BLOCKED             PIC 9.
005700     05  FILLER                        PIC X(08).
005800*-----------------------------------------------------------------
005900* WST-TEAM-NUMERIC -- ALTERNATE NUMERIC-EDIT VIEW OF THE THREE-
006000* CHARACTER TEAM CODE, USED WHEN A SITE RUNS NUMERIC TEAM TABLES
006100* INSTEAD OF THE LEAGUE'S ALPHA CODES (CARRIED FORWARD FROM THE
006200* OLD CLAIM-FORM LAYOUT -- KEPT FOR NOW, WEG 01/1989).
006300*-----------------------------------------------------------------
006400 01  WST-WEEKLY-STAT-ALT REDEFINES WST-WEEKLY-STAT-RECORD.
006500     05  FILLER                        PIC X(10).
006600     05  FILLER                        PIC X(25).
006700     05  WST-ALT-SEASON-WEEK.
006800         10  WST-ALT-SEASON            PIC 9(04).
006900         10  WST-ALT-WEEK              PIC 9(02).
007000     05  FILLER                        PIC X(119).
