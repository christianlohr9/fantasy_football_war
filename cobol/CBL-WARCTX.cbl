000100******************************************************************
000200* PROGRAM NAME:     WARCTX
000300* ORIGINAL AUTHOR:  RAY G. COLEMAN
000400*
000500* MAINTENANCE LOG
000600* DATE       AUTHOR           MAINTENANCE REQUIREMENT
000700* ---------- ---------------- ----------------------------------
000800* 05/14/1991 RAY G. COLEMAN   CREATED AS STEP THREE OF THE WEEKLY
000900*                             WAR BATCH -- BUILDS THE PER-POSITION
001000*                             STARTER-POOL CONTEXT AND THE LEAGUE
001100*                             TEAM-SCORE FIGURES WARENG NEEDS FOR
001200*                             THE WIN-PROBABILITY CALL.
001300* 11/03/1992 W. E. GRANGER    ADDED THE NO-DATA DEFAULT (MEAN 100,
001400*                             STD 20) FOR A POSITION THAT CAME UP
001500*                             WITH NO QUALIFIED PLAYERS AT ALL --
001600*                             AN EXPANSION ROSTER HOLE BLEW UP
001700*                             THE VARIANCE COMPUTE ON A ZERO POOL.
001800* 07/22/1994 J. W. KRAUSE     SQUARE ROOT OF A NEGATIVE VARIANCE
001900*                             (ROUNDING SLOP ON A ONE-PLAYER POOL)
002000*                             WAS LOOPING 1260-COMPUTE-SQRT
002100*                             FOREVER.  GUARDED AT ZERO BEFORE
002200*                             THE NEWTON LOOP.
002300* 08/19/1998 D. H. QUILLEN    YEAR-2000 REVIEW -- NO TWO-DIGIT
002400*                             YEAR FIELDS IN THIS PROGRAM.
002500*                             SIGNED OFF PER MEMO Y2K-0114.
002600* 04/15/2002 P. T. OSEI       TICKET WAR-0238 -- TEAM SCORE STD
002700*                             WAS PRINTING AS 0.00 WHEN EVERY
002800*                             STARTER POOL CAME BACK TIED.  FLOOR
002900*                             OF 1.00 APPLIED PER ANALYST SPEC.
002950* 09/09/2003 P. T. OSEI       TICKET WAR-0261 -- WLG-MAX-STARTERS-
002960*                             TABLE WAS NEVER LOADED WITH THE
002970*                             ROSTER SLOTS, SO 2050-FIND-POSITION
002980*                             NEVER MATCHED AND EVERY POOL CAME
002990*                             BACK EMPTY.  ADDED 1060-LOAD-ROSTER-
002995*                             TABLE, CALLED FIRST THING IN 1000-
002997*                             INITIALIZATION, BEFORE ANYTHING ELSE
002998*                             TOUCHES THE TABLE.
002999* 10/28/2003 P. T. OSEI       TICKET WAR-0269 -- COMMENT OVER
003001*                             WCX-SQRT-WORK SAID THIS SHOP NEVER
003002*                             USES INTRINSIC FUNCTIONS, WHICH IS
003003*                             NOT TRUE ANYMORE AND MAY NEVER HAVE
003004*                             BEEN.  REPLACED THE NEWTON LOOP IN
003005*                             1260/1265 WITH FUNCTION SQRT AND
003006*                             RETIRED 1265-SQRT-ONE-STEP.
004000******************************************************************
004100 IDENTIFICATION DIVISION.
004200 PROGRAM-ID.    WARCTX.
004300 AUTHOR.        RAY G. COLEMAN.
004400 INSTALLATION.  FANTASY ANALYTICAL LEAGUE DATA CENTER.
004500 DATE-WRITTEN.  05/14/1991.
004600 DATE-COMPILED.
004700 SECURITY.      NON-CONFIDENTIAL.
004800******************************************************************
004900* WARCTX IS STEP THREE OF THE WEEKLY WAR BATCH.  SEASON-WORK COMES
005000* IN FROM WARAGGR ALREADY RANKED WITHIN POSITION BY TOTAL POINTS,
005100* SO A SINGLE PASS WITH A CONTROL BREAK ON POSITION IS ENOUGH TO
005200* FILL EACH POSITION'S STARTER-POOL (TOP TEAMS-TIMES-MAX-STARTERS
005300* PLAYERS), TAKE ITS MEAN AND SAMPLE STANDARD DEVIATION, AND CATCH
005400* THE LAST PLAYER INTO THE POOL AS THE REPLACEMENT.  ONCE EVERY
005500* POSITION IS IN HAND THE LEAGUE TEAM-AVERAGE-SCORE AND TEAM-SCORE
005600* STANDARD DEVIATION ARE ROLLED UP ACROSS ALL STARTER SLOTS AND
005700* STAMPED ONTO EVERY POSCTX-WORK RECORD WRITTEN.
005800******************************************************************
005900 ENVIRONMENT DIVISION.
006000******************************************************************
006100 CONFIGURATION SECTION.
006200******************************************************************
006300 SOURCE-COMPUTER. IBM-3081.
006400 OBJECT-COMPUTER. IBM-3081.
006500 SPECIAL-NAMES.
006600     UPSI-0 IS WCX-TRACE-SWITCH.
006700******************************************************************
006800 INPUT-OUTPUT SECTION.
006900******************************************************************
007000 FILE-CONTROL.
007100     SELECT SEASON-WORK ASSIGN TO SEASWDD.
007200     SELECT POSCTX-WORK ASSIGN TO POSCXDD.
007300******************************************************************
007400 DATA DIVISION.
007500******************************************************************
007600 FILE SECTION.
007700******************************************************************
007800 FD  SEASON-WORK
007900     LABEL RECORDS ARE STANDARD
008000     RECORDING MODE IS F.
008100     COPY WARSEAS.
008200******************************************************************
008300 FD  POSCTX-WORK
008400     LABEL RECORDS ARE STANDARD
008500     RECORDING MODE IS F.
008600     COPY WARCTX.
008700******************************************************************
008800 WORKING-STORAGE SECTION.
008900******************************************************************
009000     COPY WARLG.
009100******************************************************************
009200 01  WCX-SWITCHES-MISC.
009300     05  WCX-SEASON-EOF-SW          PIC X      VALUE 'N'.
009400         88  WCX-SEASON-END-OF-FILE            VALUE 'Y'.
009500     05  FILLER                     PIC X(09).
009600******************************************************************
009700*    WCX-CONTEXT-TABLE -- ONE ENTRY PER WLG-MAX-STARTERS-TABLE
009800*    ROW, SAME ORDER, SO A LOOKUP BY WLG-POS-NDX SERVES BOTH
009900*    TABLES.  ACCUMULATORS ARE COMP WHILE THE POOL IS BEING BUILT;
010000*    THE FINISHED FIGURES ARE MOVED OUT TO DISPLAY FIELDS FOR THE
010100*    OUTPUT RECORD, THE SAME SPLIT AS WARAGGR USES.  RGC 05/1991.
010200 01  WCX-CONTEXT-TABLE.
010300     05  WCX-CTX-ENTRY OCCURS 11 TIMES INDEXED BY WCX-CTX-NDX.
010400         10  WCX-CTX-POOL-TARGET      PIC 9(04)      COMP.
010500         10  WCX-CTX-POOL-COUNT       PIC 9(04)      COMP.
010600         10  WCX-CTX-QUAL-COUNT       PIC 9(04)      COMP.
010700         10  WCX-CTX-SUM-POINTS       PIC S9(09)V99  COMP.
010800         10  WCX-CTX-SUM-SQ-POINTS    PIC S9(09)V9999 COMP.
010900         10  WCX-CTX-SUM-GAMES        PIC 9(06)      COMP.
011000         10  WCX-CTX-REPL-AVG-PTS     PIC S9(04)V99  COMP.
011100         10  WCX-CTX-POOL-MEAN        PIC S9(05)V99  COMP.
011200         10  WCX-CTX-POOL-VARIANCE    PIC S9(09)V9999 COMP.
011300         10  WCX-CTX-POOL-STD         PIC S9(05)V99  COMP.
011400         10  WCX-CTX-AVG-STARTER-PTS  PIC S9(04)V99  COMP.
011500     05  FILLER                    PIC X(02).
011600******************************************************************
011700 01  WCX-LEAGUE-WORK.
011800     05  WCX-LG-SLOTS-SEEN          PIC 9(04)      COMP VALUE 0.
011900     05  WCX-LG-TEAM-AVG-SCORE      PIC S9(05)V99  COMP VALUE 0.
012000     05  WCX-LG-TEAM-VARIANCE-SUM   PIC S9(09)V9999 COMP VALUE 0.
012100     05  WCX-LG-TEAM-SCORE-STD      PIC S9(05)V99  COMP VALUE 0.
012200     05  FILLER                    PIC X(08).
012300******************************************************************
012400*    WCX-SQRT-WORK -- ARGUMENT/RESULT PAIR FOR THE FUNCTION SQRT
012500*    CALL IN 1260-COMPUTE-SQRT.  RGC 05/1991, SHRUNK FROM FOUR
012600*    FIELDS TO TWO WHEN THE NEWTON LOOP WAS RETIRED, WAR-0269.
012700 01  WCX-SQRT-WORK.
012800     05  WCX-SQRT-INPUT             PIC S9(09)V9999 COMP.
012900     05  WCX-SQRT-RESULT            PIC S9(09)V9999 COMP.
013000     05  FILLER                     PIC X(06).
013200     05  FILLER                     PIC X(06).
013300******************************************************************
013350 77  WCX-OUT-NDX                PIC 9(02)      COMP VALUE 0.
013700******************************************************************
013800*    WCX-CONTEXT-DUMP -- RAW-BYTE VIEW OF THE RECORD ABOUT TO GO
013900*    TO POSCTX-WORK, FOR THE UPSI-0 TRACE LINE.  RGC 05/1991.
014000 01  WCX-CONTEXT-DUMP REDEFINES WCX-POSITION-CONTEXT-RECORD.
014100     05  WCX-DUMP-BYTES             PIC X(70).
014200******************************************************************
014300 LINKAGE SECTION.
014400******************************************************************
014500 PROCEDURE DIVISION.
014600******************************************************************
014700 0000-MAIN-ROUTINE.
014800******************************************************************
014900     PERFORM 1000-INITIALIZATION.
015000     PERFORM 1100-LOAD-STARTER-POOLS.
015100     PERFORM 1200-COMPUTE-POOL-STATISTICS
015200         VARYING WCX-CTX-NDX FROM 1 BY 1
015300         UNTIL WCX-CTX-NDX > 11.
015400     PERFORM 1300-COMPUTE-LEAGUE-TOTALS.
015500     PERFORM 2000-WRITE-CONTEXT-RECORDS
015600         VARYING WCX-OUT-NDX FROM 1 BY 1
015700         UNTIL WCX-OUT-NDX > 11.
015800     PERFORM 8000-CLOSE-FILES.
015900     GOBACK.
016000******************************************************************
016100 1000-INITIALIZATION.
016200******************************************************************
016300     OPEN INPUT SEASON-WORK.
016400     OPEN OUTPUT POSCTX-WORK.
016450     PERFORM 1060-LOAD-ROSTER-TABLE.
016500     PERFORM 1050-ZERO-CONTEXT-TABLE
016600         VARYING WCX-CTX-NDX FROM 1 BY 1
016700         UNTIL WCX-CTX-NDX > 11.
016800******************************************************************
016850*    1060-LOAD-ROSTER-TABLE -- WAR-0261.  LOADS WLG-MAX-STARTERS-
016860*    TABLE IN WLG-ROSTER-POS-CODE ASCENDING ORDER SO 2050-FIND-
016870*    POSITION CAN SEARCH ALL AGAINST IT, THE SAME WAY WARSCOR'S
016880*    1100-LOAD-IDP-RATE-TABLE LOADS THE IDP RATE TABLE.  A RULE
016890*    CHANGE TO THE ROSTER IS A RECOMPILE, NOT A DATA CHANGE --
016895*    THESE SLOTS COME STRAIGHT OFF THE LEAGUE BYLAWS.
016900 1060-LOAD-ROSTER-TABLE.
016910******************************************************************
016920     MOVE 'CB'  TO WLG-ROSTER-POS-CODE (1)
016930     MOVE 04    TO WLG-MAX-STARTERS    (1)
016940     MOVE 'DE'  TO WLG-ROSTER-POS-CODE (2)
016950     MOVE 03    TO WLG-MAX-STARTERS    (2)
016960     MOVE 'DT'  TO WLG-ROSTER-POS-CODE (3)
016970     MOVE 03    TO WLG-MAX-STARTERS    (3)
016980     MOVE 'LB'  TO WLG-ROSTER-POS-CODE (4)
016990     MOVE 03    TO WLG-MAX-STARTERS    (4)
017000     MOVE 'PK'  TO WLG-ROSTER-POS-CODE (5)
017010     MOVE 01    TO WLG-MAX-STARTERS    (5)
017020     MOVE 'PN'  TO WLG-ROSTER-POS-CODE (6)
017030     MOVE 01    TO WLG-MAX-STARTERS    (6)
017040     MOVE 'QB'  TO WLG-ROSTER-POS-CODE (7)
017050     MOVE 01    TO WLG-MAX-STARTERS    (7)
017060     MOVE 'RB'  TO WLG-ROSTER-POS-CODE (8)
017070     MOVE 02    TO WLG-MAX-STARTERS    (8)
017080     MOVE 'S '  TO WLG-ROSTER-POS-CODE (9)
017090     MOVE 03    TO WLG-MAX-STARTERS    (9)
017100     MOVE 'TE'  TO WLG-ROSTER-POS-CODE (10)
017110     MOVE 02    TO WLG-MAX-STARTERS    (10)
017120     MOVE 'WR'  TO WLG-ROSTER-POS-CODE (11)
017130     MOVE 04    TO WLG-MAX-STARTERS    (11).
017200******************************************************************
017300*    1050-ZERO-CONTEXT-TABLE -- ALSO LOADS THE POOL TARGET
017400*    (TEAMS TIMES MAX-STARTERS) SO 1320 NEVER RECOMPUTES IT.
017500 1050-ZERO-CONTEXT-TABLE.
017600******************************************************************
017700     MOVE ZERO TO WCX-CTX-POOL-COUNT (WCX-CTX-NDX)
017800                  WCX-CTX-QUAL-COUNT (WCX-CTX-NDX)
017900                  WCX-CTX-SUM-POINTS (WCX-CTX-NDX)
018000                  WCX-CTX-SUM-SQ-POINTS (WCX-CTX-NDX)
018100                  WCX-CTX-SUM-GAMES (WCX-CTX-NDX)
018150                  WCX-CTX-REPL-AVG-PTS (WCX-CTX-NDX)
018200                  WCX-CTX-POOL-MEAN (WCX-CTX-NDX)
018250                  WCX-CTX-POOL-VARIANCE (WCX-CTX-NDX)
018300                  WCX-CTX-POOL-STD (WCX-CTX-NDX)
018350                  WCX-CTX-AVG-STARTER-PTS (WCX-CTX-NDX).
018400     COMPUTE WCX-CTX-POOL-TARGET (WCX-CTX-NDX) =
018450         WLG-TEAMS * WLG-MAX-STARTERS (WCX-CTX-NDX).
018500******************************************************************
018600*    1100-LOAD-STARTER-POOLS -- READS SEASON-WORK, WHICH ARRIVES
018700*    RANKED WITHIN POSITION BEST-TO-WORST, AND ROLLS THE TOP
018800*    POOL-TARGET PLAYERS OF EACH POSITION INTO WCX-CONTEXT-TABLE.
018900*    EVERY RECORD COUNTS TOWARD QUAL-COUNT; ONLY THE FIRST
019000*    POOL-TARGET OF THEM ADD TO THE POOL SUMS, SO THE LAST ONE
019100*    ADDED IS THE REPLACEMENT -- RANK MIN(POOL-TARGET,QUAL-COUNT).
019200 1100-LOAD-STARTER-POOLS.
019300******************************************************************
019400     PERFORM 1110-READ-SEASON-WORK.
019500     PERFORM 1320-ADD-TO-POOL
019600         UNTIL WCX-SEASON-END-OF-FILE.
019700     CLOSE SEASON-WORK.
019800******************************************************************
019900 1110-READ-SEASON-WORK.
020000******************************************************************
020100     READ SEASON-WORK
020200         AT END MOVE 'Y' TO WCX-SEASON-EOF-SW
020300     END-READ.
020400******************************************************************
020500 1320-ADD-TO-POOL.
020600******************************************************************
020700     PERFORM 2050-FIND-POSITION.
020800     IF WLG-POS-NDX NOT = 0 AND WLG-MAX-STARTERS (WLG-POS-NDX) > 0
020900         ADD 1 TO WCX-CTX-QUAL-COUNT (WLG-POS-NDX)
021000         IF WCX-CTX-POOL-COUNT (WLG-POS-NDX) <
021100                 WCX-CTX-POOL-TARGET (WLG-POS-NDX)
021200             ADD 1 TO WCX-CTX-POOL-COUNT (WLG-POS-NDX)
021300             ADD WSA-TOTAL-POINTS TO
021400                 WCX-CTX-SUM-POINTS (WLG-POS-NDX)
021500             COMPUTE WCX-CTX-SUM-SQ-POINTS (WLG-POS-NDX) =
021600                 WCX-CTX-SUM-SQ-POINTS (WLG-POS-NDX) +
021700                 WSA-TOTAL-POINTS * WSA-TOTAL-POINTS
021800             ADD WSA-GAMES-PLAYED TO
021900                 WCX-CTX-SUM-GAMES (WLG-POS-NDX)
022000             MOVE WSA-AVG-POINTS TO
022100                 WCX-CTX-REPL-AVG-PTS (WLG-POS-NDX)
022200         END-IF
022300     ELSE
022400         IF WCX-TRACE-SWITCH
022500             DISPLAY 'WARCTX - UNROSTERED POSITION ' WSA-POSITION
022600         END-IF
022700     END-IF.
022800     PERFORM 1110-READ-SEASON-WORK.
022900******************************************************************
023000*    2050-FIND-POSITION -- SEARCH ALL AGAINST THE ASCENDING-KEY
023100*    WLG TABLE, AS THE TABLE'S OWN COMMENT PROMISES.  SETS
023200*    WLG-POS-NDX TO ZERO WHEN THE CODE ISN'T ROSTERED AT ALL.
023300 2050-FIND-POSITION.
023400******************************************************************
023500     SET WLG-POS-NDX TO 1.
023600     SEARCH ALL WLG-MAX-STARTERS-TABLE
023700         AT END SET WLG-POS-NDX TO 0
023800         WHEN WLG-ROSTER-POS-CODE (WLG-POS-NDX) = WSA-POSITION
023900             CONTINUE
024000     END-SEARCH.
024100******************************************************************
024200*    1200-COMPUTE-POOL-STATISTICS -- MEAN, SAMPLE VARIANCE AND
024300*    STANDARD DEVIATION OF EACH POSITION'S STARTER POOL, PLUS THE
024400*    AVERAGE-STARTER PER-GAME FIGURE.  A POOL OF ZERO OR ONE
024500*    PLAYER LEAVES VARIANCE AT ZERO -- SAMPLE STD-DEV IS UNDEFINED
024600*    BELOW TWO OBSERVATIONS.  WEG 11/1992.
024700 1200-COMPUTE-POOL-STATISTICS.
024800******************************************************************
024900     IF WCX-CTX-POOL-COUNT (WCX-CTX-NDX) > 0
025000         COMPUTE WCX-CTX-POOL-MEAN (WCX-CTX-NDX) =
025100             WCX-CTX-SUM-POINTS (WCX-CTX-NDX) /
025200             WCX-CTX-POOL-COUNT (WCX-CTX-NDX)
025300         IF WCX-CTX-POOL-COUNT (WCX-CTX-NDX) > 1
025400             COMPUTE WCX-CTX-POOL-VARIANCE (WCX-CTX-NDX) =
025500                 (WCX-CTX-SUM-SQ-POINTS (WCX-CTX-NDX) -
025600                  WCX-CTX-POOL-COUNT (WCX-CTX-NDX) *
025700                  WCX-CTX-POOL-MEAN (WCX-CTX-NDX) *
025800                  WCX-CTX-POOL-MEAN (WCX-CTX-NDX)) /
025900                 (WCX-CTX-POOL-COUNT (WCX-CTX-NDX) - 1)
026000             MOVE WCX-CTX-POOL-VARIANCE (WCX-CTX-NDX)
026100                 TO WCX-SQRT-INPUT
026200             PERFORM 1260-COMPUTE-SQRT
026300             MOVE WCX-SQRT-RESULT
026400                 TO WCX-CTX-POOL-STD (WCX-CTX-NDX)
026500         ELSE
026600             MOVE ZERO TO WCX-CTX-POOL-VARIANCE (WCX-CTX-NDX)
026700             MOVE ZERO TO WCX-CTX-POOL-STD (WCX-CTX-NDX)
026800         END-IF
026900         IF WCX-CTX-SUM-GAMES (WCX-CTX-NDX) > 0
027000             COMPUTE WCX-CTX-AVG-STARTER-PTS (WCX-CTX-NDX) =
027100                 WCX-CTX-SUM-POINTS (WCX-CTX-NDX) /
027200                 WCX-CTX-SUM-GAMES (WCX-CTX-NDX)
027300         ELSE
027400             MOVE ZERO TO WCX-CTX-AVG-STARTER-PTS (WCX-CTX-NDX)
027500         END-IF
027600     END-IF.
027700******************************************************************
027800*    1260-COMPUTE-SQRT -- A NEGATIVE INPUT (ROUNDING SLOP ON A
027900*    TIED POOL) IS TREATED AS ZERO.  JWK 07/1994.  USED TO WALK
028000*    TWENTY NEWTON'S-METHOD ITERATIONS BY HAND -- REPLACED WITH
028050*    FUNCTION SQRT, TICKET WAR-0269, PTO 10/2003.
028100 1260-COMPUTE-SQRT.
028200******************************************************************
028300     IF WCX-SQRT-INPUT <= 0
028400         MOVE ZERO TO WCX-SQRT-RESULT
028500     ELSE
028600         COMPUTE WCX-SQRT-RESULT ROUNDED =
028650             FUNCTION SQRT(WCX-SQRT-INPUT)
029100     END-IF.
029200******************************************************************
029800*    1300-COMPUTE-LEAGUE-TOTALS -- TEAM-AVERAGE-SCORE IS THE SUM
029900*    ACROSS POSITIONS OF (POOL MEAN TIMES MAX-STARTERS); TEAM-
030000*    SCORE VARIANCE IS THE SUM ACROSS POSITIONS OF (POOL VARIANCE
030100*    TIMES MAX-STARTERS), EACH STARTER SLOT COUNTING THE POSITION
030200*    VARIANCE ONCE.  NO QUALIFIED PLAYER ANYWHERE DEFAULTS TO
030300*    MEAN 100, STD 20 PER THE ANALYST'S SPEC.  WEG 11/1992.  THE
030400*    STD FLOOR OF 1.00 IS TICKET WAR-0238.
030500 1300-COMPUTE-LEAGUE-TOTALS.
030600******************************************************************
030700     PERFORM 1310-ADD-POSITION-TO-LEAGUE
030800         VARYING WCX-CTX-NDX FROM 1 BY 1
030900         UNTIL WCX-CTX-NDX > 11.
031000     IF WCX-LG-SLOTS-SEEN = 0
031100         MOVE 100 TO WCX-LG-TEAM-AVG-SCORE
031200         MOVE 20  TO WCX-LG-TEAM-SCORE-STD
031300     ELSE
031400         MOVE WCX-LG-TEAM-VARIANCE-SUM TO WCX-SQRT-INPUT
031500         PERFORM 1260-COMPUTE-SQRT
031600         MOVE WCX-SQRT-RESULT TO WCX-LG-TEAM-SCORE-STD
031700         IF WCX-LG-TEAM-SCORE-STD < 1.00
031800             MOVE 1.00 TO WCX-LG-TEAM-SCORE-STD
031900         END-IF
032000     END-IF.
032100******************************************************************
032200 1310-ADD-POSITION-TO-LEAGUE.
032300******************************************************************
032400     IF WLG-MAX-STARTERS (WCX-CTX-NDX) > 0
032500             AND WCX-CTX-POOL-COUNT (WCX-CTX-NDX) > 0
032600         ADD WLG-MAX-STARTERS (WCX-CTX-NDX) TO WCX-LG-SLOTS-SEEN
032700         COMPUTE WCX-LG-TEAM-AVG-SCORE = WCX-LG-TEAM-AVG-SCORE +
032800             WCX-CTX-POOL-MEAN (WCX-CTX-NDX) *
032900             WLG-MAX-STARTERS (WCX-CTX-NDX)
033000         COMPUTE WCX-LG-TEAM-VARIANCE-SUM =
033100             WCX-LG-TEAM-VARIANCE-SUM +
033200             WCX-CTX-POOL-VARIANCE (WCX-CTX-NDX) *
033300             WLG-MAX-STARTERS (WCX-CTX-NDX)
033400     END-IF.
033500******************************************************************
033600*    2000-WRITE-CONTEXT-RECORDS -- ONE RECORD PER ROSTERED
033700*    POSITION (MAX-STARTERS > 0), CARRYING THE LEAGUE-WIDE FIGURES
033800*    ON EVERY RECORD SO WARENG NEVER HAS TO RE-READ THIS FILE.
033900 2000-WRITE-CONTEXT-RECORDS.
034000******************************************************************
034100     IF WLG-MAX-STARTERS (WCX-OUT-NDX) > 0
034200         MOVE WLG-ROSTER-POS-CODE (WCX-OUT-NDX) TO WCX-POSITION
034300         MOVE WLG-MAX-STARTERS (WCX-OUT-NDX)
034400             TO WCX-MAX-STARTERS
034500         MOVE WCX-CTX-POOL-TARGET (WCX-OUT-NDX) TO WCX-POOL-SIZE
034600         MOVE WCX-CTX-QUAL-COUNT (WCX-OUT-NDX)
034700             TO WCX-QUALIFIED-COUNT
034800         MOVE WCX-CTX-POOL-MEAN (WCX-OUT-NDX)
034900             TO WCX-POOL-MEAN-POINTS
035000         MOVE WCX-CTX-POOL-STD (WCX-OUT-NDX)
035100             TO WCX-POOL-STDDEV-POINTS
035200         IF WCX-CTX-POOL-TARGET (WCX-OUT-NDX) <
035300                 WCX-CTX-QUAL-COUNT (WCX-OUT-NDX)
035400             MOVE WCX-CTX-POOL-TARGET (WCX-OUT-NDX)
035500                 TO WCX-REPL-RANK
035600         ELSE
035700             MOVE WCX-CTX-QUAL-COUNT (WCX-OUT-NDX)
035800                 TO WCX-REPL-RANK
035900         END-IF
036000         MOVE WCX-CTX-REPL-AVG-PTS (WCX-OUT-NDX)
036100             TO WCX-REPL-AVG-POINTS
036200         MOVE WCX-CTX-AVG-STARTER-PTS (WCX-OUT-NDX)
036300             TO WCX-AVG-STARTER-POINTS
036400         MOVE WCX-LG-TEAM-AVG-SCORE TO WCX-LEAGUE-TEAM-AVG-SCORE
036500         MOVE WCX-LG-TEAM-SCORE-STD TO WCX-LEAGUE-TEAM-SCORE-STD
036600         IF WCX-TRACE-SWITCH
036700             DISPLAY 'WARCTX - CONTEXT ' WCX-DUMP-BYTES
036800         END-IF
036900         WRITE POSCTX-WORK
037000     END-IF.
037100******************************************************************
037200 8000-CLOSE-FILES.
037300******************************************************************
037400     CLOSE POSCTX-WORK.
